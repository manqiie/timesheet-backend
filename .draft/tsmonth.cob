********************************************
*                                          *
*  Record Definition For Monthly           *
*   Timesheet File                         *
*     One CURRENT row per TSM-User-Id +    *
*     TSM-Year + TSM-Month                 *
********************************************
*  File size 2100 bytes padded to 2112 by filler.
*
* 03/04/89 rpt - Created for the roll-up/approval posting job.
* 19/11/91 mkd - Approved-By-User-Id and Approval-Comments added
*                when the supervisor sign-off step was introduced.
* 30/01/98 mkd - Y2K. Submitted-At/Approved-At redefined CCYY first.
* 08/06/12 jds - Status-Editable / Status-Locked 88s added so
*                TS100's edit-lock test reads as one condition
*                instead of three ORed literals.
* 02/09/19 jds - Status-Decidable 88 added for the approval pass.
*
 01  TS-Month-Record.
     03  TSM-Timesheet-Id      pic 9(9)        comp.
     03  TSM-User-Id           pic 9(9)        comp.
     03  TSM-Period.
         05  TSM-Year          pic 9(4).
         05  TSM-Month         pic 99.
     03  TSM-Period-Num  redefines TSM-Period  pic 9(6).
     03  TSM-Status            pic x(9).
         88  TSM-Status-Draft           value "draft    ".
         88  TSM-Status-Submitted       value "submitted".
         88  TSM-Status-Pending         value "pending  ".
         88  TSM-Status-Approved        value "approved ".
         88  TSM-Status-Rejected        value "rejected ".
         88  TSM-Status-Editable        values
                                          "draft    " "rejected ".
         88  TSM-Status-Decidable       values
                                          "submitted" "pending  ".
         88  TSM-Status-Locked          values
                                          "submitted" "pending  "
                                          "approved ".
     03  TSM-Submitted-At      pic 9(8)v9(6).
     03  TSM-Submitted-At-X  redefines TSM-Submitted-At.
         05  TSM-Submitted-Date pic 9(8).
         05  TSM-Submitted-Time pic 9(6).
     03  TSM-Submitted-Blank   pic x.
         88  TSM-Submitted-Is-Blank     value "Y".
     03  TSM-Approved-By-User-Id pic 9(9)      comp.
     03  TSM-Approved-At       pic 9(8)v9(6).
     03  TSM-Approved-At-X  redefines TSM-Approved-At.
         05  TSM-Approved-Date pic 9(8).
         05  TSM-Approved-Time pic 9(6).
     03  TSM-Approval-Comments pic x(2000).
     03  TSM-Rec-Exists        pic x.
         88  TSM-Row-Found              value "Y".
         88  TSM-Row-Not-Found          value "N".
     03  filler                pic x(50).
*
