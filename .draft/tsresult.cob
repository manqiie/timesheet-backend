********************************************
*                                          *
*  Linkage Record For The Outcome Of A     *
*   Timesheet Suite Request                *
*     Shared shape returned by TS100,      *
*     TS200 and TS300 so the front end     *
*     only has to test one field.          *
********************************************
* 21/02/89 rpt - Created.
*
 01  TS-Result-Record.
     03  TSZ-Return-Code       pic 99          comp.
         88  TSZ-Accepted              value 0.
         88  TSZ-Bad-Date              value 10.
         88  TSZ-Bad-Entry-Type        value 11.
         88  TSZ-Bad-Working-Hours     value 12.
         88  TSZ-Bad-Lieu-Date         value 13.
         88  TSZ-Bad-Half-Day          value 14.
         88  TSZ-Bad-Document          value 15.
         88  TSZ-Month-Locked          value 16.
         88  TSZ-Entry-Not-Found       value 17.
         88  TSZ-Empty-Timesheet       value 18.
         88  TSZ-Window-Closed         value 19.
         88  TSZ-Not-Authorized        value 20.
         88  TSZ-Bad-Approval-State    value 21.
         88  TSZ-Bad-Decision          value 22.
         88  TSZ-Not-Resubmittable     value 23.
     03  TSZ-Message           pic x(60).
     03  filler                pic x(10).
*
