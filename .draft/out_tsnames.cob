000100*
000110* Files used in the Timesheet roll-up/approval suite.
000120* 14/09/88 rpt - Created, mirrors the Payroll file-defs block but
000130*                trimmed to just the timesheet batch's own files.
000140* 27/03/26 rpt - Re-numbered file-06 thru file-10 after dropping
000150*                the spare slots left over from the py-suite copy.
000160*
000170 01  File-Defs.
000180     02  file-defs-a.
000190         03  file-01      pic x(532)  value "tsentry.dat".
000200         03  file-02      pic x(532)  value "tsdoc.dat".
000210         03  file-03      pic x(532)  value "tsmonth.dat".
000220         03  file-04      pic x(532)  value "tsemp.dat".
000230         03  file-05      pic x(532)  value "tsreprt.dat".
000240     02  filler         redefines file-defs-a.
000250         03  System-File-Names  pic x(532) occurs 5.
000260     02  File-Defs-Count        binary-short value 5.
000270     02  File-Defs-os-Delimiter pic x.
000280*
