* 14/09/88 rpt - Created, passed down the chain py000-style so
*                every program in the suite knows who/what called it.
* 14/11/25 rpt - Chg WS-Term-Code from 9 to 99 to match the rest
*                of the suite after the py-chassis merge.
*
 01  WS-Calling-Data.
     03  WS-Called       pic x(8).
     03  WS-Caller       pic x(8).
     03  WS-Del-Link     pic x(8).
     03  WS-Term-Code    pic 99.
     03  WS-Process-Func pic 9.
     03  WS-Sub-Function pic 9.
     03  WS-CD-Args      pic x(13).
*
