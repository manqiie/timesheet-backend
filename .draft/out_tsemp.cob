000100********************************************
000110*                                          *
000120*  Record Definition For Employee          *
000130*   File (Read Only Reference)             *
000140*     Uses TSX-User-Id as key              *
000150*     ONLY the fields the timesheet job    *
000160*     actually consumes - no-one is to     *
000170*     add payroll/HR master fields here,   *
000180*     that master lives in its own system. *
000190********************************************
000200*  File size 360 bytes padded to 384 by filler.
000210*
000220* 14/09/88 rpt - Created, subset pulled across from the HR master
000230*                purely so the roll-up job does not have to open
000240*                the full employee file.
000250* 19/11/91 mkd - Supervisor-User-Id added for the approval chain.
000260* 08/06/12 jds - Has-Supervisor 88 added rather than testing
000270*                Supervisor-User-Id against zero everywhere.
000280*
000290 01  TS-Employee-Record.
000300     03  TSX-User-Id           pic 9(9)        comp.
000310     03  TSX-Employee-Id       pic x(20).
000320     03  TSX-Full-Name         pic x(100).
000330     03  TSX-Position          pic x(100).
000340     03  TSX-Project-Site      pic x(100).
000350     03  TSX-Supervisor-User-Id pic 9(9)       comp.
000360     03  TSX-Has-Supervisor    pic x.
000370         88  TSX-Has-Supervisor-Yes     value "Y".
000380         88  TSX-Has-Supervisor-No      value "N".
000390     03  filler                pic x(27).
000400*
