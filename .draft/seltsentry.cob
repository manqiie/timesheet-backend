* 14/09/88 rpt - Created.
*
     select   TS-Entry-File   assign       TS-Entry-Dsn
                       organization line sequential
                       status       TS-Entry-Status.
*
