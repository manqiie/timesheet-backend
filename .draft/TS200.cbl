********************************************************************
*                                                                  *
*                  Timesheet    Statistics / Submit                *
*        Rolls up a month's day entries into totals and, on      *
*           request, submits the month for supervisor sign-off    *
*                                                                  *
********************************************************************
*
 identification          division.
*================================
*
 program-id.             ts200.
 author.                 R P Thornbury.
 installation.           Applewood Computers Accounting System.
 date-written.           04/04/89.
 date-compiled.
 security.               Copyright (C) 1988-2026 and later,
                          Applewood Computers Accounting System.
*
*    Remarks.            Computes the TIMESHEET-STATS block for one
*                         employee/month (totals, leave breakdown,
*                         available-months list) and, for a Submit
*                         request, posts the month to "submitted"
*                         once the submission-window and non-empty
*                         rules both pass.  Runs unattended, called
*                         from ts000.
*
*                         The entry file is sorted into Entry-Date
*                         order, filtered down to the one employee's
*                         month, by a single SORT verb with its own
*                         input/output procedures - same trick the
*                         old hours proof run used to get a clean
*                         pass over one pay period's transactions.
*
*    Called modules.     None.
*
*    Error messages used.
*                         TS010.
*
* Changes:
* 04/04/89 rpt - Created, following the Payroll hours-proof chassis.
* 19/11/91 mkd - Leave-breakdown control break added.
* 11/05/04 jds - Available-months list added for the new month-picker
*                screen on the front end.
* 08/06/12 jds - Resubmission rule added (rejected months only, still
*                inside the submission window).
* 30/01/98 mkd - Y2K. All working dates handled as Entry-CCYY first
*                throughout this program, no 2-digit year anywhere.
* 27/03/26 rpt - Rebuilt from the Payroll hours-proof program for the
*                Timesheet suite; net-pay totals removed, the leave-
*                breakdown and submission-window checks added.
*
********************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     class    ts-numeric-class  is "0" thru "9".
     upsi-0   on  status is ts-rerun-requested
              off status is ts-normal-run.
*
 input-output            section.
 file-control.
     copy "seltsentry.cob".
     copy "seltsmonth.cob".
     copy "seltsemp.cob".
*
*  Scratch output side of the month-file merge - see zz095.
*
     select   TS-Month-Out-File  assign   TS-Month-Out-Dsn
                       organization line sequential
                       status       TS-Month-Out-Status.
*
*  Sort work file - carries one copy of the day-entry shape for
*  whichever rows belong to the employee/month being rolled up.
*
     select   TS-Entry-Sort-File assign    "SORTWK1".
*
 data                    division.
*================================
*
 file section.
*------------
 copy "fdtsentry.cob".
 copy "fdtsmonth.cob".
 copy "fdtsemp.cob".
*
 fd  TS-Month-Out-File.
 01  TS-Month-Out-Record     pic x(2112).
*
*
*  Mirrors TS-Day-Entry-Record field for field (tsentry.cob) so the
*  record moved in at aa101 and moved back out at aa102 lines up
*  byte for byte - only the names carry the SRT- sort-file prefix.
*
 sd  TS-Entry-Sort-File.
 01  TS-Entry-Sort-Record.
     03  SRT-Entry-Id          pic 9(9)        comp.
     03  SRT-User-Id           pic 9(9)        comp.
     03  SRT-Entry-Date        pic 9(8).
     03  SRT-Entry-Type        pic x(24).
     03  SRT-Start-Time        pic 9(4).
     03  SRT-Start-Time-Blank  pic x.
     03  SRT-End-Time          pic 9(4).
     03  SRT-End-Time-Blank    pic x.
     03  SRT-Half-Day-Period   pic x(2).
     03  SRT-Date-Earned       pic 9(8).
     03  SRT-Date-Earned-Blank pic x.
     03  SRT-Primary-Doc-Day   pic 9(8).
     03  SRT-Is-Primary-Doc    pic x.
     03  SRT-Notes             pic x(2000).
     03  SRT-Created-At        pic 9(8)v9(6).
     03  SRT-Updated-At        pic 9(8)v9(6).
     03  SRT-Rec-Status        pic x.
     03  filler                pic x(40).
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(15) value "TS200 (1.0.04)".
*
 copy "tsentry.cob".
 copy "tsmonth.cob".
 copy "tsemp.cob".
 copy "tsfinal.cob".
*
 01  WS-Switches.
     03  WS-Emp-Found        pic x           value "N".
         88  Emp-Was-Found          value "Y".
     03  WS-Emp-Eof          pic x           value "N".
         88  Emp-At-Eof             value "Y".
     03  WS-Month-Found      pic x           value "N".
         88  Month-Was-Found        value "Y".
     03  WS-Month-Eof        pic x           value "N".
         88  Month-At-Eof           value "Y".
     03  WS-Old-Entry-Eof    pic x           value "N".
         88  Old-Entry-At-Eof       value "Y".
     03  WS-Prev-Month-Eof   pic x           value "N".
         88  Prev-Month-At-Eof      value "Y".
     03  WS-Prev-Month-Found pic x           value "N".
         88  Prev-Month-Was-Found   value "Y".
*
 01  TS-Entry-Dsn            pic x(20).
 01  TS-Month-Dsn            pic x(20).
 01  TS-Employee-Dsn         pic x(20).
 01  TS-Month-Out-Dsn        pic x(20)   value "TSMONTH.NEW".
 01  TS-Month-Out-Status     pic xx.
*
 01  WS-Counters             comp.
     03  WS-Break-Sub        pic 99          value zero.
     03  WS-List-Sub         pic 9           value zero.
     03  WS-Name-Pos         pic 99          value zero.
     03  WS-Name-Sub         pic 99          value zero.
     03  WS-Start-Minutes    pic s9(5)       value zero.
     03  WS-End-Minutes      pic s9(5)       value zero.
     03  WS-Duration-Minutes pic s9(5)       value zero.
     03  WS-Recs-Read        pic 9(7)        value zero.
     03  WS-Recs-Written     pic 9(7)        value zero.
     03  WS-Recs-Rejected    pic 9(7)        value zero.
*
 01  WS-Time-Work.
     03  WS-Time-Value       pic 9(4).
     03  WS-Time-Redef       redefines WS-Time-Value.
         05  WS-Time-HH      pic 99.
         05  WS-Time-MM      pic 99.
*
* One of the period's required redefines - used to walk a month
* key built from the request fields the same way aa000 sees it.
*
 01  WS-Roll-Key.
     03  WS-Roll-Year        pic 9(4).
     03  WS-Roll-Month       pic 99.
 01  WS-Roll-Key-Num  redefines WS-Roll-Key  pic 9(6).
*
* Previous-month working fields for the available-months rule.
*
 01  WS-Prev-Work.
     03  WS-Prev-Year        pic 9(4).
     03  WS-Prev-Month       pic 99.
*
* Key-only overlay of a month record read during the merge pass in
* zz095 - kept separate from TS-Month-Record because that area is
* still holding the updated row waiting to be written.
*
 01  WS-Month-Scan.
     03  WS-Scan-Timesheet-Id    pic 9(9)    comp.
     03  WS-Scan-User-Id         pic 9(9)    comp.
     03  WS-Scan-Year            pic 9(4).
     03  WS-Scan-Month           pic 99.
     03  filler                  pic x(2098).
*
* Snake-case -> Title Case leave-type name work area - split on the
* underscores the front end stores the code with.
*
 01  WS-Name-Work.
     03  WS-Name-In          pic x(24).
     03  WS-Name-Out         pic x(30).
*
* Month-name table, one row per calendar month - classic 12 x 9
* literal block, picked apart by subscript same as a tax-table scan.
*
 01  WS-Month-Name-Table.
     03  filler              pic x(108)  value
         "January  February March    April    May      June     "
         "July     August   SeptemberOctober  November December ".
 01  WS-Month-Names  redefines WS-Month-Name-Table.
     03  WS-Month-Name-Entry        occurs 12  pic x(9).
*
 01  Error-Messages.
     03  TS010           pic x(30)
                          value "TS010 No Employee Master File".
*
 01  WS-Eval-Msg         pic x(40).
*
 linkage section.
*===============
*
 01  To-Day              pic x(10).
 copy "tscall.cob".
 copy "tsnames.cob".
 copy "tsreq.cob".
 copy "tsresult.cob".
 copy "tsstats.cob".
*
 procedure division using WS-Calling-Data
                           To-Day
                           File-Defs
                           TS-Request-Record
                           TS-Result-Record
                           TS-Stats-Record.
*=================================================
*
 aa000-Main              section.
*********************************
     move     zero  to TSZ-Return-Code.
     move     spaces to TSZ-Message.
     move     zero  to WS-Recs-Read WS-Recs-Written WS-Recs-Rejected.
     initialize TS-Stats-Record.
     move     file-01 to TS-Entry-Dsn.
     move     file-03 to TS-Month-Dsn.
     move     file-04 to TS-Employee-Dsn.
*
     open     input  TS-Employee-File.
     if       TS-Emp-Status not = "00"
              display  TS010
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Employee master will not open" to TSZ-Message
              close    TS-Employee-File
              goback
     end-if.
     perform  aa005-Find-Employee thru aa005-Exit.
     close    TS-Employee-File.
     if       not Emp-Was-Found
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Employee not on file" to TSZ-Message
              goback
     end-if.
*
     perform  aa006-Find-Month thru aa006-Exit.
     perform  aa100-Compute-Statistics thru aa100-Exit.
     perform  aa120-Compute-Available-Months thru aa120-Exit.
*
     if       TSR-Req-Submit
              perform  aa200-Submit-Timesheet thru aa200-Exit
     end-if.
*
     move     WS-Recs-Read     to TSF-Recs-Read.
     move     WS-Recs-Written  to TSF-Recs-Written.
     move     WS-Recs-Rejected to TSF-Recs-Rejected.
     move     zero             to TSF-Recs-Deleted.
     goback.
*
 aa005-Find-Employee     section.
*********************************
     move     "N" to WS-Emp-Found.
     move     "N" to WS-Emp-Eof.
     perform  aa005-Read-Employee thru aa005-Read-Employee-Exit
              until Emp-Was-Found or Emp-At-Eof.
 aa005-Exit.  exit      section.
*
 aa005-Read-Employee     section.
*********************************
     read     TS-Employee-File next record.
     if       TS-Emp-Status not = "00"
              move     "Y" to WS-Emp-Eof
     else
              move     TS-Employee-File-Record to TS-Employee-Record
              if       TSX-User-Id = TSR-User-Id
                       move     "Y" to WS-Emp-Found
              end-if
     end-if.
 aa005-Read-Employee-Exit.  exit  section.
*
 aa006-Find-Month        section.
*********************************
     move     "N" to WS-Month-Found.
     move     "N" to WS-Month-Eof.
     open     input TS-Month-File.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Month-Eof
     end-if.
     perform  aa006-Read-Month thru aa006-Read-Month-Exit
              until Month-Was-Found or Month-At-Eof.
     close    TS-Month-File.
     if       not Month-Was-Found
              initialize TS-Month-Record
              move     TSR-User-Id      to TSM-User-Id
              move     TSR-Target-Year  to TSM-Year
              move     TSR-Target-Month to TSM-Month
              move     "draft    "      to TSM-Status
     end-if.
 aa006-Exit.  exit      section.
*
 aa006-Read-Month        section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-User-Id = TSR-User-Id
                 and   TSM-Year = TSR-Target-Year
                 and   TSM-Month = TSR-Target-Month
                       move     "Y" to WS-Month-Found
              end-if
     end-if.
 aa006-Read-Month-Exit.  exit  section.
*
 aa100-Compute-Statistics section.
**********************************
*
*  BATCH FLOW 3 - one pass over the employee's month, in Entry-Date
*  order, built and filtered by the SORT verb's own two procedures.
*
     move     zero to TSS-Total-Entries TSS-Working-Days
                       TSS-Leave-Days TSS-Total-Minutes
                       TSS-Breakdown-Used.
     move     zero to TSS-Total-Hours.
     sort     TS-Entry-Sort-File
              on ascending key SRT-Entry-Date
              input  procedure  aa101-Select-Month-Entries
                     thru aa101-Exit
              output procedure  aa102-Accumulate-One-Entry
                     thru aa102-Exit.
     compute  TSS-Total-Hours rounded =
                       TSS-Total-Minutes / 60.
 aa100-Exit.  exit      section.
*
 aa101-Select-Month-Entries section.
************************************
     move     "N" to WS-Old-Entry-Eof.
     open     input  TS-Entry-File.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     end-if.
     perform  aa101-Read-One-Entry thru aa101-Read-One-Entry-Exit
              until Old-Entry-At-Eof.
     close    TS-Entry-File.
 aa101-Exit.  exit      section.
*
 aa101-Read-One-Entry    section.
*********************************
     read     TS-Entry-File next record.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     else
              add      1 to WS-Recs-Read
              move     TS-Entry-File-Record to TS-Day-Entry-Record
              if       TSE-User-Id = TSR-User-Id
                 and   TSE-Entry-CCYY = TSR-Target-Year
                 and   TSE-Entry-MM = TSR-Target-Month
                 and   TSE-Rec-Active
                       move     TS-Day-Entry-Record
                                to TS-Entry-Sort-Record
                       release  TS-Entry-Sort-Record
              end-if
     end-if.
 aa101-Read-One-Entry-Exit.  exit  section.
*
 aa102-Accumulate-One-Entry section.
************************************
     move     "N" to WS-Old-Entry-Eof.
     perform  aa102-Return-One-Entry
              thru aa102-Return-One-Entry-Exit
              until Old-Entry-At-Eof.
 aa102-Exit.  exit      section.
*
 aa102-Return-One-Entry  section.
*********************************
     return   TS-Entry-Sort-File
              at end
                       move     "Y" to WS-Old-Entry-Eof
              not at end
                       move     TS-Entry-Sort-Record
                                to TS-Day-Entry-Record
                       perform  aa103-Tally-One-Entry
                                thru aa103-Exit
     end-return.
 aa102-Return-One-Entry-Exit.  exit  section.
*
 aa103-Tally-One-Entry   section.
*********************************
     add      1 to TSS-Total-Entries.
     if       TSE-Type-Working-Hours
              add      1 to TSS-Working-Days
              if       not TSE-Start-Time-Is-Blank
                 and   not TSE-End-Time-Is-Blank
                       move     TSE-Start-Time to WS-Time-Value
                       compute  WS-Start-Minutes =
                                WS-Time-HH * 60 + WS-Time-MM
                       move     TSE-End-Time to WS-Time-Value
                       compute  WS-End-Minutes =
                                WS-Time-HH * 60 + WS-Time-MM
                       if       WS-End-Minutes <= WS-Start-Minutes
                                add      1440 to WS-End-Minutes
                       end-if
                       add      WS-End-Minutes to TSS-Total-Minutes
                       subtract WS-Start-Minutes
                                from TSS-Total-Minutes
              end-if
     else
              add      1 to TSS-Leave-Days
              perform  aa110-Format-Leave-Type-Name thru aa110-Exit
              perform  aa104-Post-Leave-Breakdown thru aa104-Exit
     end-if.
 aa103-Exit.  exit      section.
*
 aa104-Post-Leave-Breakdown section.
************************************
*
*  Business Rule 11's control break - one occurs row per distinct
*  leave type seen so far this month, same small-table lookup the
*  old deduction-code table used on the hours proof.
*
     move     zero to WS-Break-Sub.
     perform  aa104-Find-Breakdown-Row
              thru aa104-Find-Breakdown-Row-Exit
              varying WS-Break-Sub from 1 by 1
              until WS-Break-Sub > TSS-Breakdown-Used.
     if       WS-Break-Sub > TSS-Breakdown-Used
        and   TSS-Breakdown-Used < 16
              add      1 to TSS-Breakdown-Used
              move     TSE-Entry-Type
                       to TSS-Leave-Type-Code (TSS-Breakdown-Used)
              move     WS-Name-Out
                       to TSS-Leave-Type-Name (TSS-Breakdown-Used)
              move     1 to TSS-Leave-Count (TSS-Breakdown-Used)
     end-if.
 aa104-Exit.  exit      section.
*
 aa104-Find-Breakdown-Row section.
**********************************
     if       TSS-Leave-Type-Code (WS-Break-Sub) = TSE-Entry-Type
              add      1 to TSS-Leave-Count (WS-Break-Sub)
     end-if.
 aa104-Find-Breakdown-Row-Exit.  exit  section.
*
 aa110-Format-Leave-Type-Name section.
**************************************
*
*  Business Rule 11 - snake_case code to Title Case name, word by
*  word on the underscores.
*
     move     TSE-Entry-Type to WS-Name-In.
     move     spaces         to WS-Name-Out.
     move     1              to WS-Name-Pos.
     move     1              to WS-Name-Sub.
     perform  aa111-Format-One-Word thru aa111-Exit
              until WS-Name-Pos > 24
              or    WS-Name-In (WS-Name-Pos:1) = space.
 aa110-Exit.  exit      section.
*
 aa111-Format-One-Word   section.
*********************************
*
*  Copies one underscore-delimited word across, upper-casing its
*  first letter and lower-casing the rest, then a single space.
*
     if       WS-Name-In (WS-Name-Pos:1) = "_"
              move     " " to WS-Name-Out (WS-Name-Sub:1)
              add      1 to WS-Name-Sub
              add      1 to WS-Name-Pos
     else
              if       WS-Name-Sub = 1
                 or    WS-Name-Out (WS-Name-Sub - 1:1) = space
                       move     WS-Name-In (WS-Name-Pos:1)
                                to WS-Name-Out (WS-Name-Sub:1)
                       inspect  WS-Name-Out (WS-Name-Sub:1)
                                converting
                                "abcdefghijklmnopqrstuvwxyz"
                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              else
                       move     WS-Name-In (WS-Name-Pos:1)
                                to WS-Name-Out (WS-Name-Sub:1)
              end-if
              add      1 to WS-Name-Sub
              add      1 to WS-Name-Pos
     end-if.
 aa111-Exit.  exit      section.
*
 aa120-Compute-Available-Months section.
****************************************
*
*  Business Rule 5/6 support - always the current month, plus the
*  previous month when we are still inside the first 10 days and
*  that earlier month is still open (no row, draft, or rejected).
*
     move     1 to TSS-Month-List-Count.
     move     TSR-Target-Year  to TSS-ML-Year (1).
     move     TSR-Target-Month to TSS-ML-Month (1).
     move     WS-Month-Name-Entry (TSR-Target-Month)
                       to TSS-ML-Month-Name (1).
     move     "Y" to TSS-ML-Is-Current (1).
     if       Month-Was-Found
        and   not TSM-Status-Draft
              move     "Y" to TSS-ML-Is-Submitted (1)
     else
              move     "N" to TSS-ML-Is-Submitted (1)
     end-if.
*
     move     To-Day (1:4) to WS-Roll-Year.
     move     To-Day (6:2) to WS-Roll-Month.
     if       To-Day (9:2) <= "10"
              move     TSR-Target-Year  to WS-Prev-Year
              move     TSR-Target-Month to WS-Prev-Month
              if       WS-Prev-Month = 1
                       move     12 to WS-Prev-Month
                       subtract 1 from WS-Prev-Year
              else
                       subtract 1 from WS-Prev-Month
              end-if
              perform  aa121-Check-Prev-Month thru aa121-Exit
     end-if.
 aa120-Exit.  exit      section.
*
 aa121-Check-Prev-Month  section.
*********************************
     move     "N" to WS-Prev-Month-Found.
     move     "N" to WS-Prev-Month-Eof.
     open     input TS-Month-File.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Prev-Month-Eof
     end-if.
     perform  aa122-Read-Prev-Month thru aa122-Read-Prev-Month-Exit
              until Prev-Month-Was-Found or Prev-Month-At-Eof.
     close    TS-Month-File.
     if       not Prev-Month-Was-Found
        or    TSM-Status-Draft
        or    TSM-Status-Rejected
              move     2 to TSS-Month-List-Count
              move     TSS-ML-Year (1)       to TSS-ML-Year (2)
              move     TSS-ML-Month (1)      to TSS-ML-Month (2)
              move     TSS-ML-Month-Name (1) to TSS-ML-Month-Name (2)
              move     TSS-ML-Is-Current (1) to TSS-ML-Is-Current (2)
              move     TSS-ML-Is-Submitted (1)
                                to TSS-ML-Is-Submitted (2)
              move     WS-Prev-Year  to TSS-ML-Year (1)
              move     WS-Prev-Month to TSS-ML-Month (1)
              move     WS-Month-Name-Entry (WS-Prev-Month)
                                to TSS-ML-Month-Name (1)
              move     "N" to TSS-ML-Is-Current (1)
              if       Prev-Month-Was-Found
                 and   not TSM-Status-Draft
                       move     "Y" to TSS-ML-Is-Submitted (1)
              else
                       move     "N" to TSS-ML-Is-Submitted (1)
              end-if
     end-if.
 aa121-Exit.  exit      section.
*
 aa122-Read-Prev-Month   section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Prev-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-User-Id = TSR-User-Id
                 and   TSM-Year = WS-Prev-Year
                 and   TSM-Month = WS-Prev-Month
                       move     "Y" to WS-Prev-Month-Found
              end-if
     end-if.
 aa122-Read-Prev-Month-Exit.  exit  section.
*
 aa200-Submit-Timesheet  section.
*********************************
*
*  BATCH FLOW 4 - gated by the submission window (rule 5, folded
*  into resubmission rule 6 for a rejected month) and the non-empty
*  rule (rule 8).
*
     perform  aa210-Can-Submit thru aa210-Exit.
     if       not TSZ-Accepted
              go to    aa200-Exit
     end-if.
     if       TSS-Total-Entries = zero
              move     TSZ-Empty-Timesheet to TSZ-Return-Code
              move     "Cannot submit an empty timesheet"
                       to TSZ-Message
              go to    aa200-Exit
     end-if.
*
     move     TSR-User-Id      to TSM-User-Id.
     move     TSR-Target-Year  to TSM-Year.
     move     TSR-Target-Month to TSM-Month.
     move     "submitted"      to TSM-Status.
     move     To-Day           to TSM-Submitted-At.
     move     "N"              to TSM-Submitted-Blank.
     move     zero             to TSM-Approved-By-User-Id.
     move     zero             to TSM-Approved-At.
     move     spaces           to TSM-Approval-Comments.
*
     perform  zz095-Merge-Month-File thru zz095-Exit.
     move     TS-Month-Record  to TS-Month-Out-Record.
     write    TS-Month-Out-Record.
     close    TS-Month-Out-File.
     add      1 to WS-Recs-Written.
 aa200-Exit.  exit      section.
*
 aa210-Can-Submit        section.
*********************************
*
*  Business Rule 5 - always eligible for the current calendar
*  month; eligible for the month before only up to the 10th; no
*  other month is ever eligible.  Business Rule 6 layers on top -
*  a month that has already been decided may only go round again
*  while its status is still "rejected".
*
     if       Month-Was-Found
        and   not TSM-Status-Draft
        and   not TSM-Status-Rejected
              move     TSZ-Not-Resubmittable to TSZ-Return-Code
              move     "Timesheet already submitted or decided"
                       to TSZ-Message
              go to    aa210-Exit
     end-if.
*
     if       TSR-Target-Year = WS-Roll-Year
        and   TSR-Target-Month = WS-Roll-Month
              go to    aa210-Exit
     end-if.
*
     move     WS-Roll-Year  to WS-Prev-Year.
     move     WS-Roll-Month to WS-Prev-Month.
     if       WS-Prev-Month = 1
              move     12 to WS-Prev-Month
              subtract 1 from WS-Prev-Year
     else
              subtract 1 from WS-Prev-Month
     end-if.
     if       TSR-Target-Year = WS-Prev-Year
        and   TSR-Target-Month = WS-Prev-Month
        and   To-Day (9:2) <= "10"
              go to    aa210-Exit
     end-if.
*
     move     TSZ-Window-Closed to TSZ-Return-Code.
     move     "Submission window for that month is closed"
                       to TSZ-Message.
 aa210-Exit.  exit      section.
*
 zz095-Merge-Month-File  section.
*********************************
*
*  Same old-master/new-master technique ts100 uses - copies every
*  row through except the one for this user/period, the caller
*  appends the updated row before closing the output file.
*
     move     "N" to WS-Month-Eof.
     open     input  TS-Month-File.
     open     output TS-Month-Out-File.
     perform  zz096-Copy-Month-Row thru zz096-Exit
              until Month-At-Eof.
     close    TS-Month-File.
 zz095-Exit.  exit      section.
*
 zz096-Copy-Month-Row    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Month-Eof
     else
              move     TS-Month-File-Record to WS-Month-Scan
              if       WS-Scan-User-Id = TSR-User-Id
                 and   WS-Scan-Year = TSR-Target-Year
                 and   WS-Scan-Month = TSR-Target-Month
                       continue
              else
                       move     TS-Month-File-Record
                                to TS-Month-Out-Record
                       write    TS-Month-Out-Record
              end-if
     end-if.
 zz096-Exit.  exit      section.
*
