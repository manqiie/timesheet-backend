000100********************************************
000110*                                          *
000120*  Linkage Record For An Incoming Day      *
000130*   Entry Save/Delete Request              *
000140*     Built by the calling JCL/front end,  *
000150*     passed into TS100 - occurs table     *
000160*     carries the bulk-save variant, one   *
000170*     line per calendar day in the month.  *
000180********************************************
000190* 14/09/88 rpt - Created.
000200* 19/11/91 mkd - Doc sub-table added when supporting documents
000210*                were allowed on a day entry.
000220* 27/03/26 rpt - Doc-Base64-Present flag added; the request no
000230*                longer carries the actual file bytes in from
000240*                TS100's point of view, only whether some content
000250*                was supplied - see the suite's Non-Goals note
000260*                on document storage in the change folder.
000270*
000280 01  TS-Request-Record.
000290     03  TSR-Request-Type      pic x(6).
000300         88  TSR-Req-Save              value "SAVE  ".
000310         88  TSR-Req-Delete            value "DELETE".
000320         88  TSR-Req-Batch             value "BATCH ".
000330     03  TSR-User-Id           pic 9(9)        comp.
000340     03  TSR-Target-Year       pic 9(4).
000350     03  TSR-Target-Month      pic 99.
000360     03  TSR-Single-Entry-Date pic 9(8).
000370     03  TSR-Entry-Count       pic 99          comp.
000380     03  TSR-Entry-Lines                       occurs 31.
000390         05  TSR-Line-Entry-Date       pic 9(8).
000400         05  TSR-Line-Entry-Type       pic x(24).
000410         05  TSR-Line-Start-Time       pic 9(4).
000420         05  TSR-Line-Start-Blank      pic x.
000430             88  TSR-Start-Is-Blank        value "Y".
000440         05  TSR-Line-End-Time         pic 9(4).
000450         05  TSR-Line-End-Blank        pic x.
000460             88  TSR-End-Is-Blank          value "Y".
000470         05  TSR-Line-Half-Day-Period  pic x(2).
000480         05  TSR-Line-Date-Earned      pic 9(8).
000490         05  TSR-Line-Date-Earned-Blank pic x.
000500             88  TSR-Date-Earned-Is-Blank  value "Y".
000510         05  TSR-Line-Notes            pic x(2000).
000520         05  TSR-Line-Doc-Count        pic 9   comp.
000530         05  TSR-Line-Docs                     occurs 5.
000540             07  TSR-Doc-Filename      pic x(255).
000550             07  TSR-Doc-Mime-Type     pic x(100).
000560             07  TSR-Doc-Size          pic 9(9) comp.
000570             07  TSR-Doc-Base64-Present pic x.
000580                 88  TSR-Doc-Has-Data      value "Y".
000590             07  TSR-Doc-Is-Primary    pic x.
000600                 88  TSR-Doc-Is-Primary-Yes value "Y".
000610     03  filler                pic x(30).
000620*
