000100* 14/09/88 rpt - Created.
000110*
000120 fd  TS-Employee-File.
000130 01  TS-Employee-File-Record  pic x(384).
000140*
