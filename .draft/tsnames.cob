*
* Files used in the Timesheet roll-up/approval suite.
* 14/09/88 rpt - Created, mirrors the Payroll file-defs block but
*                trimmed to just the timesheet batch's own files.
* 27/03/26 rpt - Re-numbered file-06 thru file-10 after dropping
*                the spare slots left over from the py-suite copy.
*
 01  File-Defs.
     02  file-defs-a.
         03  file-01      pic x(532)  value "tsentry.dat".
         03  file-02      pic x(532)  value "tsdoc.dat".
         03  file-03      pic x(532)  value "tsmonth.dat".
         03  file-04      pic x(532)  value "tsemp.dat".
         03  file-05      pic x(532)  value "tsreprt.dat".
     02  filler         redefines file-defs-a.
         03  System-File-Names  pic x(532) occurs 5.
     02  File-Defs-Count        binary-short value 5.
     02  File-Defs-os-Delimiter pic x.
*
