********************************************************************
*                                                                  *
*                  Timesheet    Monthly Report                     *
*         Prints one employee's day entries for a month and        *
*              their timesheet history, Report Writer              *
*                                                                  *
********************************************************************
*
 identification          division.
*================================
*
 program-id.             ts210.
 author.                 R P Thornbury.
 installation.           Applewood Computers Accounting System.
 date-written.           12/04/89.
 date-compiled.
 security.               Copyright (C) 1988-2026 and later,
                          Applewood Computers Accounting System.
*
*    Remarks.            Prints the day-entry detail for one employee's
*                         month, with a totals/leave-breakdown footing
*                         and the supervisor's decision if one has been
*                         posted, followed by that employee's timesheet
*                         history - one line per earlier month, most
*                         recent first, drafts left off the list.
*                         Runs unattended, called from ts000.
*
*                         Both sections sort their own source file
*                         first - the detail pass needs Entry-Date
*                         order, the history pass needs Year/Month
*                         descending - same SORT-with-procedures trick
*                         ts200 uses to roll up a month's figures.
*
*    Called modules.     None.
*
*    Error messages used.
*                         TS010.
*
* Changes:
* 12/04/89 rpt - Created, following the Vacation Report chassis.
* 19/11/91 mkd - Leave-breakdown footing lines added.
* 30/01/98 mkd - Y2K. History sort key widened to hold a 4-digit year.
* 11/05/04 jds - Approval footer (by/at/comments) added once the
*                supervisor sign-off step existed to report on.
* 08/06/12 jds - History section added for the month-picker's "past
*                timesheets" screen.
* 27/03/26 rpt - Rebuilt from the Payroll vacation-report program for
*                the Timesheet suite; vacation/sick columns replaced
*                by the day-entry detail and leave-breakdown footing.
* 02/08/26 jds - Detail heading widened to carry Employee-Id, Position,
*                Project-Site and the month's Status - Supervisor asked
*                why those only showed up on the approval footer.  History
*                line widened to carry the submitted/decided audit trail
*                (HRT-Submitted-At, Approved-By, Approved-At, Comments)
*                so a superseded approval is not lost off the page.
* 09/08/26 jds - Approval footer was missing Approved-By-User-Id - the
*                history report prints it, this one never did.  Added
*                an Approved-by line ahead of Decided, Comments moved
*                to its own line to make room.
*
********************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     c01      is top-of-form.
     class    ts-numeric-class  is "0" thru "9".
     upsi-0   on  status is ts-rerun-requested
              off status is ts-normal-run.
*
 input-output            section.
 file-control.
     copy "seltsentry.cob".
     copy "seltsmonth.cob".
     copy "seltsemp.cob".
     copy "selprint.cob".
*
*  Sort work files - one for the Entry-Date ordered detail pass, one
*  for the Year/Month descending history pass.
*
     select   TS-Entry-Sort-File assign    "SORTWK1".
     select   TS-Month-Sort-File assign    "SORTWK2".
*
 data                    division.
*================================
*
 file section.
*------------
 copy "fdtsentry.cob".
 copy "fdtsmonth.cob".
 copy "fdtsemp.cob".
*
*  Mirrors TS-Day-Entry-Record field for field (tsentry.cob) - see
*  the note in ts200's copy of this same sort record.
*
 sd  TS-Entry-Sort-File.
 01  TS-Entry-Sort-Record.
     03  SRT-Entry-Id          pic 9(9)        comp.
     03  SRT-User-Id           pic 9(9)        comp.
     03  SRT-Entry-Date        pic 9(8).
     03  SRT-Entry-Type        pic x(24).
     03  SRT-Start-Time        pic 9(4).
     03  SRT-Start-Time-Blank  pic x.
     03  SRT-End-Time          pic 9(4).
     03  SRT-End-Time-Blank    pic x.
     03  SRT-Half-Day-Period   pic x(2).
     03  SRT-Date-Earned       pic 9(8).
     03  SRT-Date-Earned-Blank pic x.
     03  SRT-Primary-Doc-Day   pic 9(8).
     03  SRT-Is-Primary-Doc    pic x.
     03  SRT-Notes             pic x(2000).
     03  SRT-Created-At        pic 9(8)v9(6).
     03  SRT-Updated-At        pic 9(8)v9(6).
     03  SRT-Rec-Status        pic x.
     03  filler                pic x(40).
*
*  Mirrors TS-Month-Record field for field (tsmonth.cob).
*
 sd  TS-Month-Sort-File.
 01  TS-Month-Sort-Record.
     03  HRT-Timesheet-Id      pic 9(9)        comp.
     03  HRT-User-Id           pic 9(9)        comp.
     03  HRT-Year              pic 9(4).
     03  HRT-Month             pic 99.
     03  HRT-Status            pic x(9).
     03  HRT-Submitted-At      pic 9(8)v9(6).
     03  HRT-Submitted-At-X  redefines HRT-Submitted-At.
         05  HRT-Submitted-Date pic 9(8).
         05  HRT-Submitted-Time pic 9(6).
     03  HRT-Submitted-Blank   pic x.
         88  HRT-Submitted-Is-Blank     value "Y".
     03  HRT-Approved-By-User-Id pic 9(9)      comp.
     03  HRT-Approved-At       pic 9(8)v9(6).
     03  HRT-Approved-At-X  redefines HRT-Approved-At.
         05  HRT-Approved-Date pic 9(8).
         05  HRT-Approved-Time pic 9(6).
     03  HRT-Approval-Comments pic x(2000).
     03  HRT-Rec-Exists        pic x.
     03  filler                pic x(50).
*
 fd  Print-File
     report is Timesheet-Detail-Report
               Timesheet-History-Report.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(15) value "TS210 (1.0.05)".
*
 copy "tsentry.cob".
 copy "tsmonth.cob".
 copy "tsemp.cob".
*
 01  WS-Switches.
     03  WS-Emp-Found        pic x           value "N".
         88  Emp-Was-Found          value "Y".
     03  WS-Emp-Eof          pic x           value "N".
         88  Emp-At-Eof             value "Y".
     03  WS-Month-Found      pic x           value "N".
         88  Month-Was-Found        value "Y".
     03  WS-Old-Entry-Eof    pic x           value "N".
         88  Old-Entry-At-Eof       value "Y".
     03  WS-Old-Month-Eof    pic x           value "N".
         88  Old-Month-At-Eof       value "Y".
*
 01  TS-Entry-Dsn            pic x(20).
 01  TS-Month-Dsn            pic x(20).
 01  TS-Employee-Dsn         pic x(20).
 01  Print-Dsn               pic x(20).
 01  Print-Status            pic xx.
*
 01  WS-Counters             comp.
     03  WS-Page-Lines       pic 9(3)        value 58.
     03  WS-Break-Sub        pic 99          value zero.
     03  WS-Rec-Cnt          pic 9(5)        value zero.
     03  WS-Start-Minutes    pic s9(5)       value zero.
     03  WS-End-Minutes      pic s9(5)       value zero.
     03  WS-Duration-Minutes pic s9(5)       value zero.
*
 01  WS-Stats-Work.
     03  WS-Total-Entries    pic 9(4)        comp  value zero.
     03  WS-Working-Days     pic 9(4)        comp  value zero.
     03  WS-Leave-Days       pic 9(4)        comp  value zero.
     03  WS-Total-Minutes    pic 9(7)        comp  value zero.
     03  WS-Total-Hours      pic 9(5)v99     comp-3 value zero.
     03  WS-Breakdown-Used   pic 99          comp  value zero.
     03  WS-Leave-Breakdown                 occurs 16.
         05  WS-Break-Code       pic x(24).
         05  WS-Break-Name       pic x(30).
         05  WS-Break-Count      pic 9(4)    comp.
*
* Working time breakdown - one of the period's required redefines.
*
 01  WS-Time-Work.
     03  WS-Time-Value       pic 9(4).
     03  WS-Time-Redef       redefines WS-Time-Value.
         05  WS-Time-HH      pic 99.
         05  WS-Time-MM      pic 99.
*
* Snake-case -> Title Case leave-type name work area, same idiom as
* ts200 uses on the month's own leave breakdown.
*
 01  WS-Name-Work.
     03  WS-Name-In          pic x(24).
     03  WS-Name-Out         pic x(30).
*
 01  WS-Name-Counters        comp.
     03  WS-Name-Pos         pic 99          value zero.
     03  WS-Name-Sub         pic 99          value zero.
*
* Month-name table, same 12 x 9 literal block as ts200's copy.
*
 01  WS-Month-Name-Table.
     03  filler              pic x(108)  value
         "January  February March    April    May      June     "
         "July     August   SeptemberOctober  November December ".
 01  WS-Month-Names  redefines WS-Month-Name-Table.
     03  WS-Month-Name-Entry        occurs 12  pic x(9).
*
* Formatted day/month display line for the detail heading.
*
 01  WS-Heading-Period.
     03  WS-Heading-Month    pic x(9).
     03  filler              pic x(1)    value space.
     03  WS-Heading-Year     pic 9(4).
 01  WS-Heading-Period-Num  redefines WS-Heading-Period  pic x(14).
*
 01  Error-Messages.
     03  TS010           pic x(30)
                          value "TS010 No Employee Master File".
*
 01  WS-Eval-Msg         pic x(40).
*
 linkage section.
*===============
*
 01  To-Day              pic x(10).
 copy "tscall.cob".
 copy "tsnames.cob".
 copy "tsreq.cob".
 copy "tsresult.cob".
 copy "tsstats.cob".
*
 report section.
*===============
*
 RD  Timesheet-Detail-Report
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 7
     last  detail WS-Page-Lines.
*
 01  TD-Head-1  type page heading.
     03  line  1.
         05  col   1     pic x(15)   source Prog-Name.
         05  col  40     pic x(29)   value
                          "Applewood Timesheet System".
         05  col 100     pic x(10)   source To-Day.
         05  col 120     pic x(5)    value "Page ".
         05  col 125     pic zz9     source Page-Counter.
     03  line  3.
         05  col   1     pic x(20)   value "Monthly Timesheet -".
         05  col  22     pic x(9)    source WS-Heading-Month.
         05  col  32     pic 9(4)    source WS-Heading-Year.
         05  col  40     pic x(9)    value "Status -".
         05  col  50     pic x(9)    source TSM-Status.
     03  line  4.
         05  col   1     pic x(12)   value "Employee -".
         05  col  13     pic x(20)   source TSX-Employee-Id.
         05  col  34     pic x(100)  source TSX-Full-Name.
     03  line  5.
         05  col   1     pic x(12)   value "Position -".
         05  col  13     pic x(100)  source TSX-Position.
     03  line  6.
         05  col   1     pic x(12)   value "Site -".
         05  col  13     pic x(100)  source TSX-Project-Site.
     03  line  7.
         05  col   1                 value "Date       Entry Type".
         05  col  28                 value "Start  End  Half  Notes".
*
 01  TD-Detail type detail.
     03  line + 1.
         05  col   1     pic 9(8)    source TSE-Entry-Date.
         05  col  12     pic x(24)   source TSE-Entry-Type.
         05  col  37     pic 9(4)    source TSE-Start-Time
                          present when not TSE-Start-Time-Is-Blank.
         05  col  44     pic 9(4)    source TSE-End-Time
                          present when not TSE-End-Time-Is-Blank.
         05  col  51     pic x(2)    source TSE-Half-Day-Period.
         05  col  55     pic x(60)   source TSE-Notes.
*
 01  TD-Break-Line type detail.
     03  line + 1.
         05  col   5     pic x(30)   source
                          WS-Break-Name (WS-Break-Sub).
         05  col  40                 value "entries -".
         05  col  50     pic zzz9    source
                          WS-Break-Count (WS-Break-Sub).
*
 01  TD-Footing type control footing final.
     03  line plus 2.
         05  col   1                 value "Total Entries -".
         05  col  17     pic zzz9    source WS-Total-Entries.
         05  col  25                 value "Working Days -".
         05  col  40     pic zzz9    source WS-Working-Days.
         05  col  48                 value "Leave Days -".
         05  col  61     pic zzz9    source WS-Leave-Days.
     03  line plus 1.
         05  col   1                 value "Total Hours -".
         05  col  15     pic zzz9.99 source WS-Total-Hours.
     03  line plus 2.
         05  col   1     pic x(13)   value "Status -"
                          present when not TSM-Status-Draft.
         05  col  15     pic x(9)    source TSM-Status
                          present when not TSM-Status-Draft.
     03  line plus 1.
         05  col   1     pic x(16)   value "Submitted -"
                          present when not TSM-Submitted-Is-Blank.
         05  col  18     pic 9(8)    source TSM-Submitted-Date
                          present when not TSM-Submitted-Is-Blank.
     03  line plus 1.
         05  col   1     pic x(16)   value "Approved by -"
                          present when TSM-Status-Approved
                                    or TSM-Status-Rejected.
         05  col  18     pic 9(9)
                          source TSM-Approved-By-User-Id
                          present when TSM-Status-Approved
                                    or TSM-Status-Rejected.
         05  col  30     pic x(16)   value "Decided -"
                          present when TSM-Status-Approved
                                    or TSM-Status-Rejected.
         05  col  48     pic 9(8)    source TSM-Approved-Date
                          present when TSM-Status-Approved
                                    or TSM-Status-Rejected.
     03  line plus 1.
         05  col   1     pic x(16)   value "Comments -"
                          present when TSM-Status-Approved
                                    or TSM-Status-Rejected.
         05  col  18     pic x(2000) source TSM-Approval-Comments
                          present when TSM-Status-Approved
                                    or TSM-Status-Rejected.
*
 RD  Timesheet-History-Report
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  TH-Head-1  type page heading.
     03  line  1.
         05  col   1     pic x(15)   source Prog-Name.
         05  col  40     pic x(29)   value
                          "Timesheet History".
         05  col 120     pic x(5)    value "Page ".
         05  col 125     pic zz9     source Page-Counter.
     03  line  3.
         05  col   1     pic x(12)   value "Employee -".
         05  col  13     pic x(100)  source TSX-Full-Name.
     03  line  5.
         05  col   1                 value
                          "Year Mo  Status     Entries  Working  Leave".
*
 01  TH-Detail type detail.
     03  line + 1.
         05  col   1     pic 9(4)    source HRT-Year.
         05  col   6     pic 99      source HRT-Month.
         05  col  10     pic x(9)    source HRT-Status.
         05  col  22     pic zzz9    source WS-Total-Entries.
         05  col  31     pic zzz9    source WS-Working-Days.
         05  col  40     pic zzz9    source WS-Leave-Days.
     03  line + 1.
         05  col   3     pic x(12)   value "Submitted -"
                          present when not HRT-Submitted-Is-Blank.
         05  col  16     pic 9(8)    source HRT-Submitted-Date
                          present when not HRT-Submitted-Is-Blank.
         05  col  28     pic x(14)   value "Approved by -"
                          present when HRT-Approved-By-User-Id
                                    not = zero.
         05  col  43     pic 9(9)    source HRT-Approved-By-User-Id
                          present when HRT-Approved-By-User-Id
                                    not = zero.
         05  col  56     pic x(10)   value "Decided -"
                          present when HRT-Approved-By-User-Id
                                    not = zero.
         05  col  67     pic 9(8)    source HRT-Approved-Date
                          present when HRT-Approved-By-User-Id
                                    not = zero.
     03  line + 1.
         05  col   3     pic x(11)   value "Comments -"
                          present when HRT-Approval-Comments
                                    not = spaces.
         05  col  15     pic x(80)   source HRT-Approval-Comments
                          present when HRT-Approval-Comments
                                    not = spaces.
*
 01  TH-Footing type control footing final.
     03  line plus 2.
         05  col   1                 value "Months Listed -".
         05  col  17     pic zzz9    source WS-Rec-Cnt.
*
 procedure division using WS-Calling-Data
                           To-Day
                           File-Defs
                           TS-Request-Record
                           TS-Result-Record
                           TS-Stats-Record.
*=================================================
*
 aa000-Main              section.
*********************************
     move     zero  to TSZ-Return-Code.
     move     spaces to TSZ-Message.
     move     file-01 to TS-Entry-Dsn.
     move     file-03 to TS-Month-Dsn.
     move     file-04 to TS-Employee-Dsn.
     move     file-05 to Print-Dsn.
*
     open     input  TS-Employee-File.
     if       TS-Emp-Status not = "00"
              display  TS010
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Employee master will not open" to TSZ-Message
              close    TS-Employee-File
              goback
     end-if.
     perform  aa005-Find-Employee thru aa005-Exit.
     close    TS-Employee-File.
     if       not Emp-Was-Found
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Employee not on file" to TSZ-Message
              goback
     end-if.
*
     perform  aa006-Find-Month thru aa006-Exit.
     move     WS-Month-Name-Entry (TSR-Target-Month)
                       to WS-Heading-Month.
     move     TSR-Target-Year to WS-Heading-Year.
*
     open     output Print-File.
     perform  aa300-Report-Timesheet thru aa300-Exit.
     perform  aa400-Report-History   thru aa400-Exit.
     close    Print-File.
     goback.
*
 aa005-Find-Employee     section.
*********************************
     move     "N" to WS-Emp-Found.
     move     "N" to WS-Emp-Eof.
     perform  aa005-Read-Employee thru aa005-Read-Employee-Exit
              until Emp-Was-Found or Emp-At-Eof.
 aa005-Exit.  exit      section.
*
 aa005-Read-Employee     section.
*********************************
     read     TS-Employee-File next record.
     if       TS-Emp-Status not = "00"
              move     "Y" to WS-Emp-Eof
     else
              move     TS-Employee-File-Record to TS-Employee-Record
              if       TSX-User-Id = TSR-User-Id
                       move     "Y" to WS-Emp-Found
              end-if
     end-if.
 aa005-Read-Employee-Exit.  exit  section.
*
 aa006-Find-Month        section.
*********************************
     move     "N" to WS-Month-Found.
     open     input TS-Month-File.
     perform  aa006-Read-Month thru aa006-Read-Month-Exit
              until Month-Was-Found or TS-Month-Status not = "00".
     close    TS-Month-File.
     if       not Month-Was-Found
              initialize TS-Month-Record
              move     TSR-User-Id      to TSM-User-Id
              move     TSR-Target-Year  to TSM-Year
              move     TSR-Target-Month to TSM-Month
              move     "draft    "      to TSM-Status
     end-if.
 aa006-Exit.  exit      section.
*
 aa006-Read-Month        section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status = "00"
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-User-Id = TSR-User-Id
                 and   TSM-Year = TSR-Target-Year
                 and   TSM-Month = TSR-Target-Month
                       move     "Y" to WS-Month-Found
              end-if
     end-if.
 aa006-Read-Month-Exit.  exit  section.
*
 aa300-Report-Timesheet section.
********************************
*
*  REPORTS "Per-employee monthly timesheet report" - the target
*  month's day entries, Entry-Date order, with a totals/leave
*  breakdown/approval footing.
*
     move     zero to WS-Total-Entries WS-Working-Days WS-Leave-Days
                       WS-Total-Minutes WS-Breakdown-Used.
     move     zero to WS-Total-Hours.
     initiate Timesheet-Detail-Report.
     sort     TS-Entry-Sort-File
              on ascending key SRT-Entry-Date
              input  procedure  aa301-Select-Month-Entries
                     thru aa301-Exit
              output procedure  aa302-Detail-One-Entry
                     thru aa302-Exit.
     compute  WS-Total-Hours rounded = WS-Total-Minutes / 60.
     perform  aa310-Print-Breakdown
              thru aa310-Exit
              varying WS-Break-Sub from 1 by 1
              until WS-Break-Sub > WS-Breakdown-Used.
     terminate Timesheet-Detail-Report.
 aa300-Exit.  exit      section.
*
 aa301-Select-Month-Entries section.
************************************
     move     "N" to WS-Old-Entry-Eof.
     open     input  TS-Entry-File.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     end-if.
     perform  aa301-Read-One-Entry thru aa301-Read-One-Entry-Exit
              until Old-Entry-At-Eof.
     close    TS-Entry-File.
 aa301-Exit.  exit      section.
*
 aa301-Read-One-Entry    section.
*********************************
     read     TS-Entry-File next record.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     else
              move     TS-Entry-File-Record to TS-Day-Entry-Record
              if       TSE-User-Id = TSR-User-Id
                 and   TSE-Entry-CCYY = TSR-Target-Year
                 and   TSE-Entry-MM = TSR-Target-Month
                 and   TSE-Rec-Active
                       move     TS-Day-Entry-Record
                                to TS-Entry-Sort-Record
                       release  TS-Entry-Sort-Record
              end-if
     end-if.
 aa301-Read-One-Entry-Exit.  exit  section.
*
 aa302-Detail-One-Entry  section.
*********************************
     move     "N" to WS-Old-Entry-Eof.
     perform  aa303-Return-One-Entry
              thru aa303-Return-One-Entry-Exit
              until Old-Entry-At-Eof.
 aa302-Exit.  exit      section.
*
 aa303-Return-One-Entry  section.
*********************************
     return   TS-Entry-Sort-File
              at end
                       move     "Y" to WS-Old-Entry-Eof
              not at end
                       move     TS-Entry-Sort-Record
                                to TS-Day-Entry-Record
                       generate TD-Detail
                       perform  aa304-Tally-One-Entry
                                thru aa304-Exit
     end-return.
 aa303-Return-One-Entry-Exit.  exit  section.
*
 aa304-Tally-One-Entry   section.
*********************************
     add      1 to WS-Total-Entries.
     if       TSE-Type-Working-Hours
              add      1 to WS-Working-Days
              if       not TSE-Start-Time-Is-Blank
                 and   not TSE-End-Time-Is-Blank
                       move     TSE-Start-Time to WS-Time-Value
                       compute  WS-Start-Minutes =
                                WS-Time-HH * 60 + WS-Time-MM
                       move     TSE-End-Time to WS-Time-Value
                       compute  WS-End-Minutes =
                                WS-Time-HH * 60 + WS-Time-MM
                       if       WS-End-Minutes <= WS-Start-Minutes
                                add      1440 to WS-End-Minutes
                       end-if
                       add      WS-End-Minutes to WS-Total-Minutes
                       subtract WS-Start-Minutes
                                from WS-Total-Minutes
              end-if
     else
              add      1 to WS-Leave-Days
              move     TSE-Entry-Type to WS-Name-In
              perform  aa305-Format-Leave-Type-Name thru aa305-Exit
              perform  aa306-Post-Leave-Breakdown thru aa306-Exit
     end-if.
 aa304-Exit.  exit      section.
*
 aa305-Format-Leave-Type-Name section.
**************************************
*
*  Same snake_case -> Title Case idiom as ts200's aa110.
*
     move     spaces to WS-Name-Out.
     move     1      to WS-Name-Pos.
     move     1      to WS-Name-Sub.
     perform  aa307-Format-One-Word thru aa307-Exit
              until WS-Name-Pos > 24
              or    WS-Name-In (WS-Name-Pos:1) = space.
 aa305-Exit.  exit      section.
*
 aa306-Post-Leave-Breakdown section.
************************************
     move     zero to WS-Break-Sub.
     perform  aa308-Find-Breakdown-Row
              thru aa308-Find-Breakdown-Row-Exit
              varying WS-Break-Sub from 1 by 1
              until WS-Break-Sub > WS-Breakdown-Used.
     if       WS-Break-Sub > WS-Breakdown-Used
        and   WS-Breakdown-Used < 16
              add      1 to WS-Breakdown-Used
              move     TSE-Entry-Type
                       to WS-Break-Code (WS-Breakdown-Used)
              move     WS-Name-Out
                       to WS-Break-Name (WS-Breakdown-Used)
              move     1 to WS-Break-Count (WS-Breakdown-Used)
     end-if.
 aa306-Exit.  exit      section.
*
 aa307-Format-One-Word   section.
*********************************
     if       WS-Name-In (WS-Name-Pos:1) = "_"
              move     " " to WS-Name-Out (WS-Name-Sub:1)
              add      1 to WS-Name-Sub
              add      1 to WS-Name-Pos
     else
              if       WS-Name-Sub = 1
                 or    WS-Name-Out (WS-Name-Sub - 1:1) = space
                       move     WS-Name-In (WS-Name-Pos:1)
                                to WS-Name-Out (WS-Name-Sub:1)
                       inspect  WS-Name-Out (WS-Name-Sub:1)
                                converting
                                "abcdefghijklmnopqrstuvwxyz"
                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              else
                       move     WS-Name-In (WS-Name-Pos:1)
                                to WS-Name-Out (WS-Name-Sub:1)
              end-if
              add      1 to WS-Name-Sub
              add      1 to WS-Name-Pos
     end-if.
 aa307-Exit.  exit      section.
*
 aa308-Find-Breakdown-Row section.
**********************************
     if       WS-Break-Code (WS-Break-Sub) = TSE-Entry-Type
              add      1 to WS-Break-Count (WS-Break-Sub)
     end-if.
 aa308-Find-Breakdown-Row-Exit.  exit  section.
*
 aa310-Print-Breakdown   section.
*********************************
     generate TD-Break-Line.
 aa310-Exit.  exit      section.
*
 aa400-Report-History    section.
*********************************
*
*  BATCH FLOW 6 - every earlier month on file for this employee,
*  most recent first, drafts left off the list, 3 counts recomputed
*  per row the same way aa300 counts the current month.
*
     move     zero to WS-Rec-Cnt.
     initiate Timesheet-History-Report.
     sort     TS-Month-Sort-File
              on descending key HRT-Year
                 descending key HRT-Month
              input  procedure  aa401-Select-History-Months
                     thru aa401-Exit
              output procedure  aa402-Detail-One-Month
                     thru aa402-Exit.
     terminate Timesheet-History-Report.
 aa400-Exit.  exit      section.
*
 aa401-Select-History-Months section.
*************************************
     move     "N" to WS-Old-Month-Eof.
     open     input  TS-Month-File.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     end-if.
     perform  aa401-Read-One-Month thru aa401-Read-One-Month-Exit
              until Old-Month-At-Eof.
     close    TS-Month-File.
 aa401-Exit.  exit      section.
*
 aa401-Read-One-Month    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-User-Id = TSR-User-Id
                 and   not TSM-Status-Draft
                       move     TS-Month-Record to TS-Month-Sort-Record
                       release  TS-Month-Sort-Record
              end-if
     end-if.
 aa401-Read-One-Month-Exit.  exit  section.
*
 aa402-Detail-One-Month  section.
*********************************
     move     "N" to WS-Old-Month-Eof.
     perform  aa403-Return-One-Month
              thru aa403-Return-One-Month-Exit
              until Old-Month-At-Eof.
 aa402-Exit.  exit      section.
*
 aa403-Return-One-Month  section.
*********************************
     return   TS-Month-Sort-File
              at end
                       move     "Y" to WS-Old-Month-Eof
              not at end
                       add      1 to WS-Rec-Cnt
                       perform  aa404-Count-One-Month thru aa404-Exit
                       generate TH-Detail
     end-return.
 aa403-Return-One-Month-Exit.  exit  section.
*
 aa404-Count-One-Month   section.
*********************************
*
*  Re-reads the entry file for just this one historic month - small
*  file, scanned top to bottom, same approach aa005 uses on Employee.
*
     move     zero to WS-Total-Entries WS-Working-Days WS-Leave-Days.
     move     "N" to WS-Old-Entry-Eof.
     open     input  TS-Entry-File.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     end-if.
     perform  aa405-Count-One-Entry thru aa405-Count-One-Entry-Exit
              until Old-Entry-At-Eof.
     close    TS-Entry-File.
 aa404-Exit.  exit      section.
*
 aa405-Count-One-Entry   section.
*********************************
     read     TS-Entry-File next record.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     else
              move     TS-Entry-File-Record to TS-Day-Entry-Record
              if       TSE-User-Id = HRT-User-Id
                 and   TSE-Entry-CCYY = HRT-Year
                 and   TSE-Entry-MM = HRT-Month
                 and   TSE-Rec-Active
                       add      1 to WS-Total-Entries
                       if       TSE-Type-Working-Hours
                                add      1 to WS-Working-Days
                       else
                                add      1 to WS-Leave-Days
                       end-if
              end-if
     end-if.
 aa405-Count-One-Entry-Exit.  exit  section.
*
