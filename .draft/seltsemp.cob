* 14/09/88 rpt - Created.
*
     select   TS-Employee-File   assign    TS-Employee-Dsn
                       organization line sequential
                       status       TS-Emp-Status.
*
