* 02/03/89 rpt - Created.
*
 fd  TS-Doc-File.
 01  TS-Doc-File-Record       pic x(448).
*
