********************************************
*                                          *
*  Working Storage For The Computed        *
*   Month Statistics Block                 *
*     Built by TS200, consumed by TS210    *
*     NOT a file record - control totals   *
*     only, never written to disk.         *
********************************************
* 680 bytes.
*
* 11/05/04 jds - Created when the control-break leave-breakdown
*                report replaced the old single leave-day count.
* 06/08/13 jds - Occurs table widened from 12 to 16 to match the
*                full entry-type list in tsentry.cob.
*
 01  TS-Stats-Record.
     03  TSS-Total-Entries     pic 9(4)        comp.
     03  TSS-Working-Days      pic 9(4)        comp.
     03  TSS-Leave-Days        pic 9(4)        comp.
     03  TSS-Total-Minutes     pic 9(7)        comp.
     03  TSS-Total-Hours       pic 9(5)v99     comp-3.
     03  TSS-Breakdown-Used    pic 99          comp.
     03  TSS-Leave-Breakdown                   occurs 16.
         05  TSS-Leave-Type-Code   pic x(24).
         05  TSS-Leave-Type-Name   pic x(30).
         05  TSS-Leave-Count       pic 9(4)    comp.
     03  TSS-Month-List                        occurs 2.
         05  TSS-ML-Year           pic 9(4).
         05  TSS-ML-Month          pic 99.
         05  TSS-ML-Month-Name     pic x(9).
         05  TSS-ML-Is-Current     pic x.
             88  TSS-ML-Current          value "Y".
         05  TSS-ML-Is-Submitted   pic x.
             88  TSS-ML-Submitted        value "Y".
     03  TSS-Month-List-Count  pic 9           comp.
     03  filler                pic x(20).
*
