000100* 14/09/88 rpt - Created.
000110*
000120     select   TS-Entry-File   assign       TS-Entry-Dsn
000130                       organization line sequential
000140                       status       TS-Entry-Status.
000150*
