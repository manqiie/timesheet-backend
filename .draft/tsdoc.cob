********************************************
*                                          *
*  Record Definition For Supporting        *
*   Document File                          *
*     Uses TSD-Document-Id as key          *
*     Rides the parent day entry's own     *
*     User-Id + Entry-Date - the entry     *
*     file carries no durable surrogate    *
*     key between runs, so the doc file    *
*     does not try to FK against one.      *
********************************************
*  File size 420 bytes padded to 448 by filler.
*
* 02/03/89 rpt - Created, one row per attached proof of leave.
* 17/08/95 mkd - Allowed-extension 88s added; previously only
*                checked on the screen side, never in the batch.
* 30/01/98 mkd - Y2K. Uploaded-At redefined CCYY first.
* 14/02/07 jds - File-Size upper bound enforced here too (5 meg)
*                as a belt-and-braces 88, not just in TS100.
* 27/03/26 rpt - Day-Entry-Id FK dropped in favour of User-Id +
*                Entry-Date, matching the way TS100 matches entry
*                and document rows during a save/delete pass.
* 02/08/26 jds - Document-Header group removed - left over from the
*                same abandoned run-to-run counter as tsentry.cob's
*                header record, never read or written by TS100.
*
 01  TS-Document-Record.
     03  TSD-Document-Id       pic 9(9)        comp.
     03  TSD-User-Id           pic 9(9)        comp.
     03  TSD-Entry-Date        pic 9(8).
     03  TSD-Original-Filename pic x(255).
     03  TSD-Mime-Type         pic x(100).
     03  TSD-File-Size         pic 9(9)        comp.
     03  TSD-File-Size-Ok      pic x.
         88  TSD-File-Size-In-Range     value "Y".
         88  TSD-File-Size-Too-Big      value "N".
     03  TSD-Ext-Code          pic x(5).
         88  TSD-Ext-Pdf                value "PDF  ".
         88  TSD-Ext-Jpg                value "JPG  ".
         88  TSD-Ext-Jpeg               value "JPEG ".
         88  TSD-Ext-Png                value "PNG  ".
         88  TSD-Ext-Doc                value "DOC  ".
         88  TSD-Ext-Docx               value "DOCX ".
         88  TSD-Ext-Allowed            values
                                          "PDF  " "JPG  " "JPEG "
                                          "PNG  " "DOC  " "DOCX ".
     03  TSD-Uploaded-At       pic 9(8)v9(6).
     03  TSD-Uploaded-At-X  redefines TSD-Uploaded-At.
         05  TSD-Uploaded-Date pic 9(8).
         05  TSD-Uploaded-Time pic 9(6).
     03  filler                pic x(30).
*
