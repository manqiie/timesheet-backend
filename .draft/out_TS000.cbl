000100********************************************************************
000110*                                                                  *
000120*                  Timesheet      Start Of Day                    *
000130*         Sets up To-Day and chains to the requested step         *
000140*                 of the roll-up/approval suite                   *
000150*                                                                  *
000160********************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             ts000.
000220 author.                 R P Thornbury.
000230 installation.           Applewood Computers Accounting System.
000240 date-written.           09/14/88.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 and later,
000270                          Applewood Computers Accounting System.
000280*
000290*    Remarks.            Timesheet Suite Start Of Day program.
000300*                         Establishes today's date in the site's
000310*                         chosen date form and chains, via
000320*                         WS-Process-Func, to whichever step of
000330*                         the roll-up/approval suite was asked for.
000340*
000350*    Called modules.     ts100. (Validate/Save/Delete Day Entry)
000360*                         ts200. (Statistics/Submit)
000370*                         ts210. (Report/History)
000380*                         ts300. (Supervisor Approval Pass)
000390*
000400*    Error messages used.
000410*                         TS005.
000420*
000430* Changes:
000440* 14/09/88 rpt - Created, following the Payroll SOJ chassis.
000450* 21/02/89 rpt - Added WS-Process-Func dispatch table so one SOJ
000460*                serves all four steps instead of four copies.
000470* 30/01/98 mkd - Y2K. WSA-Date test changed from 000000 to
000480*                00000000, same bug the Payroll copy had.
000490* 11/05/04 jds - Date-Form now defaults to International (3) for
000500*                new installs; UK/USA still selectable.
000510* 06/08/13 jds - Dropped the green-screen date re-prompt loop -
000520*                this SOJ now runs unattended from the scheduler
000530*                so a bad system clock aborts the run instead of
000540*                asking someone to retype it.
000550* 20/09/25 rpt - Version marker bumped for the 3.3.00 suite build.
000560* 14/10/25 rpt - Taken from py000 and cut down to size for the
000570*                Timesheet suite; payroll-only fields removed.
000580*
000590********************************************************************
000600*
000610 environment             division.
000620*================================
000630*
000640 configuration           section.
000650 special-names.
000660     class    ts-alpha-class  is "A" thru "Z".
000670     upsi-0   on  status is ts-rerun-requested
000680              off status is ts-normal-run.
000690*
000700 input-output            section.
000710 file-control.
000720*
000730 data                    division.
000740*================================
000750*
000760 working-storage section.
000770*-----------------------
000780 77  Prog-Name           pic x(15) value "TS000 (1.0.05)".
000790*
000800 01  WS-Data.
000810     03  Menu-Reply      pic 9.
000820     03  WS-Reply        pic x.
000830     03  WSA-Date.
000840         05  WSA-cc      pic 99.
000850         05  WSA-yy      pic 99.
000860         05  WSA-mm      pic 99.
000870         05  WSA-dd      pic 99.
000880     03  WS-Date-Form    pic 9           comp.
000890         88  Date-UK               value 1.
000900         88  Date-USA              value 2.
000910         88  Date-Intl             value 3.
000920     03  filler          pic x(10).
000930*
000940 01  WS-Date-Formats.
000950     03  WS-Swap             pic xx.
000960     03  WS-Date             pic x(10).
000970     03  WS-UK  redefines WS-Date.
000980         05  WS-Days         pic xx.
000990         05  filler          pic x.
001000         05  WS-Month        pic xx.
001010         05  filler          pic x.
001020         05  WS-Year         pic x(4).
001030     03  WS-USA  redefines WS-Date.
001040         05  WS-USA-Month    pic xx.
001050         05  filler          pic x.
001060         05  WS-USA-Days     pic xx.
001070         05  filler          pic x.
001080         05  filler          pic x(4).
001090     03  WS-Intl  redefines WS-Date.
001100         05  WS-Intl-Year    pic x(4).
001110         05  filler          pic x.
001120         05  WS-Intl-Month   pic xx.
001130         05  filler          pic x.
001140         05  WS-Intl-Days    pic xx.
001150*
001160 01  Error-Messages.
001170     03  TS005           pic x(26) value "TS005 Invalid System Date".
001180*
001190 01  Error-Code          pic 999.
001200*
001210 linkage section.
001220*==============
001230*
001240 01  To-Day              pic x(10).
001250 copy "tscall.cob".
001260 copy "tsnames.cob".
001270*
001280 procedure division using WS-Calling-Data
001290                           To-Day
001300                           File-Defs.
001310*========================================
001320*
001330 aa000-Main              section.
001340*********************************
001350     move     3 to WS-Date-Form.
001360     accept   WSA-Date from date yyyymmdd.
001370     if       WSA-Date = "00000000"
001380              display  TS005
001390              move     99 to WS-Term-Code
001400              goback
001410     end-if.
001420     move     WSA-cc   to WS-Intl-Year (1:2).
001430     move     WSA-yy   to WS-Intl-Year (3:2).
001440     move     WSA-mm   to WS-Intl-Month.
001450     move     WSA-dd   to WS-Intl-Days.
001460     move     "ccyy/mm/dd" to WS-Date.
001470     move     WS-Date to To-Day.
001480     move     zero to WS-Term-Code.
001490*
001500 aa010-Dispatch          section.
001510*********************************
001520     evaluate WS-Process-Func
001530         when 1
001540              call     "ts100" using WS-Calling-Data To-Day File-Defs
001550         when 2
001560              call     "ts200" using WS-Calling-Data To-Day File-Defs
001570         when 3
001580              call     "ts210" using WS-Calling-Data To-Day File-Defs
001590         when 4
001600              call     "ts300" using WS-Calling-Data To-Day File-Defs
001610         when other
001620              move     99 to WS-Term-Code
001630     end-evaluate.
001640*
001650 aa000-Exit.  exit      section.
001660*
