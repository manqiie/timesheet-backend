* 03/04/89 rpt - Created.
*
 fd  TS-Month-File.
 01  TS-Month-File-Record     pic x(2112).
*
