* 14/09/88 rpt - Created.
*
 fd  TS-Entry-File.
 01  TS-Entry-File-Record     pic x(2160).
*
