********************************************************************
*                                                                  *
*                  Timesheet      Start Of Day                    *
*         Sets up To-Day and chains to the requested step         *
*                 of the roll-up/approval suite                   *
*                                                                  *
********************************************************************
*
 identification          division.
*================================
*
 program-id.             ts000.
 author.                 R P Thornbury.
 installation.           Applewood Computers Accounting System.
 date-written.           09/14/88.
 date-compiled.
 security.               Copyright (C) 1988-2026 and later,
                          Applewood Computers Accounting System.
*
*    Remarks.            Timesheet Suite Start Of Day program.
*                         Establishes today's date in the site's
*                         chosen date form and chains, via
*                         WS-Process-Func, to whichever step of
*                         the roll-up/approval suite was asked for.
*
*    Called modules.     ts100. (Validate/Save/Delete Day Entry)
*                         ts200. (Statistics/Submit)
*                         ts210. (Report/History)
*                         ts300. (Supervisor Approval Pass)
*
*    Error messages used.
*                         TS005.
*
* Changes:
* 14/09/88 rpt - Created, following the Payroll SOJ chassis.
* 21/02/89 rpt - Added WS-Process-Func dispatch table so one SOJ
*                serves all four steps instead of four copies.
* 30/01/98 mkd - Y2K. WSA-Date test changed from 000000 to
*                00000000, same bug the Payroll copy had.
* 11/05/04 jds - Date-Form now defaults to International (3) for
*                new installs; UK/USA still selectable.
* 06/08/13 jds - Dropped the green-screen date re-prompt loop -
*                this SOJ now runs unattended from the scheduler
*                so a bad system clock aborts the run instead of
*                asking someone to retype it.
* 20/09/25 rpt - Version marker bumped for the 3.3.00 suite build.
* 14/10/25 rpt - Taken from py000 and cut down to size for the
*                Timesheet suite; payroll-only fields removed.
* 27/03/26 rpt - Request/Result records now passed straight through
*                the dispatch instead of being built down in ts100/
*                ts200/ts210/ts300 themselves - one copy of the
*                calling convention for the whole suite.
* 27/03/26 rpt - Stats record added to the dispatch too, so ts200's
*                computed month figures reach ts210's report without
*                a second linkage shape for the suite to maintain.
*
********************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     class    ts-alpha-class  is "A" thru "Z".
     upsi-0   on  status is ts-rerun-requested
              off status is ts-normal-run.
*
 input-output            section.
 file-control.
*
 data                    division.
*================================
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(15) value "TS000 (1.0.05)".
*
 01  WS-Data.
     03  Menu-Reply      pic 9.
     03  WS-Reply        pic x.
     03  WSA-Date.
         05  WSA-cc      pic 99.
         05  WSA-yy      pic 99.
         05  WSA-mm      pic 99.
         05  WSA-dd      pic 99.
     03  WS-Date-Form    pic 9           comp.
         88  Date-UK               value 1.
         88  Date-USA              value 2.
         88  Date-Intl             value 3.
     03  filler          pic x(10).
*
 01  WS-Date-Formats.
     03  WS-Swap             pic xx.
     03  WS-Date             pic x(10).
     03  WS-UK  redefines WS-Date.
         05  WS-Days         pic xx.
         05  filler          pic x.
         05  WS-Month        pic xx.
         05  filler          pic x.
         05  WS-Year         pic x(4).
     03  WS-USA  redefines WS-Date.
         05  WS-USA-Month    pic xx.
         05  filler          pic x.
         05  WS-USA-Days     pic xx.
         05  filler          pic x.
         05  filler          pic x(4).
     03  WS-Intl  redefines WS-Date.
         05  WS-Intl-Year    pic x(4).
         05  filler          pic x.
         05  WS-Intl-Month   pic xx.
         05  filler          pic x.
         05  WS-Intl-Days    pic xx.
*
 01  Error-Messages.
     03  TS005           pic x(26) value "TS005 Invalid System Date".
*
 01  Error-Code          pic 999.
*
 linkage section.
*==============
*
 01  To-Day              pic x(10).
 copy "tscall.cob".
 copy "tsnames.cob".
 copy "tsreq.cob".
 copy "tsresult.cob".
 copy "tsstats.cob".
*
 procedure division using WS-Calling-Data
                           To-Day
                           File-Defs
                           TS-Request-Record
                           TS-Result-Record
                           TS-Stats-Record.
*========================================
*
 aa000-Main              section.
*********************************
     move     3 to WS-Date-Form.
     accept   WSA-Date from date yyyymmdd.
     if       WSA-Date = "00000000"
              display  TS005
              move     99 to WS-Term-Code
              goback
     end-if.
     move     WSA-cc   to WS-Intl-Year (1:2).
     move     WSA-yy   to WS-Intl-Year (3:2).
     move     WSA-mm   to WS-Intl-Month.
     move     WSA-dd   to WS-Intl-Days.
     move     "ccyy/mm/dd" to WS-Date.
     move     WS-Date to To-Day.
     move     zero to WS-Term-Code.
*
 aa010-Dispatch          section.
*********************************
     evaluate WS-Process-Func
         when 1
              call     "ts100" using WS-Calling-Data To-Day File-Defs
                       TS-Request-Record TS-Result-Record
                       TS-Stats-Record
         when 2
              call     "ts200" using WS-Calling-Data To-Day File-Defs
                       TS-Request-Record TS-Result-Record
                       TS-Stats-Record
         when 3
              call     "ts210" using WS-Calling-Data To-Day File-Defs
                       TS-Request-Record TS-Result-Record
                       TS-Stats-Record
         when 4
              call     "ts300" using WS-Calling-Data To-Day File-Defs
                       TS-Request-Record TS-Result-Record
                       TS-Stats-Record
         when other
              move     99 to WS-Term-Code
     end-evaluate.
*
 aa000-Exit.  exit      section.
*
