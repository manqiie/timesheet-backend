000100********************************************
000110*                                          *
000120*  Linkage Record For The Outcome Of A     *
000130*   Timesheet Suite Request                *
000140*     Shared shape returned by TS100,      *
000150*     TS200 and TS300 so the front end     *
000160*     only has to test one field.          *
000170********************************************
000180* 21/02/89 rpt - Created.
000190*
000200 01  TS-Result-Record.
000210     03  TSZ-Return-Code       pic 99          comp.
000220         88  TSZ-Accepted              value 0.
000230         88  TSZ-Bad-Date              value 10.
000240         88  TSZ-Bad-Entry-Type        value 11.
000250         88  TSZ-Bad-Working-Hours     value 12.
000260         88  TSZ-Bad-Lieu-Date         value 13.
000270         88  TSZ-Bad-Half-Day          value 14.
000280         88  TSZ-Bad-Document          value 15.
000290         88  TSZ-Month-Locked          value 16.
000300         88  TSZ-Entry-Not-Found       value 17.
000310         88  TSZ-Empty-Timesheet       value 18.
000320         88  TSZ-Window-Closed         value 19.
000330         88  TSZ-Not-Authorized        value 20.
000340         88  TSZ-Bad-Approval-State    value 21.
000350         88  TSZ-Bad-Decision          value 22.
000360         88  TSZ-Not-Resubmittable     value 23.
000370     03  TSZ-Message           pic x(60).
000380     03  filler                pic x(10).
000390*
