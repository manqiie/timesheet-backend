********************************************
*                                          *
*  Linkage Record For An Incoming Day      *
*   Entry Save/Delete Request              *
*     Built by the calling JCL/front end,  *
*     passed into TS100 - occurs table     *
*     carries the bulk-save variant, one   *
*     line per calendar day in the month.  *
********************************************
* 14/09/88 rpt - Created.
* 19/11/91 mkd - Doc sub-table added when supporting documents
*                were allowed on a day entry.
* 27/03/26 rpt - Doc-Base64-Present flag added; the request no
*                longer carries the actual file bytes in from
*                TS100's point of view, only whether some content
*                was supplied - see the suite's Non-Goals note
*                on document storage in the change folder.
* 27/03/26 rpt - Stats/Submit/List/Decide request types and the
*                fields ts200/ts300 need added below the day-entry
*                fields, so one request shape now serves all four
*                programs in the suite instead of four incompatible
*                linkage records.
* 09/08/26 jds - Entry-Date broken out CCYY/MM/DD so TS100 can check
*                a bad calendar date (31 Feb and the like) coming in
*                off the front end instead of trusting it blind.
*
 01  TS-Request-Record.
     03  TSR-Request-Type      pic x(6).
         88  TSR-Req-Save              value "SAVE  ".
         88  TSR-Req-Delete            value "DELETE".
         88  TSR-Req-Batch             value "BATCH ".
         88  TSR-Req-Stats             value "STATS ".
         88  TSR-Req-Submit            value "SUBMIT".
         88  TSR-Req-List              value "LIST  ".
         88  TSR-Req-Decide            value "DECIDE".
     03  TSR-User-Id           pic 9(9)        comp.
     03  TSR-Target-Year       pic 9(4).
     03  TSR-Target-Month      pic 99.
     03  TSR-Single-Entry-Date pic 9(8).
     03  TSR-Entry-Count       pic 99          comp.
     03  TSR-Entry-Lines                       occurs 31.
         05  TSR-Line-Entry-Date       pic 9(8).
         05  TSR-Line-Entry-Date-X  redefines TSR-Line-Entry-Date.
             07  TSR-Line-Entry-CCYY   pic 9(4).
             07  TSR-Line-Entry-MM     pic 99.
             07  TSR-Line-Entry-DD     pic 99.
         05  TSR-Line-Entry-Type       pic x(24).
         05  TSR-Line-Start-Time       pic 9(4).
         05  TSR-Line-Start-Blank      pic x.
             88  TSR-Start-Is-Blank        value "Y".
         05  TSR-Line-End-Time         pic 9(4).
         05  TSR-Line-End-Blank        pic x.
             88  TSR-End-Is-Blank          value "Y".
         05  TSR-Line-Half-Day-Period  pic x(2).
         05  TSR-Line-Date-Earned      pic 9(8).
         05  TSR-Line-Date-Earned-Blank pic x.
             88  TSR-Date-Earned-Is-Blank  value "Y".
         05  TSR-Line-Notes            pic x(2000).
         05  TSR-Line-Doc-Count        pic 9   comp.
         05  TSR-Line-Docs                     occurs 5.
             07  TSR-Doc-Filename      pic x(255).
             07  TSR-Doc-Mime-Type     pic x(100).
             07  TSR-Doc-Size          pic 9(9) comp.
             07  TSR-Doc-Base64-Present pic x.
                 88  TSR-Doc-Has-Data      value "Y".
             07  TSR-Doc-Is-Primary    pic x.
                 88  TSR-Doc-Is-Primary-Yes value "Y".
     03  filler                pic x(30).
*
*  Fields below serve ts200 (Stats/Submit) and ts300 (List/Decide)
*  only - left blank/zero on a day-entry save or delete request.
*
     03  TSR-Timesheet-Id      pic 9(9)        comp.
     03  TSR-List-Filter       pic x(10).
         88  TSR-Filter-Pending        value "PENDING   ".
         88  TSR-Filter-All            value "ALL       ".
         88  TSR-Filter-Status         value "STATUS    ".
     03  TSR-Filter-Status-Value pic x(9).
     03  TSR-Decision          pic x(9).
         88  TSR-Decision-Approved     value "approved ".
         88  TSR-Decision-Rejected     value "rejected ".
     03  TSR-Approval-Comments pic x(2000).
     03  filler                pic x(20).
*
