********************************************
*                                          *
*  Record Definition For Day Entry         *
*           File                           *
*     Uses TSE-User-Id + TSE-Entry-Date    *
*     as the unique key                    *
********************************************
*  File size 2120 bytes padded to 2160 by filler.
*
* 14/09/88 rpt - Created for the new attendance roll-up job.
* 22/02/89 rpt - Added Date-Earned for the lieu-day rule.
* 19/11/91 mkd - Added Primary-Document-Day / Is-Primary-Document
*                so a shared sick-note only prints once.
* 30/01/98 mkd - Y2K. Entry-Date, Date-Earned and Primary-Document-Day
*                redefined CCYY first; no 2-digit year left anywhere
*                in this copybook.
* 11/05/04 jds - Reservist and Compassionate-Leave codes added to the
*                88-level list below.
* 06/08/13 jds - Notes expanded from x(400) to x(2000) - HR wanted the
*                full incident text kept with the entry, not just a
*                summary line.
* 27/03/26 rpt - Half-day-eligible 88 added (Annual/Childcare/Nopay)
*                for TS100's half-day edit.
* 02/08/26 jds - Header record (Entry-Id / Doc-Id run-to-run counters)
*                taken back out - TS100 never read or wrote it, so the
*                ids just sat at zero; the file is keyed on User-Id +
*                Entry-Date same as tsdoc.cob already says, Entry-Id is
*                carried as a spare identity slot, not a live key.
*
 01  TS-Day-Entry-Record.
     03  TSE-Entry-Id          pic 9(9)        comp.
     03  TSE-User-Id           pic 9(9)        comp.
     03  TSE-Entry-Date        pic 9(8).
     03  TSE-Entry-Date-X  redefines TSE-Entry-Date.
         05  TSE-Entry-CCYY    pic 9(4).
         05  TSE-Entry-MM      pic 99.
         05  TSE-Entry-DD      pic 99.
     03  TSE-Entry-Type        pic x(24).
         88  TSE-Type-Working-Hours          value "working_hours".
         88  TSE-Type-Annual-Leave           value "annual_leave".
         88  TSE-Type-Annual-Leave-Halfday   value
                                          "annual_leave_halfday".
         88  TSE-Type-Medical-Leave          value "medical_leave".
         88  TSE-Type-Off-In-Lieu            value "off_in_lieu".
         88  TSE-Type-Childcare-Leave        value "childcare_leave".
         88  TSE-Type-Childcare-Leave-Half   value
                                          "childcare_leave_halfday".
         88  TSE-Type-Shared-Parental        value
                                          "shared_parental_leave".
         88  TSE-Type-Nopay-Leave            value "nopay_leave".
         88  TSE-Type-Nopay-Leave-Halfday    value
                                          "nopay_leave_halfday".
         88  TSE-Type-Hospitalization        value
                                          "hospitalization_leave".
         88  TSE-Type-Reservist              value "reservist".
         88  TSE-Type-Paternity-Leave        value "paternity_leave".
         88  TSE-Type-Compassionate-Leave    value
                                          "compassionate_leave".
         88  TSE-Type-Maternity-Leave        value "maternity_leave".
         88  TSE-Type-Day-Off                value "day_off".
         88  TSE-Type-Half-Day-Eligible      values
                                          "annual_leave_halfday"
                                          "childcare_leave_halfday"
                                          "nopay_leave_halfday".
         88  TSE-Type-Known                  values
                                          "working_hours"
                                          "annual_leave"
                                          "annual_leave_halfday"
                                          "medical_leave"
                                          "off_in_lieu"
                                          "childcare_leave"
                                          "childcare_leave_halfday"
                                          "shared_parental_leave"
                                          "nopay_leave"
                                          "nopay_leave_halfday"
                                          "hospitalization_leave"
                                          "reservist"
                                          "paternity_leave"
                                          "compassionate_leave"
                                          "maternity_leave"
                                          "day_off".
     03  TSE-Start-Time        pic 9(4).
     03  TSE-Start-Time-X  redefines TSE-Start-Time.
         05  TSE-Start-HH      pic 99.
         05  TSE-Start-MM      pic 99.
     03  TSE-Start-Time-Blank  pic x.
         88  TSE-Start-Time-Is-Blank    value "Y".
     03  TSE-End-Time          pic 9(4).
     03  TSE-End-Time-X  redefines TSE-End-Time.
         05  TSE-End-HH        pic 99.
         05  TSE-End-MM        pic 99.
     03  TSE-End-Time-Blank    pic x.
         88  TSE-End-Time-Is-Blank      value "Y".
     03  TSE-Half-Day-Period   pic x(2).
         88  TSE-Half-Day-AM            value "AM".
         88  TSE-Half-Day-PM            value "PM".
     03  TSE-Date-Earned       pic 9(8).
     03  TSE-Date-Earned-Blank pic x.
         88  TSE-Date-Earned-Is-Blank   value "Y".
     03  TSE-Primary-Doc-Day   pic 9(8).
     03  TSE-Is-Primary-Doc    pic x.
         88  TSE-Is-Primary-Doc-Yes     value "Y".
         88  TSE-Is-Primary-Doc-No      value "N".
     03  TSE-Notes             pic x(2000).
     03  TSE-Created-At        pic 9(8)v9(6).
     03  TSE-Updated-At        pic 9(8)v9(6).
     03  TSE-Rec-Status        pic x.
         88  TSE-Rec-Active             value "A".
         88  TSE-Rec-Deleted            value "D".
     03  filler                pic x(40).
*
