000100* 02/03/89 rpt - Created.
000110*
000120 fd  TS-Doc-File.
000130 01  TS-Doc-File-Record       pic x(448).
000140*
