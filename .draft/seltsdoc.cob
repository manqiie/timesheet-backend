* 02/03/89 rpt - Created.
*
     select   TS-Doc-File     assign       TS-Doc-Dsn
                       organization line sequential
                       status       TS-Doc-Status.
*
