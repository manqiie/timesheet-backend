* Generic 132 col print file select, shared by the two Report
* Writer programs in the suite (TS210 and TS300).
* 02/02/26 rpt - Created (carried over from the py-suite print set).
*
     select   Print-File      assign       Print-Dsn
                       organization line sequential
                       status       Print-Status.
*
