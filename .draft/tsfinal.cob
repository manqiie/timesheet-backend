********************************************
*                                          *
*   Working Storage For The Timesheet      *
*   Run-Level Control Total Record         *
*                                          *
********************************************
* 128 bytes.
*
* 11/05/04 jds - Created so every program in the suite reports
*                read/write/reject counts the same way at EOJ.
*
 01  TS-Final-Record.
     03  TSF-Recs-Read         pic 9(7)        comp.
     03  TSF-Recs-Written      pic 9(7)        comp.
     03  TSF-Recs-Rejected     pic 9(7)        comp.
     03  TSF-Recs-Deleted      pic 9(7)        comp.
     03  filler                pic x(92).
*
