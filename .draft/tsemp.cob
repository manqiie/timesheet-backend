********************************************
*                                          *
*  Record Definition For Employee          *
*   File (Read Only Reference)             *
*     Uses TSX-User-Id as key              *
*     ONLY the fields the timesheet job    *
*     actually consumes - no-one is to     *
*     add payroll/HR master fields here,   *
*     that master lives in its own system. *
********************************************
*  File size 360 bytes padded to 384 by filler.
*
* 14/09/88 rpt - Created, subset pulled across from the HR master
*                purely so the roll-up job does not have to open
*                the full employee file.
* 19/11/91 mkd - Supervisor-User-Id added for the approval chain.
* 08/06/12 jds - Has-Supervisor 88 added rather than testing
*                Supervisor-User-Id against zero everywhere.
*
 01  TS-Employee-Record.
     03  TSX-User-Id           pic 9(9)        comp.
     03  TSX-Employee-Id       pic x(20).
     03  TSX-Full-Name         pic x(100).
     03  TSX-Position          pic x(100).
     03  TSX-Project-Site      pic x(100).
     03  TSX-Supervisor-User-Id pic 9(9)       comp.
     03  TSX-Has-Supervisor    pic x.
         88  TSX-Has-Supervisor-Yes     value "Y".
         88  TSX-Has-Supervisor-No      value "N".
     03  filler                pic x(27).
*
