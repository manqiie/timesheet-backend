* 03/04/89 rpt - Created.
*
     select   TS-Month-File   assign       TS-Month-Dsn
                       organization line sequential
                       status       TS-Month-Status.
*
