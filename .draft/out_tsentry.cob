000100********************************************
000110*                                          *
000120*  Record Definition For Day Entry         *
000130*           File                           *
000140*     Uses TSE-User-Id + TSE-Entry-Date    *
000150*     as the unique key                    *
000160********************************************
000170*  File size 2120 bytes padded to 2160 by filler.
000180*
000190* 14/09/88 rpt - Created for the new attendance roll-up job.
000200* 22/02/89 rpt - Added Date-Earned for the lieu-day rule.
000210* 19/11/91 mkd - Added Primary-Document-Day / Is-Primary-Document
000220*                so a shared sick-note only prints once.
000230* 30/01/98 mkd - Y2K. Entry-Date, Date-Earned and Primary-Document-Day
000240*                redefined CCYY first; no 2-digit year left anywhere
000250*                in this copybook.
000260* 11/05/04 jds - Reservist and Compassionate-Leave codes added to the
000270*                88-level list below.
000280* 06/08/13 jds - Notes expanded from x(400) to x(2000) - HR wanted the
000290*                full incident text kept with the entry, not just a
000300*                summary line.
000310* 27/03/26 rpt - Half-day-eligible 88 added (Annual/Childcare/Nopay)
000320*                for TS100's half-day edit.
000330*
000340 01  TS-Day-Entry-Record.
000350     03  TSE-Entry-Id          pic 9(9)        comp.
000360     03  TSE-User-Id           pic 9(9)        comp.
000370     03  TSE-Entry-Date        pic 9(8).
000380     03  TSE-Entry-Date-X  redefines TSE-Entry-Date.
000390         05  TSE-Entry-CCYY    pic 9(4).
000400         05  TSE-Entry-MM      pic 99.
000410         05  TSE-Entry-DD      pic 99.
000420     03  TSE-Entry-Type        pic x(24).
000430         88  TSE-Type-Working-Hours          value "working_hours".
000440         88  TSE-Type-Annual-Leave           value "annual_leave".
000450         88  TSE-Type-Annual-Leave-Halfday   value
000460                                          "annual_leave_halfday".
000470         88  TSE-Type-Medical-Leave          value "medical_leave".
000480         88  TSE-Type-Off-In-Lieu            value "off_in_lieu".
000490         88  TSE-Type-Childcare-Leave        value "childcare_leave".
000500         88  TSE-Type-Childcare-Leave-Half   value
000510                                          "childcare_leave_halfday".
000520         88  TSE-Type-Shared-Parental        value
000530                                          "shared_parental_leave".
000540         88  TSE-Type-Nopay-Leave            value "nopay_leave".
000550         88  TSE-Type-Nopay-Leave-Halfday    value
000560                                          "nopay_leave_halfday".
000570         88  TSE-Type-Hospitalization        value
000580                                          "hospitalization_leave".
000590         88  TSE-Type-Reservist              value "reservist".
000600         88  TSE-Type-Paternity-Leave        value "paternity_leave".
000610         88  TSE-Type-Compassionate-Leave    value
000620                                          "compassionate_leave".
000630         88  TSE-Type-Maternity-Leave        value "maternity_leave".
000640         88  TSE-Type-Day-Off                value "day_off".
000650         88  TSE-Type-Half-Day-Eligible      values
000660                                          "annual_leave_halfday"
000670                                          "childcare_leave_halfday"
000680                                          "nopay_leave_halfday".
000690         88  TSE-Type-Known                  values
000700                                          "working_hours"
000710                                          "annual_leave"
000720                                          "annual_leave_halfday"
000730                                          "medical_leave"
000740                                          "off_in_lieu"
000750                                          "childcare_leave"
000760                                          "childcare_leave_halfday"
000770                                          "shared_parental_leave"
000780                                          "nopay_leave"
000790                                          "nopay_leave_halfday"
000800                                          "hospitalization_leave"
000810                                          "reservist"
000820                                          "paternity_leave"
000830                                          "compassionate_leave"
000840                                          "maternity_leave"
000850                                          "day_off".
000860     03  TSE-Start-Time        pic 9(4).
000870     03  TSE-Start-Time-X  redefines TSE-Start-Time.
000880         05  TSE-Start-HH      pic 99.
000890         05  TSE-Start-MM      pic 99.
000900     03  TSE-Start-Time-Blank  pic x.
000910         88  TSE-Start-Time-Is-Blank    value "Y".
000920     03  TSE-End-Time          pic 9(4).
000930     03  TSE-End-Time-X  redefines TSE-End-Time.
000940         05  TSE-End-HH        pic 99.
000950         05  TSE-End-MM        pic 99.
000960     03  TSE-End-Time-Blank    pic x.
000970         88  TSE-End-Time-Is-Blank      value "Y".
000980     03  TSE-Half-Day-Period   pic x(2).
000990         88  TSE-Half-Day-AM            value "AM".
001000         88  TSE-Half-Day-PM            value "PM".
001010     03  TSE-Date-Earned       pic 9(8).
001020     03  TSE-Date-Earned-Blank pic x.
001030         88  TSE-Date-Earned-Is-Blank   value "Y".
001040     03  TSE-Primary-Doc-Day   pic 9(8).
001050     03  TSE-Is-Primary-Doc    pic x.
001060         88  TSE-Is-Primary-Doc-Yes     value "Y".
001070         88  TSE-Is-Primary-Doc-No      value "N".
001080     03  TSE-Notes             pic x(2000).
001090     03  TSE-Created-At        pic 9(8)v9(6).
001100     03  TSE-Updated-At        pic 9(8)v9(6).
001110     03  TSE-Rec-Status        pic x.
001120         88  TSE-Rec-Active             value "A".
001130         88  TSE-Rec-Deleted            value "D".
001140     03  filler                pic x(40).
001150*
001160* 27/03/26 rpt - Header record added, same shape as the payroll
001170*                hours header, so TS100 has somewhere to keep the
001180*                last-issued Entry-Id/Doc-Id across runs without
001190*                a second control file.  Always the first physical
001200*                record; Head-Key is always zero.
001210*
001220 01  TS-Entry-Header-Record.
001230     03  TSEH-Head-Key         pic 9(9)    comp.
001240     03  TSEH-No-Recs          binary-long unsigned.
001250     03  TSEH-Next-Entry-Id    binary-long unsigned.
001260     03  TSEH-Next-Doc-Id      binary-long unsigned.
001270     03  filler                pic x(20).
001280*
