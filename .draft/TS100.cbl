********************************************************************
*                                                                  *
*                  Timesheet    Validate/Save/Delete              *
*        Applies one day-entry request (or a whole month's        *
*            worth in one batch) against the entry file           *
*                                                                  *
********************************************************************
*
 identification          division.
*================================
*
 program-id.             ts100.
 author.                 R P Thornbury.
 installation.           Applewood Computers Accounting System.
 date-written.           09/21/88.
 date-compiled.
 security.               Copyright (C) 1988-2026 and later,
                          Applewood Computers Accounting System.
*
*    Remarks.            Edits an incoming day entry (or, for the
*                         month-end "save the lot" request, every
*                         day entry in the month) and, if the edit
*                         passes, rewrites the entry and document
*                         files to carry the change.  Also handles
*                         the delete-entry request.  Runs unattended,
*                         called from ts000.
*
*                         The entry file is not kept in key order on
*                         disk - an update just drops the old copy
*                         of a changed record and appends the new
*                         one.  ts200 sorts the file into Entry-Date
*                         order before it builds the month's figures,
*                         same as the old hours file was always
*                         sorted before the proof run.
*
*    Called modules.     None.
*
*    Error messages used.
*                         TS010.
*
* Changes:
* 21/09/88 rpt - Created, following the Payroll hours-edit chassis.
* 14/11/89 mkd - Off-in-lieu date-earned rule added.
* 19/11/91 mkd - Supporting document checks added when documents
*                were first allowed on a day entry.
* 08/03/94 jds - Half-day AM/PM rule added for the new half-day
*                leave types.
* 30/01/98 mkd - Y2K. Entry-Date and Date-Earned widened from
*                6 to 8 digits (ccyymmdd) throughout.
* 17/06/02 jds - Overnight shift rule: an End-Time at or before
*                Start-Time now wraps to the next day instead of
*                being rejected outright.
* 11/05/04 jds - Minimum working-hours duration dropped from one
*                hour to 30 minutes on Payroll's say-so.
* 04/02/13 rpt - Header record (Entry-Id / Doc-Id counters) added
*                to the entry file so ids survive across runs.
* 27/03/26 rpt - Rebuilt from the Payroll hours-edit program for
*                the Timesheet suite; net-pay and GL posting logic
*                removed, document extension/size checks added.
* 02/08/26 jds - A save or delete against a submitted/pending month
*                now drops that month back to draft and clears
*                Submitted-At, instead of leaving a stale approval
*                sitting over changed entries.
* 09/08/26 jds - Date and Entry-Type were never actually checked -
*                an unknown type went straight into the entry file
*                and a bad calendar date (31 Feb and the like) only
*                got caught downstream, if at all.  Added the
*                calendar-day check and the known-code check ahead
*                of the type-specific rules.
*
********************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     class    ts-numeric-class  is "0" thru "9".
     upsi-0   on  status is ts-rerun-requested
              off status is ts-normal-run.
*
 input-output            section.
 file-control.
     copy "seltsentry.cob".
     copy "seltsdoc.cob".
     copy "seltsmonth.cob".
     copy "seltsemp.cob".
*
*  Scratch output sides of the entry/doc merge - see zz080/zz090.
*  The close-of-day JCL step that follows this program copies each
*  .NEW file back over its .DAT, same trick the hours file used
*  between proof runs.
*
     select   TS-Entry-Out-File  assign   TS-Entry-Out-Dsn
                       organization line sequential
                       status       TS-Entry-Out-Status.
     select   TS-Doc-Out-File    assign   TS-Doc-Out-Dsn
                       organization line sequential
                       status       TS-Doc-Out-Status.
     select   TS-Month-Out-File  assign   TS-Month-Out-Dsn
                       organization line sequential
                       status       TS-Month-Out-Status.
*
 data                    division.
*================================
*
 file section.
*------------
 copy "fdtsentry.cob".
 copy "fdtsdoc.cob".
 copy "fdtsmonth.cob".
 copy "fdtsemp.cob".
*
 fd  TS-Entry-Out-File.
 01  TS-Entry-Out-Record     pic x(2160).
*
 fd  TS-Doc-Out-File.
 01  TS-Doc-Out-Record       pic x(448).
*
 fd  TS-Month-Out-File.
 01  TS-Month-Out-Record     pic x(2112).
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(15) value "TS100 (1.0.08)".
*
*  Working copies of the four record shapes this program moves
*  data through - the FD records above only hold the raw image.
*
 copy "tsentry.cob".
 copy "tsdoc.cob".
 copy "tsmonth.cob".
 copy "tsemp.cob".
 copy "tsfinal.cob".
*
 01  WS-Switches.
     03  WS-Emp-Found        pic x           value "N".
         88  Emp-Was-Found          value "Y".
     03  WS-Month-Found      pic x           value "N".
         88  Month-Was-Found        value "Y".
     03  WS-Old-Entry-Found  pic x           value "N".
         88  Old-Entry-Was-Found    value "Y".
     03  WS-Old-Entry-Eof    pic x           value "N".
         88  Old-Entry-At-Eof       value "Y".
     03  WS-Old-Doc-Eof      pic x           value "N".
         88  Old-Doc-At-Eof         value "Y".
     03  WS-Emp-Eof          pic x           value "N".
         88  Emp-At-Eof             value "Y".
     03  WS-Month-Eof        pic x           value "N".
         88  Month-At-Eof           value "Y".
*
 01  TS-Entry-Dsn            pic x(20).
 01  TS-Doc-Dsn              pic x(20).
 01  TS-Month-Dsn            pic x(20).
 01  TS-Employee-Dsn         pic x(20).
*
 01  TS-Entry-Out-Dsn        pic x(20)   value "TSENTRY.NEW".
 01  TS-Entry-Out-Status     pic xx.
 01  TS-Doc-Out-Dsn          pic x(20)   value "TSDOC.NEW".
 01  TS-Doc-Out-Status       pic xx.
 01  TS-Month-Out-Dsn        pic x(20)   value "TSMONTH.NEW".
 01  TS-Month-Out-Status     pic xx.
*
 01  WS-Counters             comp.
     03  WS-Line-Sub         pic 9(4)        value zero.
     03  WS-Doc-Sub          pic 9(4)        value zero.
     03  WS-Start-Minutes    pic s9(5)       value zero.
     03  WS-End-Minutes      pic s9(5)       value zero.
     03  WS-Duration-Minutes pic s9(5)       value zero.
     03  WS-Recs-Read        pic 9(7)        value zero.
     03  WS-Recs-Written     pic 9(7)        value zero.
     03  WS-Recs-Rejected    pic 9(7)        value zero.
     03  WS-Recs-Deleted     pic 9(7)        value zero.
     03  WS-Month-Sub        pic 99          value zero.
     03  WS-Max-Day          pic 99          value zero.
     03  WS-Date-Quotient    pic 9(4)        value zero.
     03  WS-Date-Remainder   pic 9(3)        value zero.
*
* Days-in-month table, one row per calendar month - same shape as
* the month-name table ts200 carries for the roll-up report, picked
* apart by subscript for the date-validity check below.
*
 01  WS-Days-In-Month-Table.
     03  filler              pic x(24)   value
         "312831303130313130313031".
 01  WS-Days-In-Month  redefines WS-Days-In-Month-Table.
     03  WS-Days-In-Month-Entry     occurs 12  pic 99.
*
 01  WS-Leap-Switch          pic x       value "N".
     88  WS-Leap-Year                value "Y".
*
 01  WS-Target-Key.
     03  WS-Target-User-Id   pic 9(9)        comp.
     03  WS-Target-Date      pic 9(8).
*
 01  WS-Ext-Work.
     03  WS-Dot-Pos          pic 99          comp.
     03  WS-Ext-Text         pic x(10).
*
* Working time breakdown - one of the period's required redefines.
*
 01  WS-Time-Work.
     03  WS-Time-Value       pic 9(4).
     03  WS-Time-Redef       redefines WS-Time-Value.
         05  WS-Time-HH      pic 99.
         05  WS-Time-MM      pic 99.
*
* Working copy of the month key carried into the header footer.
*
 01  WS-Month-Key-Work       redefines WS-Target-Key.
     03  filler              pic 9(9).
     03  filler              pic 9(8).
*
* Key-only overlay of a month record read during the merge pass in
* zz095 - kept separate from TS-Month-Record because that area is
* still holding the updated row waiting to be written.
*
 01  WS-Month-Scan.
     03  WS-Scan-Timesheet-Id    pic 9(9)    comp.
     03  WS-Scan-User-Id         pic 9(9)    comp.
     03  WS-Scan-Year            pic 9(4).
     03  WS-Scan-Month           pic 99.
     03  filler                  pic x(2098).
*
 01  Error-Messages.
     03  TS010           pic x(30)
                          value "TS010 No Employee Master File".
*
 01  WS-Eval-Msg         pic x(40).
*
 linkage section.
*===============
*
 01  To-Day              pic x(10).
 copy "tscall.cob".
 copy "tsnames.cob".
 copy "tsreq.cob".
 copy "tsresult.cob".
*
 procedure division using WS-Calling-Data
                           To-Day
                           File-Defs
                           TS-Request-Record
                           TS-Result-Record.
*=================================================
*
 aa000-Main              section.
*********************************
     move     zero  to TSZ-Return-Code.
     move     spaces to TSZ-Message.
     move     zero  to WS-Recs-Read WS-Recs-Written
                        WS-Recs-Rejected WS-Recs-Deleted.
     move     file-01 to TS-Entry-Dsn.
     move     file-02 to TS-Doc-Dsn.
     move     file-03 to TS-Month-Dsn.
     move     file-04 to TS-Employee-Dsn.
*
     open     input  TS-Employee-File.
     if       TS-Emp-Status not = "00"
              display  TS010
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Employee master will not open" to TSZ-Message
              close    TS-Employee-File
              goback
     end-if.
     perform  aa005-Find-Employee thru aa005-Exit.
     close    TS-Employee-File.
     if       not Emp-Was-Found
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Employee not on file" to TSZ-Message
              goback
     end-if.
*
     perform  aa006-Find-Month thru aa006-Exit.
*
     if       TSR-Req-Delete
              perform  aa040-Delete-Entry thru aa040-Exit
     else
              perform  aa010-Validate-Request thru aa010-Exit
              if       TSZ-Accepted
                       perform  aa030-Save-Entries thru aa030-Exit
              end-if
     end-if.
     if       TSZ-Accepted
              perform  aa021-Reset-If-Submitted thru aa021-Exit
     end-if.
*
     move     WS-Recs-Read     to TSF-Recs-Read.
     move     WS-Recs-Written  to TSF-Recs-Written.
     move     WS-Recs-Rejected to TSF-Recs-Rejected.
     move     WS-Recs-Deleted  to TSF-Recs-Deleted.
     goback.
*
 aa005-Find-Employee     section.
*********************************
*
*  Small file, scanned top to bottom - same approach the vacation
*  report used on the old employee master.
*
     move     "N" to WS-Emp-Found.
     move     "N" to WS-Emp-Eof.
     perform  aa005-Read-Employee thru aa005-Read-Employee-Exit
              until Emp-Was-Found or Emp-At-Eof.
 aa005-Exit.  exit      section.
*
 aa005-Read-Employee     section.
*********************************
     read     TS-Employee-File next record.
     if       TS-Emp-Status not = "00"
              move     "Y" to WS-Emp-Eof
     else
              move     TS-Employee-File-Record to TS-Employee-Record
              if       TSX-User-Id = TSR-User-Id
                       move     "Y" to WS-Emp-Found
              end-if
     end-if.
 aa005-Read-Employee-Exit.  exit  section.
*
 aa006-Find-Month        section.
*********************************
     move     "N" to WS-Month-Found.
     move     "N" to WS-Month-Eof.
     open     input TS-Month-File.
     perform  aa006-Read-Month thru aa006-Read-Month-Exit
              until Month-Was-Found or Month-At-Eof.
     close    TS-Month-File.
     if       not Month-Was-Found
              initialize TS-Month-Record
              move     TSR-User-Id      to TSM-User-Id
              move     TSR-Target-Year  to TSM-Year
              move     TSR-Target-Month to TSM-Month
              move     "draft    "      to TSM-Status
     end-if.
 aa006-Exit.  exit      section.
*
 aa006-Read-Month        section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-User-Id = TSR-User-Id
                 and   TSM-Year = TSR-Target-Year
                 and   TSM-Month = TSR-Target-Month
                       move     "Y" to WS-Month-Found
              end-if
     end-if.
 aa006-Read-Month-Exit.  exit  section.
*
 aa010-Validate-Request  section.
*********************************
     move     zero  to TSZ-Return-Code.
     if       TSR-Req-Batch
              perform  aa011-Validate-One-Line
                       thru aa011-Exit
                       varying WS-Line-Sub from 1 by 1
                       until WS-Line-Sub > TSR-Entry-Count
                       or    not TSZ-Accepted
     else
              move     1 to WS-Line-Sub
              perform  aa011-Validate-One-Line thru aa011-Exit
     end-if.
     if       TSZ-Accepted
              perform  aa020-Check-Month-Editable
                       thru aa020-Exit
     end-if.
 aa010-Exit.  exit      section.
*
 aa011-Validate-One-Line section.
*********************************
     perform  aa012-Validate-Date thru aa012-Exit.
     if       TSZ-Accepted
              perform  aa019-Validate-Entry-Type thru aa019-Exit
     end-if.
     if       TSZ-Accepted
              if       TSR-Line-Entry-Type (WS-Line-Sub) = "working_hours"
                       perform  aa013-Validate-Working-Hours
                                thru aa013-Exit
              else
              if       TSR-Line-Entry-Type (WS-Line-Sub) = "off_in_lieu"
                       perform  aa014-Validate-Off-In-Lieu thru aa014-Exit
              end-if
              end-if
     end-if.
     if       TSZ-Accepted
              perform  aa015-Validate-Half-Day thru aa015-Exit
     end-if.
     if       TSZ-Accepted
              perform  aa016-Validate-Documents thru aa016-Exit
     end-if.
 aa011-Exit.  exit      section.
*
 aa012-Validate-Date     section.
*********************************
*
*  Batch Flow 1 step 2 - the date must parse as a real calendar day,
*  not just eight digits that happen to fall in range.  Leap years
*  follow the usual 4/100/400 century rule.
*
     if       TSR-Line-Entry-MM (WS-Line-Sub) < 1
        or    TSR-Line-Entry-MM (WS-Line-Sub) > 12
              move     TSZ-Bad-Date to TSZ-Return-Code
              move     "Entry date month is not 01-12" to TSZ-Message
              go to    aa012-Exit
     end-if.
     move     TSR-Line-Entry-MM (WS-Line-Sub) to WS-Month-Sub.
     move     WS-Days-In-Month-Entry (WS-Month-Sub) to WS-Max-Day.
     move     "N" to WS-Leap-Switch.
     divide   TSR-Line-Entry-CCYY (WS-Line-Sub) by 4
              giving WS-Date-Quotient
              remainder WS-Date-Remainder.
     if       WS-Date-Remainder = zero
              move     "Y" to WS-Leap-Switch
              divide   TSR-Line-Entry-CCYY (WS-Line-Sub) by 100
                       giving WS-Date-Quotient
                       remainder WS-Date-Remainder
              if       WS-Date-Remainder = zero
                       move     "N" to WS-Leap-Switch
                       divide   TSR-Line-Entry-CCYY (WS-Line-Sub) by 400
                                giving WS-Date-Quotient
                                remainder WS-Date-Remainder
                       if       WS-Date-Remainder = zero
                                move     "Y" to WS-Leap-Switch
                       end-if
              end-if
     end-if.
     if       WS-Month-Sub = 2
        and   WS-Leap-Year
              add      1 to WS-Max-Day
     end-if.
     if       TSR-Line-Entry-DD (WS-Line-Sub) < 1
        or    TSR-Line-Entry-DD (WS-Line-Sub) > WS-Max-Day
              move     TSZ-Bad-Date to TSZ-Return-Code
              move     "Entry date day is not valid for that month"
                       to TSZ-Message
     end-if.
 aa012-Exit.  exit      section.
*
 aa019-Validate-Entry-Type section.
***********************************
*
*  Batch Flow 1 step 3 - reject any entry type the system does not
*  recognise before any of the type-specific rules below get a look
*  at it; known codes are the 16 carried as 88-levels on the entry
*  file's own Entry-Type field.
*
     move     TSR-Line-Entry-Type (WS-Line-Sub) to TSE-Entry-Type.
     if       not TSE-Type-Known
              move     TSZ-Bad-Entry-Type to TSZ-Return-Code
              move     "Entry type is not a recognised code"
                       to TSZ-Message
     end-if.
 aa019-Exit.  exit      section.
*
 aa013-Validate-Working-Hours section.
**************************************
*
*  Business Rule 1 - overnight shifts wrap to the next day, a
*  shift must be at least 30 minutes.
*
     if       TSR-Start-Is-Blank (WS-Line-Sub)
        or    TSR-End-Is-Blank (WS-Line-Sub)
              move     TSZ-Bad-Working-Hours to TSZ-Return-Code
              move     "Start/End time required" to TSZ-Message
              go to    aa013-Exit
     end-if.
     move     TSR-Line-Start-Time (WS-Line-Sub) to WS-Time-Value.
     compute  WS-Start-Minutes = WS-Time-HH * 60 + WS-Time-MM.
     move     TSR-Line-End-Time (WS-Line-Sub)   to WS-Time-Value.
     compute  WS-End-Minutes   = WS-Time-HH * 60 + WS-Time-MM.
     if       WS-End-Minutes <= WS-Start-Minutes
              add      1440 to WS-End-Minutes
     end-if.
     compute  WS-Duration-Minutes =
                       WS-End-Minutes - WS-Start-Minutes.
     if       WS-Duration-Minutes < 30
              move     TSZ-Bad-Working-Hours to TSZ-Return-Code
              move     "Shift must be at least 30 minutes"
                       to TSZ-Message
     end-if.
 aa013-Exit.  exit      section.
*
 aa014-Validate-Off-In-Lieu section.
************************************
*
*  Business Rule 2 - the day the lieu time was earned cannot be
*  later than the day it is being taken.
*
     if       TSR-Date-Earned-Is-Blank (WS-Line-Sub)
              move     TSZ-Bad-Lieu-Date to TSZ-Return-Code
              move     "Date earned required" to TSZ-Message
              go to    aa014-Exit
     end-if.
     if       TSR-Line-Date-Earned (WS-Line-Sub) >
              TSR-Line-Entry-Date (WS-Line-Sub)
              move     TSZ-Bad-Lieu-Date to TSZ-Return-Code
              move     "Date earned is after the day taken"
                       to TSZ-Message
     end-if.
 aa014-Exit.  exit      section.
*
 aa015-Validate-Half-Day section.
*********************************
*
*  Business Rule 3 - half-day leave types must say morning or
*  afternoon.
*
     if       TSR-Line-Half-Day-Period (WS-Line-Sub) = spaces
              go to    aa015-Exit
     end-if.
     if       TSR-Line-Half-Day-Period (WS-Line-Sub) not = "AM"
        and   TSR-Line-Half-Day-Period (WS-Line-Sub) not = "PM"
              move     TSZ-Bad-Half-Day to TSZ-Return-Code
              move     "Half day period must be AM or PM"
                       to TSZ-Message
     end-if.
 aa015-Exit.  exit      section.
*
 aa016-Validate-Documents section.
**********************************
*
*  Business Rule 4 - a supporting document must have real content,
*  fit the size limit and carry an allowed extension.
*
     perform  aa018-Validate-One-Doc thru aa018-Exit
              varying WS-Doc-Sub from 1 by 1
              until WS-Doc-Sub > TSR-Line-Doc-Count (WS-Line-Sub)
              or    not TSZ-Accepted.
 aa016-Exit.  exit      section.
*
 aa018-Validate-One-Doc  section.
*********************************
     if       TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub) = spaces
        or    not TSR-Doc-Has-Data (WS-Line-Sub WS-Doc-Sub)
        or    TSR-Doc-Size (WS-Line-Sub WS-Doc-Sub) = zero
        or    TSR-Doc-Size (WS-Line-Sub WS-Doc-Sub) > 5242880
              move     TSZ-Bad-Document to TSZ-Return-Code
              move     "Document is empty, oversize or unnamed"
                       to TSZ-Message
     else
              perform  aa017-Check-Extension thru aa017-Exit
     end-if.
 aa018-Exit.  exit      section.
*
 aa017-Check-Extension   section.
*********************************
     move     zero to WS-Dot-Pos.
     inspect  TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub)
              tallying WS-Dot-Pos for characters
              before initial ".".
     if       WS-Dot-Pos = zero
        or    WS-Dot-Pos >= 245
              move     TSZ-Bad-Document to TSZ-Return-Code
              move     "Document has no file extension"
                       to TSZ-Message
              go to    aa017-Exit
     end-if.
     add      2 to WS-Dot-Pos.
     move     TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub)
                       (WS-Dot-Pos:10) to WS-Ext-Text.
     inspect  WS-Ext-Text converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     WS-Ext-Text(1:5) to TSD-Ext-Code.
     if       not TSD-Ext-Allowed
              move     TSZ-Bad-Document to TSZ-Return-Code
              move     "Document type is not allowed"
                       to TSZ-Message
     end-if.
 aa017-Exit.  exit      section.
*
 aa020-Check-Month-Editable section.
************************************
*
*  Business Rule 7 - nothing may be saved against a month that is
*  not a draft.
*
     if       Month-Was-Found
        and   not TSM-Status-Editable
              move     TSZ-Month-Locked to TSZ-Return-Code
              move     "Month is not open for editing"
                       to TSZ-Message
     end-if.
 aa020-Exit.  exit      section.
*
 aa021-Reset-If-Submitted section.
*************************************
*
*  Batch Flow step 11 (and step 3 of the delete flow) - once a month
*  has gone to submitted or pending, touching one of its day entries
*  (saving a new one, amending one, or deleting one) invalidates that
*  submission - the month drops back to draft with Submitted-At
*  cleared so the employee has to resubmit it.
*
     move     TSR-User-Id      to TSM-User-Id.
     move     TSR-Target-Year  to TSM-Year.
     move     TSR-Target-Month to TSM-Month.
     if       TSM-Status-Submitted
        or    TSM-Status-Pending
              move     "draft    " to TSM-Status
              move     zero        to TSM-Submitted-At
              move     "Y"         to TSM-Submitted-Blank
              perform  zz095-Merge-Month-File thru zz095-Exit
              move     TS-Month-Record  to TS-Month-Out-Record
              write    TS-Month-Out-Record
              close    TS-Month-Out-File
     end-if.
 aa021-Exit.  exit      section.
*
 aa030-Save-Entries      section.
*********************************
     if       TSR-Req-Batch
              perform  aa031-Save-One-Entry
                       varying WS-Line-Sub from 1 by 1
                       until WS-Line-Sub > TSR-Entry-Count
     else
              move     1 to WS-Line-Sub
              perform  aa031-Save-One-Entry
     end-if.
     move     TSR-User-Id      to TSM-User-Id.
     move     TSR-Target-Year  to TSM-Year.
     move     TSR-Target-Month to TSM-Month.
     perform  zz095-Merge-Month-File thru zz095-Exit.
     move     TS-Month-Record  to TS-Month-Out-Record.
     write    TS-Month-Out-Record.
     close    TS-Month-Out-File.
     move     "Y" to WS-Month-Found.
 aa030-Exit.  exit      section.
*
 aa031-Save-One-Entry    section.
*********************************
     move     TSR-User-Id                       to WS-Target-User-Id.
     move     TSR-Line-Entry-Date (WS-Line-Sub)  to WS-Target-Date.
     perform  zz080-Merge-Entry-File thru zz080-Exit.
*
     initialize TS-Day-Entry-Record.
     move     TSR-User-Id                        to TSE-User-Id.
     move     TSR-Line-Entry-Date (WS-Line-Sub)   to TSE-Entry-Date.
     move     TSR-Line-Entry-Type (WS-Line-Sub)   to TSE-Entry-Type.
     move     TSR-Line-Start-Time (WS-Line-Sub)   to TSE-Start-Time.
     move     TSR-Line-End-Time (WS-Line-Sub)     to TSE-End-Time.
     move     TSR-Line-Half-Day-Period (WS-Line-Sub)
                       to TSE-Half-Day-Period.
     move     TSR-Line-Date-Earned (WS-Line-Sub)  to TSE-Date-Earned.
     move     TSR-Line-Notes (WS-Line-Sub)        to TSE-Notes.
     move     To-Day                              to TSE-Created-At.
     move     To-Day                              to TSE-Updated-At.
     move     "A"                                 to TSE-Rec-Status.
     write    TS-Entry-Out-Record from TS-Day-Entry-Record.
     close    TS-Entry-Out-File.
     add      1 to WS-Recs-Written.
*
     perform  zz090-Merge-Doc-File thru zz090-Exit.
     perform  aa032-Save-Documents.
     close    TS-Doc-Out-File.
 aa031-Exit.  exit      section.
*
 aa032-Save-Documents    section.
*********************************
     perform  aa033-Save-One-Doc thru aa033-Exit
              varying WS-Doc-Sub from 1 by 1
              until WS-Doc-Sub > TSR-Line-Doc-Count (WS-Line-Sub).
 aa032-Exit.  exit      section.
*
 aa033-Save-One-Doc      section.
*********************************
     initialize TS-Document-Record.
     move     TSR-User-Id to TSD-User-Id.
     move     WS-Target-Date to TSD-Entry-Date.
     move     TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub)
                       to TSD-Original-Filename.
     move     TSR-Doc-Mime-Type (WS-Line-Sub WS-Doc-Sub)
                       to TSD-Mime-Type.
     move     TSR-Doc-Size (WS-Line-Sub WS-Doc-Sub)
                       to TSD-File-Size.
     move     To-Day to TSD-Uploaded-At.
     write    TS-Doc-Out-Record from TS-Document-Record.
 aa033-Exit.  exit      section.
*
 aa040-Delete-Entry      section.
*********************************
*
*  Batch Flow step 2 - delete a day entry and any documents riding
*  on it, the month must still be open.
*
     perform  aa020-Check-Month-Editable thru aa020-Exit.
     if       not TSZ-Accepted
              go to    aa040-Exit
     end-if.
     move     TSR-User-Id            to WS-Target-User-Id.
     move     TSR-Single-Entry-Date  to WS-Target-Date.
     perform  zz080-Merge-Entry-File thru zz080-Exit.
     close    TS-Entry-Out-File.
     if       not Old-Entry-Was-Found
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "No such day entry" to TSZ-Message
              go to    aa040-Exit
     end-if.
     perform  zz090-Merge-Doc-File thru zz090-Exit.
     close    TS-Doc-Out-File.
     add      1 to WS-Recs-Deleted.
 aa040-Exit.  exit      section.
*
 zz080-Merge-Entry-File  section.
*********************************
*
*  Copies the entry file forward, record by record, leaving out
*  whatever was on file for the target user/date - the caller
*  appends the replacement before closing TS-Entry-Out-File, or
*  leaves it out entirely for a delete.  Same small-file technique
*  the old hours file used between proof runs, just without an
*  indexed file to do the matching for us.
*
     move     "N" to WS-Old-Entry-Found.
     move     "N" to WS-Old-Entry-Eof.
     open     input  TS-Entry-File.
     if       TS-Entry-Status not = "00"
*
*             First run for this site - no entries on file yet.
*
              move     "Y" to WS-Old-Entry-Eof
     end-if.
     open     output TS-Entry-Out-File.
     perform  zz081-Copy-Entry-Row thru zz081-Exit
              until Old-Entry-At-Eof.
     close    TS-Entry-File.
 zz080-Exit.  exit      section.
*
 zz081-Copy-Entry-Row    section.
*********************************
     read     TS-Entry-File next record.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     else
              add      1 to WS-Recs-Read
              move     TS-Entry-File-Record to TS-Day-Entry-Record
              if       TSE-User-Id = WS-Target-User-Id
                 and   TSE-Entry-Date = WS-Target-Date
                       move     "Y" to WS-Old-Entry-Found
              else
                       write    TS-Entry-Out-Record
                                from TS-Entry-File-Record
              end-if
     end-if.
 zz081-Exit.  exit      section.
*
 zz090-Merge-Doc-File    section.
*********************************
     move     "N" to WS-Old-Doc-Eof.
     open     input  TS-Doc-File.
     if       TS-Doc-Status not = "00"
              move     "Y" to WS-Old-Doc-Eof
     end-if.
     open     output TS-Doc-Out-File.
     perform  zz091-Copy-Doc-Row thru zz091-Exit
              until Old-Doc-At-Eof.
     close    TS-Doc-File.
 zz090-Exit.  exit      section.
*
 zz091-Copy-Doc-Row      section.
*********************************
     read     TS-Doc-File next record.
     if       TS-Doc-Status not = "00"
              move     "Y" to WS-Old-Doc-Eof
     else
              move     TS-Doc-File-Record
                       to TS-Document-Record
              if       TSD-User-Id = WS-Target-User-Id
                 and   TSD-Entry-Date = WS-Target-Date
                       continue
              else
                       write    TS-Doc-Out-Record
                                from TS-Doc-File-Record
              end-if
     end-if.
 zz091-Exit.  exit      section.
*
 zz095-Merge-Month-File  section.
*********************************
*
*  Same technique as zz080, applied to the one-row-per-employee-
*  per-month file - copies every row through except the one for
*  this user/period, the caller appends the updated row.
*
     move     "N" to WS-Month-Eof.
     open     input  TS-Month-File.
     open     output TS-Month-Out-File.
     perform  zz096-Copy-Month-Row thru zz096-Exit
              until Month-At-Eof.
     close    TS-Month-File.
 zz095-Exit.  exit      section.
*
 zz096-Copy-Month-Row    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Month-Eof
     else
              move     TS-Month-File-Record to WS-Month-Scan
              if       WS-Scan-User-Id = TSR-User-Id
                 and   WS-Scan-Year = TSR-Target-Year
                 and   WS-Scan-Month = TSR-Target-Month
                       continue
              else
                       move     TS-Month-File-Record
                                to TS-Month-Out-Record
                       write    TS-Month-Out-Record
              end-if
     end-if.
 zz096-Exit.  exit      section.
*
