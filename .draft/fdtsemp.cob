* 14/09/88 rpt - Created.
*
 fd  TS-Employee-File.
 01  TS-Employee-File-Record  pic x(384).
*
