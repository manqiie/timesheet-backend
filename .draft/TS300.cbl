********************************************************************
*                                                                  *
*                  Timesheet    Supervisor Queue                   *
*         Lists submitted timesheets for a supervisor's direct     *
*            reports and posts the approve/reject decision         *
*                                                                  *
********************************************************************
*
 identification          division.
*================================
*
 program-id.             ts300.
 author.                 R P Thornbury.
 installation.           Applewood Computers Accounting System.
 date-written.           20/04/89.
 date-compiled.
 security.               Copyright (C) 1988-2026 and later,
                          Applewood Computers Accounting System.
*
*    Remarks.            Read side prints the supervisor's queue of
*                         subordinates' timesheets - pending, all, or
*                         one named status - oldest-first for the
*                         pending work queue, newest-first otherwise.
*                         Write side posts an approve/reject decision
*                         onto one MONTHLY-TIMESHEET row once the
*                         authorisation and state checks both pass,
*                         then recomputes that month's stats block for
*                         the caller's response.  Runs unattended,
*                         called from ts000.
*
*    Called modules.     None.
*
*    Error messages used.
*                         TS010.
*
* Changes:
* 20/04/89 rpt - Created, following the Check Register chassis.
* 19/11/91 mkd - All/Status filter modes added alongside the original
*                Pending-only queue.
* 30/01/98 mkd - Y2K. Submitted-At/Approved-At carried CCYY first
*                throughout, as per the rest of the suite.
* 11/05/04 jds - Subordinate check added (rule moved out of the
*                front end once a supervisor could see more than
*                their own team in the old flat queue).
* 08/06/12 jds - Decision response widened to re-send the month's
*                full stats block, not just the posted status.
* 27/03/26 rpt - Rebuilt from the Payroll check-register program for
*                the Timesheet suite; check amounts replaced by the
*                queue listing and decision-posting logic.
* 02/08/26 jds - Page-Lines counter was missing from Working-Storage -
*                the report ran off the check-register copybook's own
*                page-size field, which never made the trip across;
*                declared locally same as ts210 does.
*
********************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     c01      is top-of-form.
     class    ts-numeric-class  is "0" thru "9".
     upsi-0   on  status is ts-rerun-requested
              off status is ts-normal-run.
*
 input-output            section.
 file-control.
     copy "seltsmonth.cob".
     copy "seltsemp.cob".
     copy "seltsentry.cob".
     copy "selprint.cob".
*
*  Scratch output side of the month-file merge - see zz095.
*
     select   TS-Month-Out-File  assign   TS-Month-Out-Dsn
                       organization line sequential
                       status       TS-Month-Out-Status.
*
*  Sort work files - one for the queue listing (3 filter modes, each
*  its own key order), one for the Entry-Date ordered stats recompute
*  that feeds the decision response.
*
     select   TS-Month-Sort-File assign    "SORTWK1".
     select   TS-Entry-Sort-File assign    "SORTWK2".
*
 data                    division.
*================================
*
 file section.
*------------
 copy "fdtsmonth.cob".
 copy "fdtsemp.cob".
 copy "fdtsentry.cob".
*
 fd  TS-Month-Out-File.
 01  TS-Month-Out-Record     pic x(2112).
*
 fd  Print-File
     report is Supervisor-Queue-Report.
*
*  Queue-listing sort record - one MONTHLY-TIMESHEET row's key fields
*  plus the subordinate's projected EMPLOYEE fields, picked up at
*  selection time so the detail line needs no second file read.
*
 sd  TS-Month-Sort-File.
 01  TS-Month-Sort-Record.
     03  QR-User-Id            pic 9(9)        comp.
     03  QR-Year               pic 9(4).
     03  QR-Month              pic 99.
     03  QR-Status             pic x(9).
     03  QR-Submitted-At       pic 9(8)v9(6).
     03  QR-Full-Name          pic x(100).
     03  QR-Employee-Id        pic x(20).
     03  QR-Position           pic x(100).
     03  QR-Project-Site       pic x(100).
     03  filler                pic x(40).
*
*  Mirrors TS-Day-Entry-Record field for field (tsentry.cob) - same
*  note as ts200's and ts210's own copies of this sort record.
*
 sd  TS-Entry-Sort-File.
 01  TS-Entry-Sort-Record.
     03  SRT-Entry-Id          pic 9(9)        comp.
     03  SRT-User-Id           pic 9(9)        comp.
     03  SRT-Entry-Date        pic 9(8).
     03  SRT-Entry-Type        pic x(24).
     03  SRT-Start-Time        pic 9(4).
     03  SRT-Start-Time-Blank  pic x.
     03  SRT-End-Time          pic 9(4).
     03  SRT-End-Time-Blank    pic x.
     03  SRT-Half-Day-Period   pic x(2).
     03  SRT-Date-Earned       pic 9(8).
     03  SRT-Date-Earned-Blank pic x.
     03  SRT-Primary-Doc-Day   pic 9(8).
     03  SRT-Is-Primary-Doc    pic x.
     03  SRT-Notes             pic x(2000).
     03  SRT-Created-At        pic 9(8)v9(6).
     03  SRT-Updated-At        pic 9(8)v9(6).
     03  SRT-Rec-Status        pic x.
     03  filler                pic x(40).
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(15) value "TS300 (1.0.03)".
*
 copy "tsentry.cob".
 copy "tsmonth.cob".
 copy "tsemp.cob".
*
 01  WS-Switches.
     03  WS-Month-Found      pic x           value "N".
         88  Month-Was-Found        value "Y".
     03  WS-Emp-Found        pic x           value "N".
         88  Emp-Was-Found          value "Y".
     03  WS-Old-Month-Eof    pic x           value "N".
         88  Old-Month-At-Eof       value "Y".
     03  WS-Old-Entry-Eof    pic x           value "N".
         88  Old-Entry-At-Eof       value "Y".
*
 01  TS-Month-Dsn            pic x(20).
 01  TS-Employee-Dsn         pic x(20).
 01  TS-Entry-Dsn            pic x(20).
 01  Print-Dsn               pic x(20).
 01  Print-Status            pic xx.
 01  TS-Month-Out-Dsn        pic x(20)   value "TSMONTH.NEW".
 01  TS-Month-Out-Status     pic xx.
*
 01  WS-Counters             comp.
     03  WS-Page-Lines       pic 9(3)        value 58.
     03  WS-Rec-Cnt          pic 9(5)        value zero.
     03  WS-Break-Sub        pic 99          value zero.
     03  WS-Name-Pos         pic 99          value zero.
     03  WS-Name-Sub         pic 99          value zero.
     03  WS-Start-Minutes    pic s9(5)       value zero.
     03  WS-End-Minutes      pic s9(5)       value zero.
*
* Stats block recomputed after a decision is posted - same shape and
* counting logic as ts200's own roll-up, restated here rather than
* called across, per the suite's habit on the payroll print programs.
*
 01  WS-Stats-Work.
     03  WS-Total-Entries    pic 9(4)        comp  value zero.
     03  WS-Working-Days     pic 9(4)        comp  value zero.
     03  WS-Leave-Days       pic 9(4)        comp  value zero.
     03  WS-Total-Minutes    pic 9(7)        comp  value zero.
     03  WS-Breakdown-Used   pic 99          comp  value zero.
*
 01  WS-Time-Work.
     03  WS-Time-Value       pic 9(4).
     03  WS-Time-Redef       redefines WS-Time-Value.
         05  WS-Time-HH      pic 99.
         05  WS-Time-MM      pic 99.
*
 01  WS-Name-Work.
     03  WS-Name-In          pic x(24).
     03  WS-Name-Out         pic x(30).
     03  WS-Name-Out-Tbl     redefines WS-Name-Out
                              occurs 30       pic x.
*
* Key-only overlay of a month record read during the merge pass in
* zz095 - same idiom as ts100/ts200's own WS-Month-Scan.  Scan-Period
* carries the same single-field view of Year+Month that TSM-Period-Num
* gives the live record, so zz096's key test is the one comparison
* TSM-Period-Num itself would use.
*
 01  WS-Month-Scan.
     03  WS-Scan-Timesheet-Id    pic 9(9)    comp.
     03  WS-Scan-User-Id         pic 9(9)    comp.
     03  WS-Scan-Period.
         05  WS-Scan-Year        pic 9(4).
         05  WS-Scan-Month       pic 99.
     03  WS-Scan-Period-Num  redefines WS-Scan-Period
                              pic 9(6).
     03  filler                  pic x(2098).
*
 01  Error-Messages.
     03  TS010           pic x(30)
                          value "TS010 No Employee Master File".
*
 01  WS-Eval-Msg         pic x(40).
*
 linkage section.
*===============
*
 01  To-Day              pic x(10).
 copy "tscall.cob".
 copy "tsnames.cob".
 copy "tsreq.cob".
 copy "tsresult.cob".
 copy "tsstats.cob".
*
 report section.
*===============
*
 RD  Supervisor-Queue-Report
     control      final
     page limit   WS-Page-Lines
     heading      1
     first detail 5
     last  detail WS-Page-Lines.
*
 01  SQ-Head-1  type page heading.
     03  line  1.
         05  col   1     pic x(15)   source Prog-Name.
         05  col  40     pic x(29)   value
                          "Supervisor Approval Queue".
         05  col 100     pic x(10)   source To-Day.
         05  col 120     pic x(5)    value "Page ".
         05  col 125     pic zz9     source Page-Counter.
     03  line  3.
         05  col   1                 value
                          "Employee             Pos/Site";
         05  col  45                 value
                          "Year Mo  Status     Submitted".
*
 01  SQ-Detail type detail.
     03  line + 1.
         05  col   1     pic x(20)   source QR-Employee-Id.
         05  col  22     pic x(20)   source QR-Full-Name.
         05  col  45     pic 9(4)    source QR-Year.
         05  col  50     pic 99      source QR-Month.
         05  col  54     pic x(9)    source QR-Status.
         05  col  65     pic 9(8)    source QR-Submitted-At.
     03  line + 1.
         05  col  22     pic x(100)  source QR-Position.
         05  col  65     pic x(100)  source QR-Project-Site.
*
 01  SQ-Footing type control footing final.
     03  line plus 2.
         05  col   1                 value "Timesheets Listed -".
         05  col  21     pic zzz9    source WS-Rec-Cnt.
*
 procedure division using WS-Calling-Data
                           To-Day
                           File-Defs
                           TS-Request-Record
                           TS-Result-Record
                           TS-Stats-Record.
*=================================================
*
 aa000-Main              section.
*********************************
     move     zero  to TSZ-Return-Code.
     move     spaces to TSZ-Message.
     move     file-03 to TS-Month-Dsn.
     move     file-04 to TS-Employee-Dsn.
     move     file-01 to TS-Entry-Dsn.
     move     file-05 to Print-Dsn.
*
     evaluate true
       when   TSR-Req-List
              perform  aa500-List-Queue thru aa500-Exit
       when   TSR-Req-Decide
              perform  aa600-Post-Decision thru aa600-Exit
     end-evaluate.
     goback.
*
 aa500-List-Queue        section.
*********************************
*
*  BATCH FLOW 5 read side - three filter modes, each its own key
*  order, same SORT-with-procedures trick the rest of the suite uses.
*
     move     zero to WS-Rec-Cnt.
     open     output Print-File.
     initiate Supervisor-Queue-Report.
     evaluate true
       when   TSR-Filter-Pending
              sort     TS-Month-Sort-File
                       on ascending key QR-Submitted-At
                       input  procedure aa501-Select-Pending-Rows
                              thru aa501-Exit
                       output procedure aa502-Detail-One-Row
                              thru aa502-Exit
       when   TSR-Filter-All
              sort     TS-Month-Sort-File
                       on descending key QR-Year
                          descending key QR-Month
                          descending key QR-Submitted-At
                       input  procedure aa511-Select-All-Rows
                              thru aa511-Exit
                       output procedure aa502-Detail-One-Row
                              thru aa502-Exit
       when   TSR-Filter-Status
              sort     TS-Month-Sort-File
                       on ascending key QR-Submitted-At
                       input  procedure aa521-Select-Status-Rows
                              thru aa521-Exit
                       output procedure aa502-Detail-One-Row
                              thru aa502-Exit
     end-evaluate.
     terminate Supervisor-Queue-Report.
     close    Print-File.
 aa500-Exit.  exit      section.
*
 aa501-Select-Pending-Rows section.
***********************************
     move     "N" to WS-Old-Month-Eof.
     open     input  TS-Month-File.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     end-if.
     perform  aa530-Read-One-Month thru aa530-Read-One-Month-Exit
              until Old-Month-At-Eof.
     close    TS-Month-File.
 aa501-Exit.  exit      section.
*
 aa511-Select-All-Rows   section.
*********************************
     move     "N" to WS-Old-Month-Eof.
     open     input  TS-Month-File.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     end-if.
     perform  aa531-Read-One-Month thru aa531-Read-One-Month-Exit
              until Old-Month-At-Eof.
     close    TS-Month-File.
 aa511-Exit.  exit      section.
*
 aa521-Select-Status-Rows section.
**********************************
     move     "N" to WS-Old-Month-Eof.
     open     input  TS-Month-File.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     end-if.
     perform  aa532-Read-One-Month thru aa532-Read-One-Month-Exit
              until Old-Month-At-Eof.
     close    TS-Month-File.
 aa521-Exit.  exit      section.
*
 aa530-Read-One-Month    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-Status-Submitted
                       perform  aa540-Check-Subordinate
                                thru aa540-Exit
              end-if
     end-if.
 aa530-Read-One-Month-Exit.  exit  section.
*
 aa531-Read-One-Month    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-Status-Submitted
                 or    TSM-Status-Pending
                 or    TSM-Status-Approved
                 or    TSM-Status-Rejected
                       perform  aa540-Check-Subordinate
                                thru aa540-Exit
              end-if
     end-if.
 aa531-Read-One-Month-Exit.  exit  section.
*
 aa532-Read-One-Month    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     else
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-Status = TSR-Filter-Status-Value
                       perform  aa540-Check-Subordinate
                                thru aa540-Exit
              end-if
     end-if.
 aa532-Read-One-Month-Exit.  exit  section.
*
 aa540-Check-Subordinate section.
*********************************
*
*  Rule 9's subordinate test, applied on the read side so a
*  supervisor never sees a row outside their own team - one small
*  scan of Employee per candidate row, same approach as ts210's
*  per-row history re-count.
*
     move     "N" to WS-Emp-Found.
     open     input  TS-Employee-File.
     perform  aa541-Find-One-Employee
              thru aa541-Find-One-Employee-Exit
              until Emp-Was-Found or TS-Emp-Status not = "00".
     close    TS-Employee-File.
     if       Emp-Was-Found
        and   TSX-Supervisor-User-Id = TSR-User-Id
              move     TSM-User-Id      to QR-User-Id
              move     TSM-Year         to QR-Year
              move     TSM-Month        to QR-Month
              move     TSM-Status       to QR-Status
              move     TSM-Submitted-At to QR-Submitted-At
              move     TSX-Full-Name    to QR-Full-Name
              move     TSX-Employee-Id  to QR-Employee-Id
              move     TSX-Position     to QR-Position
              move     TSX-Project-Site to QR-Project-Site
              release  TS-Month-Sort-Record
     end-if.
 aa540-Exit.  exit      section.
*
 aa541-Find-One-Employee section.
*********************************
     read     TS-Employee-File next record.
     if       TS-Emp-Status = "00"
              move     TS-Employee-File-Record to TS-Employee-Record
              if       TSX-User-Id = TSM-User-Id
                       move     "Y" to WS-Emp-Found
              end-if
     end-if.
 aa541-Find-One-Employee-Exit.  exit  section.
*
 aa502-Detail-One-Row    section.
*********************************
     move     "N" to WS-Old-Month-Eof.
     perform  aa503-Return-One-Row
              thru aa503-Return-One-Row-Exit
              until Old-Month-At-Eof.
 aa502-Exit.  exit      section.
*
 aa503-Return-One-Row    section.
*********************************
     return   TS-Month-Sort-File
              at end
                       move     "Y" to WS-Old-Month-Eof
              not at end
                       add      1 to WS-Rec-Cnt
                       generate SQ-Detail
     end-return.
 aa503-Return-One-Row-Exit.  exit  section.
*
 aa600-Post-Decision     section.
*********************************
*
*  BATCH FLOW 5 write side - authorise, check state, apply, then
*  recompute the month's stats for the response.
*
     perform  aa605-Find-Target-Month thru aa605-Exit.
     if       not Month-Was-Found
              move     TSZ-Entry-Not-Found to TSZ-Return-Code
              move     "Timesheet not found" to TSZ-Message
              go to aa600-Exit
     end-if.
     perform  aa610-Check-Authorized thru aa610-Exit.
     if       TSZ-Return-Code not = zero
              go to aa600-Exit
     end-if.
     perform  aa620-Check-Approvable-State thru aa620-Exit.
     if       TSZ-Return-Code not = zero
              go to aa600-Exit
     end-if.
     if       not TSR-Decision-Approved and not TSR-Decision-Rejected
              move     TSZ-Bad-Decision to TSZ-Return-Code
              move     "Decision must be approved or rejected"
                       to TSZ-Message
              go to aa600-Exit
     end-if.
     perform  aa630-Apply-Decision thru aa630-Exit.
     perform  aa640-Compute-Stats-For-Response thru aa640-Exit.
 aa600-Exit.  exit      section.
*
 aa605-Find-Target-Month section.
*********************************
*
*  Keyed the same way ts100/ts200 find a month row - by User-Id plus
*  Year/Month.  Timesheet-Id stays a spare surrogate on the request
*  and on TSM-Timesheet-Id; nothing in the suite addresses a row by
*  it yet.
*
     move     "N" to WS-Month-Found.
     open     input TS-Month-File.
     perform  aa606-Read-Month thru aa606-Read-Month-Exit
              until Month-Was-Found or TS-Month-Status not = "00".
     close    TS-Month-File.
 aa605-Exit.  exit      section.
*
 aa606-Read-Month        section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status = "00"
              move     TS-Month-File-Record to TS-Month-Record
              if       TSM-User-Id = TSR-User-Id
                 and   TSM-Year = TSR-Target-Year
                 and   TSM-Month = TSR-Target-Month
                       move     "Y" to WS-Month-Found
              end-if
     end-if.
 aa606-Read-Month-Exit.  exit  section.
*
 aa610-Check-Authorized  section.
*********************************
*
*  Rule 9 - the acting supervisor must be this employee's own
*  SUPERVISOR-USER-ID.  TSR-User-Id carries the acting supervisor on
*  a Decide request, the same linkage field Stats/Submit use for the
*  employee on those requests.
*
     move     "N" to WS-Emp-Found.
     open     input  TS-Employee-File.
     perform  aa611-Find-One-Employee
              thru aa611-Find-One-Employee-Exit
              until Emp-Was-Found or TS-Emp-Status not = "00".
     close    TS-Employee-File.
     if       not Emp-Was-Found
        or    TSX-Supervisor-User-Id not = TSR-User-Id
              move     TSZ-Not-Authorized to TSZ-Return-Code
              move     "Not authorized for this employee" to TSZ-Message
     end-if.
 aa610-Exit.  exit      section.
*
 aa611-Find-One-Employee section.
*********************************
     read     TS-Employee-File next record.
     if       TS-Emp-Status = "00"
              move     TS-Employee-File-Record to TS-Employee-Record
              if       TSX-User-Id = TSM-User-Id
                       move     "Y" to WS-Emp-Found
              end-if
     end-if.
 aa611-Find-One-Employee-Exit.  exit  section.
*
 aa620-Check-Approvable-State section.
**************************************
     if       not TSM-Status-Decidable
              move     TSZ-Bad-Approval-State to TSZ-Return-Code
              move     "Timesheet not awaiting a decision"
                       to TSZ-Message
     end-if.
 aa620-Exit.  exit      section.
*
 aa630-Apply-Decision    section.
*********************************
     if       TSR-Decision-Approved
              move     "approved " to TSM-Status
     else
              move     "rejected " to TSM-Status
     end-if.
     move     TSR-User-Id   to TSM-Approved-By-User-Id.
     move     To-Day        to TSM-Approved-At.
     move     TSR-Approval-Comments to TSM-Approval-Comments.
     open     input  TS-Month-File.
     perform  zz095-Merge-Month-File thru zz095-Exit.
     close    TS-Month-File.
 aa630-Exit.  exit      section.
*
 aa640-Compute-Stats-For-Response section.
******************************************
*
*  Same Entry-Date sort/roll-up ts200's aa100 uses, restated here so
*  the decision response carries the month's fresh totals without a
*  CALL across to the statistics program.
*
     move     zero to WS-Total-Entries WS-Working-Days WS-Leave-Days
                       WS-Total-Minutes WS-Breakdown-Used
                       TSS-Total-Entries TSS-Working-Days
                       TSS-Leave-Days TSS-Total-Minutes
                       TSS-Breakdown-Used.
     move     zero to TSS-Total-Hours.
     sort     TS-Entry-Sort-File
              on ascending key SRT-Entry-Date
              input  procedure  aa641-Select-Month-Entries
                     thru aa641-Exit
              output procedure  aa642-Accumulate-One-Entry
                     thru aa642-Exit.
     compute  TSS-Total-Hours rounded = WS-Total-Minutes / 60.
     move     WS-Total-Entries to TSS-Total-Entries.
     move     WS-Working-Days  to TSS-Working-Days.
     move     WS-Leave-Days    to TSS-Leave-Days.
     move     WS-Breakdown-Used to TSS-Breakdown-Used.
 aa640-Exit.  exit      section.
*
 aa641-Select-Month-Entries section.
************************************
     move     "N" to WS-Old-Entry-Eof.
     open     input  TS-Entry-File.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     end-if.
     perform  aa641-Read-One-Entry thru aa641-Read-One-Entry-Exit
              until Old-Entry-At-Eof.
     close    TS-Entry-File.
 aa641-Exit.  exit      section.
*
 aa641-Read-One-Entry    section.
*********************************
     read     TS-Entry-File next record.
     if       TS-Entry-Status not = "00"
              move     "Y" to WS-Old-Entry-Eof
     else
              move     TS-Entry-File-Record to TS-Day-Entry-Record
              if       TSE-User-Id = TSM-User-Id
                 and   TSE-Entry-CCYY = TSM-Year
                 and   TSE-Entry-MM = TSM-Month
                 and   TSE-Rec-Active
                       move     TS-Day-Entry-Record
                                to TS-Entry-Sort-Record
                       release  TS-Entry-Sort-Record
              end-if
     end-if.
 aa641-Read-One-Entry-Exit.  exit  section.
*
 aa642-Accumulate-One-Entry section.
************************************
     move     "N" to WS-Old-Entry-Eof.
     perform  aa643-Return-One-Entry
              thru aa643-Return-One-Entry-Exit
              until Old-Entry-At-Eof.
 aa642-Exit.  exit      section.
*
 aa643-Return-One-Entry  section.
*********************************
     return   TS-Entry-Sort-File
              at end
                       move     "Y" to WS-Old-Entry-Eof
              not at end
                       move     TS-Entry-Sort-Record
                                to TS-Day-Entry-Record
                       perform  aa644-Tally-One-Entry
                                thru aa644-Exit
     end-return.
 aa643-Return-One-Entry-Exit.  exit  section.
*
 aa644-Tally-One-Entry   section.
*********************************
     add      1 to WS-Total-Entries.
     if       TSE-Type-Working-Hours
              add      1 to WS-Working-Days
              if       not TSE-Start-Time-Is-Blank
                 and   not TSE-End-Time-Is-Blank
                       move     TSE-Start-Time to WS-Time-Value
                       compute  WS-Start-Minutes =
                                WS-Time-HH * 60 + WS-Time-MM
                       move     TSE-End-Time to WS-Time-Value
                       compute  WS-End-Minutes =
                                WS-Time-HH * 60 + WS-Time-MM
                       if       WS-End-Minutes <= WS-Start-Minutes
                                add      1440 to WS-End-Minutes
                       end-if
                       add      WS-End-Minutes to WS-Total-Minutes
                       subtract WS-Start-Minutes
                                from WS-Total-Minutes
              end-if
     else
              add      1 to WS-Leave-Days
              move     TSE-Entry-Type to WS-Name-In
              perform  aa645-Format-Leave-Type-Name thru aa645-Exit
              perform  aa646-Post-Leave-Breakdown thru aa646-Exit
     end-if.
 aa644-Exit.  exit      section.
*
 aa645-Format-Leave-Type-Name section.
**************************************
     move     spaces to WS-Name-Out.
     move     1      to WS-Name-Pos.
     move     1      to WS-Name-Sub.
     perform  aa647-Format-One-Word thru aa647-Exit
              until WS-Name-Pos > 24
              or    WS-Name-In (WS-Name-Pos:1) = space.
 aa645-Exit.  exit      section.
*
 aa646-Post-Leave-Breakdown section.
************************************
     move     zero to WS-Break-Sub.
     perform  aa648-Find-Breakdown-Row
              thru aa648-Find-Breakdown-Row-Exit
              varying WS-Break-Sub from 1 by 1
              until WS-Break-Sub > WS-Breakdown-Used.
     if       WS-Break-Sub > WS-Breakdown-Used
        and   WS-Breakdown-Used < 16
              add      1 to WS-Breakdown-Used
              move     TSE-Entry-Type
                       to TSS-Leave-Type-Code (WS-Breakdown-Used)
              move     WS-Name-Out
                       to TSS-Leave-Type-Name (WS-Breakdown-Used)
              move     1 to TSS-Leave-Count (WS-Breakdown-Used)
     end-if.
 aa646-Exit.  exit      section.
*
 aa647-Format-One-Word   section.
*********************************
     if       WS-Name-In (WS-Name-Pos:1) = "_"
              move     " " to WS-Name-Out (WS-Name-Sub:1)
              add      1 to WS-Name-Sub
              add      1 to WS-Name-Pos
     else
              if       WS-Name-Sub = 1
                 or    WS-Name-Out (WS-Name-Sub - 1:1) = space
                       move     WS-Name-In (WS-Name-Pos:1)
                                to WS-Name-Out (WS-Name-Sub:1)
                       inspect  WS-Name-Out (WS-Name-Sub:1)
                                converting
                                "abcdefghijklmnopqrstuvwxyz"
                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
              else
                       move     WS-Name-In (WS-Name-Pos:1)
                                to WS-Name-Out (WS-Name-Sub:1)
              end-if
              add      1 to WS-Name-Sub
              add      1 to WS-Name-Pos
     end-if.
 aa647-Exit.  exit      section.
*
 aa648-Find-Breakdown-Row section.
**********************************
     if       TSS-Leave-Type-Code (WS-Break-Sub) = TSE-Entry-Type
              add      1 to TSS-Leave-Count (WS-Break-Sub)
     end-if.
 aa648-Find-Breakdown-Row-Exit.  exit  section.
*
 zz095-Merge-Month-File  section.
*********************************
*
*  Old-master/new-master rewrite of the month file with this one row
*  updated - same technique as ts100's and ts200's own zz095, a later
*  JCL step is assumed to swap TSMONTH.NEW over the live file.
*
     open     output TS-Month-Out-File.
     move     "N" to WS-Old-Month-Eof.
     perform  zz096-Copy-Month-Row thru zz096-Copy-Month-Row-Exit
              until Old-Month-At-Eof.
     write    TS-Month-Out-Record from TS-Month-Record.
     close    TS-Month-Out-File.
 zz095-Exit.  exit      section.
*
 zz096-Copy-Month-Row    section.
*********************************
     read     TS-Month-File next record.
     if       TS-Month-Status not = "00"
              move     "Y" to WS-Old-Month-Eof
     else
              move     TS-Month-File-Record to WS-Month-Scan
              if       WS-Scan-User-Id = TSM-User-Id
                 and   WS-Scan-Period-Num = TSM-Period-Num
                       continue
              else
                       write    TS-Month-Out-Record
                                from TS-Month-File-Record
              end-if
     end-if.
 zz096-Copy-Month-Row-Exit.  exit  section.
*
