000100********************************************************************
000110*                                                                  *
000120*                  Timesheet    Statistics / Submit                *
000130*        Rolls up a month's day entries into totals and, on      *
000140*           request, submits the month for supervisor sign-off    *
000150*                                                                  *
000160********************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             ts200.
000220 author.                 R P Thornbury.
000230 installation.           Applewood Computers Accounting System.
000240 date-written.           04/04/89.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 and later,
000270                          Applewood Computers Accounting System.
000280*
000290*    Remarks.            Computes the TIMESHEET-STATS block for one
000300*                         employee/month (totals, leave breakdown,
000310*                         available-months list) and, for a Submit
000320*                         request, posts the month to "submitted"
000330*                         once the submission-window and non-empty
000340*                         rules both pass.  Runs unattended, called
000350*                         from ts000.
000360*
000370*                         The entry file is sorted into Entry-Date
000380*                         order, filtered down to the one employee's
000390*                         month, by a single SORT verb with its own
000400*                         input/output procedures - same trick the
000410*                         old hours proof run used to get a clean
000420*                         pass over one pay period's transactions.
000430*
000440*    Called modules.     None.
000450*
000460*    Error messages used.
000470*                         TS010.
000480*
000490* Changes:
000500* 04/04/89 rpt - Created, following the Payroll hours-proof chassis.
000510* 19/11/91 mkd - Leave-breakdown control break added.
000520* 11/05/04 jds - Available-months list added for the new month-picker
000530*                screen on the front end.
000540* 08/06/12 jds - Resubmission rule added (rejected months only, still
000550*                inside the submission window).
000560* 30/01/98 mkd - Y2K. All working dates handled as Entry-CCYY first
000570*                throughout this program, no 2-digit year anywhere.
000580* 27/03/26 rpt - Rebuilt from the Payroll hours-proof program for the
000590*                Timesheet suite; net-pay totals removed, the leave-
000600*                breakdown and submission-window checks added.
000610*
000620********************************************************************
000630*
000640 environment             division.
000650*================================
000660*
000670 configuration           section.
000680 special-names.
000690     class    ts-numeric-class  is "0" thru "9".
000700     upsi-0   on  status is ts-rerun-requested
000710              off status is ts-normal-run.
000720*
000730 input-output            section.
000740 file-control.
000750     copy "seltsentry.cob".
000760     copy "seltsmonth.cob".
000770     copy "seltsemp.cob".
000780*
000790*  Scratch output side of the month-file merge - see zz095.
000800*
000810     select   TS-Month-Out-File  assign   TS-Month-Out-Dsn
000820                       organization line sequential
000830                       status       TS-Month-Out-Status.
000840*
000850*  Sort work file - carries one copy of the day-entry shape for
000860*  whichever rows belong to the employee/month being rolled up.
000870*
000880     select   TS-Entry-Sort-File assign    "SORTWK1".
000890*
000900 data                    division.
000910*================================
000920*
000930 file section.
000940*------------
000950 copy "fdtsentry.cob".
000960 copy "fdtsmonth.cob".
000970 copy "fdtsemp.cob".
000980*
000990 fd  TS-Month-Out-File.
001000 01  TS-Month-Out-Record     pic x(2112).
001010*
001020*
001030*  Mirrors TS-Day-Entry-Record field for field (tsentry.cob) so the
001040*  record moved in at aa101 and moved back out at aa102 lines up
001050*  byte for byte - only the names carry the SRT- sort-file prefix.
001060*
001070 sd  TS-Entry-Sort-File.
001080 01  TS-Entry-Sort-Record.
001090     03  SRT-Entry-Id          pic 9(9)        comp.
001100     03  SRT-User-Id           pic 9(9)        comp.
001110     03  SRT-Entry-Date        pic 9(8).
001120     03  SRT-Entry-Type        pic x(24).
001130     03  SRT-Start-Time        pic 9(4).
001140     03  SRT-Start-Time-Blank  pic x.
001150     03  SRT-End-Time          pic 9(4).
001160     03  SRT-End-Time-Blank    pic x.
001170     03  SRT-Half-Day-Period   pic x(2).
001180     03  SRT-Date-Earned       pic 9(8).
001190     03  SRT-Date-Earned-Blank pic x.
001200     03  SRT-Primary-Doc-Day   pic 9(8).
001210     03  SRT-Is-Primary-Doc    pic x.
001220     03  SRT-Notes             pic x(2000).
001230     03  SRT-Created-At        pic 9(8)v9(6).
001240     03  SRT-Updated-At        pic 9(8)v9(6).
001250     03  SRT-Rec-Status        pic x.
001260     03  filler                pic x(40).
001270*
001280 working-storage section.
001290*-----------------------
001300 77  Prog-Name           pic x(15) value "TS200 (1.0.04)".
001310*
001320 copy "tsentry.cob".
001330 copy "tsmonth.cob".
001340 copy "tsemp.cob".
001350 copy "tsfinal.cob".
001360*
001370 01  WS-Switches.
001380     03  WS-Emp-Found        pic x           value "N".
001390         88  Emp-Was-Found          value "Y".
001400     03  WS-Emp-Eof          pic x           value "N".
001410         88  Emp-At-Eof             value "Y".
001420     03  WS-Month-Found      pic x           value "N".
001430         88  Month-Was-Found        value "Y".
001440     03  WS-Month-Eof        pic x           value "N".
001450         88  Month-At-Eof           value "Y".
001460     03  WS-Old-Entry-Eof    pic x           value "N".
001470         88  Old-Entry-At-Eof       value "Y".
001480     03  WS-Prev-Month-Eof   pic x           value "N".
001490         88  Prev-Month-At-Eof      value "Y".
001500     03  WS-Prev-Month-Found pic x           value "N".
001510         88  Prev-Month-Was-Found   value "Y".
001520*
001530 01  TS-Entry-Dsn            pic x(20).
001540 01  TS-Month-Dsn            pic x(20).
001550 01  TS-Employee-Dsn         pic x(20).
001560 01  TS-Month-Out-Dsn        pic x(20)   value "TSMONTH.NEW".
001570 01  TS-Month-Out-Status     pic xx.
001580*
001590 01  WS-Counters             comp.
001600     03  WS-Break-Sub        pic 99          value zero.
001610     03  WS-List-Sub         pic 9           value zero.
001620     03  WS-Name-Pos         pic 99          value zero.
001630     03  WS-Name-Sub         pic 99          value zero.
001640     03  WS-Start-Minutes    pic s9(5)       value zero.
001650     03  WS-End-Minutes      pic s9(5)       value zero.
001660     03  WS-Duration-Minutes pic s9(5)       value zero.
001670     03  WS-Recs-Read        pic 9(7)        value zero.
001680     03  WS-Recs-Written     pic 9(7)        value zero.
001690     03  WS-Recs-Rejected    pic 9(7)        value zero.
001700*
001710 01  WS-Time-Work.
001720     03  WS-Time-Value       pic 9(4).
001730     03  WS-Time-Redef       redefines WS-Time-Value.
001740         05  WS-Time-HH      pic 99.
001750         05  WS-Time-MM      pic 99.
001760*
001770* One of the period's required redefines - used to walk a month
001780* key built from the request fields the same way aa000 sees it.
001790*
001800 01  WS-Roll-Key.
001810     03  WS-Roll-Year        pic 9(4).
001820     03  WS-Roll-Month       pic 99.
001830 01  WS-Roll-Key-Num  redefines WS-Roll-Key  pic 9(6).
001840*
001850* Previous-month working fields for the available-months rule.
001860*
001870 01  WS-Prev-Work.
001880     03  WS-Prev-Year        pic 9(4).
001890     03  WS-Prev-Month       pic 99.
001900*
001910* Key-only overlay of a month record read during the merge pass in
001920* zz095 - kept separate from TS-Month-Record because that area is
001930* still holding the updated row waiting to be written.
001940*
001950 01  WS-Month-Scan.
001960     03  WS-Scan-Timesheet-Id    pic 9(9)    comp.
001970     03  WS-Scan-User-Id         pic 9(9)    comp.
001980     03  WS-Scan-Year            pic 9(4).
001990     03  WS-Scan-Month           pic 99.
002000     03  filler                  pic x(2098).
002010*
002020* Snake-case -> Title Case leave-type name work area - split on the
002030* underscores the front end stores the code with.
002040*
002050 01  WS-Name-Work.
002060     03  WS-Name-In          pic x(24).
002070     03  WS-Name-Out         pic x(30).
002080*
002090* Month-name table, one row per calendar month - classic 12 x 9
002100* literal block, picked apart by subscript same as a tax-table scan.
002110*
002120 01  WS-Month-Name-Table.
002130     03  filler              pic x(108)  value
002140         "January  February March    April    May      June     "
002150         "July     August   SeptemberOctober  November December ".
002160 01  WS-Month-Names  redefines WS-Month-Name-Table.
002170     03  WS-Month-Name-Entry        occurs 12  pic x(9).
002180*
002190 01  Error-Messages.
002200     03  TS010           pic x(30)
002210                          value "TS010 No Employee Master File".
002220*
002230 01  WS-Eval-Msg         pic x(40).
002240*
002250 linkage section.
002260*===============
002270*
002280 01  To-Day              pic x(10).
002290 copy "tscall.cob".
002300 copy "tsnames.cob".
002310 copy "tsreq.cob".
002320 copy "tsresult.cob".
002330 copy "tsstats.cob".
002340*
002350 procedure division using WS-Calling-Data
002360                           To-Day
002370                           File-Defs
002380                           TS-Request-Record
002390                           TS-Result-Record
002400                           TS-Stats-Record.
002410*=================================================
002420*
002430 aa000-Main              section.
002440*********************************
002450     move     zero  to TSZ-Return-Code.
002460     move     spaces to TSZ-Message.
002470     move     zero  to WS-Recs-Read WS-Recs-Written WS-Recs-Rejected.
002480     initialize TS-Stats-Record.
002490     move     file-01 to TS-Entry-Dsn.
002500     move     file-03 to TS-Month-Dsn.
002510     move     file-04 to TS-Employee-Dsn.
002520*
002530     open     input  TS-Employee-File.
002540     if       TS-Emp-Status not = "00"
002550              display  TS010
002560              move     TSZ-Entry-Not-Found to TSZ-Return-Code
002570              move     "Employee master will not open" to TSZ-Message
002580              close    TS-Employee-File
002590              goback
002600     end-if.
002610     perform  aa005-Find-Employee thru aa005-Exit.
002620     close    TS-Employee-File.
002630     if       not Emp-Was-Found
002640              move     TSZ-Entry-Not-Found to TSZ-Return-Code
002650              move     "Employee not on file" to TSZ-Message
002660              goback
002670     end-if.
002680*
002690     perform  aa006-Find-Month thru aa006-Exit.
002700     perform  aa100-Compute-Statistics thru aa100-Exit.
002710     perform  aa120-Compute-Available-Months thru aa120-Exit.
002720*
002730     if       TSR-Req-Submit
002740              perform  aa200-Submit-Timesheet thru aa200-Exit
002750     end-if.
002760*
002770     move     WS-Recs-Read     to TSF-Recs-Read.
002780     move     WS-Recs-Written  to TSF-Recs-Written.
002790     move     WS-Recs-Rejected to TSF-Recs-Rejected.
002800     move     zero             to TSF-Recs-Deleted.
002810     goback.
002820*
002830 aa005-Find-Employee     section.
002840*********************************
002850     move     "N" to WS-Emp-Found.
002860     move     "N" to WS-Emp-Eof.
002870     perform  aa005-Read-Employee thru aa005-Read-Employee-Exit
002880              until Emp-Was-Found or Emp-At-Eof.
002890 aa005-Exit.  exit      section.
002900*
002910 aa005-Read-Employee     section.
002920*********************************
002930     read     TS-Employee-File next record.
002940     if       TS-Emp-Status not = "00"
002950              move     "Y" to WS-Emp-Eof
002960     else
002970              move     TS-Employee-File-Record to TS-Employee-Record
002980              if       TSX-User-Id = TSR-User-Id
002990                       move     "Y" to WS-Emp-Found
003000              end-if
003010     end-if.
003020 aa005-Read-Employee-Exit.  exit  section.
003030*
003040 aa006-Find-Month        section.
003050*********************************
003060     move     "N" to WS-Month-Found.
003070     move     "N" to WS-Month-Eof.
003080     open     input TS-Month-File.
003090     if       TS-Month-Status not = "00"
003100              move     "Y" to WS-Month-Eof
003110     end-if.
003120     perform  aa006-Read-Month thru aa006-Read-Month-Exit
003130              until Month-Was-Found or Month-At-Eof.
003140     close    TS-Month-File.
003150     if       not Month-Was-Found
003160              initialize TS-Month-Record
003170              move     TSR-User-Id      to TSM-User-Id
003180              move     TSR-Target-Year  to TSM-Year
003190              move     TSR-Target-Month to TSM-Month
003200              move     "draft    "      to TSM-Status
003210     end-if.
003220 aa006-Exit.  exit      section.
003230*
003240 aa006-Read-Month        section.
003250*********************************
003260     read     TS-Month-File next record.
003270     if       TS-Month-Status not = "00"
003280              move     "Y" to WS-Month-Eof
003290     else
003300              move     TS-Month-File-Record to TS-Month-Record
003310              if       TSM-User-Id = TSR-User-Id
003320                 and   TSM-Year = TSR-Target-Year
003330                 and   TSM-Month = TSR-Target-Month
003340                       move     "Y" to WS-Month-Found
003350              end-if
003360     end-if.
003370 aa006-Read-Month-Exit.  exit  section.
003380*
003390 aa100-Compute-Statistics section.
003400**********************************
003410*
003420*  BATCH FLOW 3 - one pass over the employee's month, in Entry-Date
003430*  order, built and filtered by the SORT verb's own two procedures.
003440*
003450     move     zero to TSS-Total-Entries TSS-Working-Days
003460                       TSS-Leave-Days TSS-Total-Minutes
003470                       TSS-Breakdown-Used.
003480     move     zero to TSS-Total-Hours.
003490     sort     TS-Entry-Sort-File
003500              on ascending key SRT-Entry-Date
003510              input  procedure  aa101-Select-Month-Entries
003520                     thru aa101-Exit
003530              output procedure  aa102-Accumulate-One-Entry
003540                     thru aa102-Exit.
003550     compute  TSS-Total-Hours rounded =
003560                       TSS-Total-Minutes / 60.
003570 aa100-Exit.  exit      section.
003580*
003590 aa101-Select-Month-Entries section.
003600************************************
003610     move     "N" to WS-Old-Entry-Eof.
003620     open     input  TS-Entry-File.
003630     if       TS-Entry-Status not = "00"
003640              move     "Y" to WS-Old-Entry-Eof
003650     end-if.
003660     perform  aa101-Read-One-Entry thru aa101-Read-One-Entry-Exit
003670              until Old-Entry-At-Eof.
003680     close    TS-Entry-File.
003690 aa101-Exit.  exit      section.
003700*
003710 aa101-Read-One-Entry    section.
003720*********************************
003730     read     TS-Entry-File next record.
003740     if       TS-Entry-Status not = "00"
003750              move     "Y" to WS-Old-Entry-Eof
003760     else
003770              add      1 to WS-Recs-Read
003780              move     TS-Entry-File-Record to TS-Day-Entry-Record
003790              if       TSE-User-Id = TSR-User-Id
003800                 and   TSE-Entry-CCYY = TSR-Target-Year
003810                 and   TSE-Entry-MM = TSR-Target-Month
003820                 and   TSE-Rec-Active
003830                       move     TS-Day-Entry-Record
003840                                to TS-Entry-Sort-Record
003850                       release  TS-Entry-Sort-Record
003860              end-if
003870     end-if.
003880 aa101-Read-One-Entry-Exit.  exit  section.
003890*
003900 aa102-Accumulate-One-Entry section.
003910************************************
003920     move     "N" to WS-Old-Entry-Eof.
003930     perform  aa102-Return-One-Entry
003940              thru aa102-Return-One-Entry-Exit
003950              until Old-Entry-At-Eof.
003960 aa102-Exit.  exit      section.
003970*
003980 aa102-Return-One-Entry  section.
003990*********************************
004000     return   TS-Entry-Sort-File
004010              at end
004020                       move     "Y" to WS-Old-Entry-Eof
004030              not at end
004040                       move     TS-Entry-Sort-Record
004050                                to TS-Day-Entry-Record
004060                       perform  aa103-Tally-One-Entry
004070                                thru aa103-Exit
004080     end-return.
004090 aa102-Return-One-Entry-Exit.  exit  section.
004100*
004110 aa103-Tally-One-Entry   section.
004120*********************************
004130     add      1 to TSS-Total-Entries.
004140     if       TSE-Type-Working-Hours
004150              add      1 to TSS-Working-Days
004160              if       not TSE-Start-Time-Is-Blank
004170                 and   not TSE-End-Time-Is-Blank
004180                       move     TSE-Start-Time to WS-Time-Value
004190                       compute  WS-Start-Minutes =
004200                                WS-Time-HH * 60 + WS-Time-MM
004210                       move     TSE-End-Time to WS-Time-Value
004220                       compute  WS-End-Minutes =
004230                                WS-Time-HH * 60 + WS-Time-MM
004240                       if       WS-End-Minutes <= WS-Start-Minutes
004250                                add      1440 to WS-End-Minutes
004260                       end-if
004270                       add      WS-End-Minutes to TSS-Total-Minutes
004280                       subtract WS-Start-Minutes
004290                                from TSS-Total-Minutes
004300              end-if
004310     else
004320              add      1 to TSS-Leave-Days
004330              perform  aa110-Format-Leave-Type-Name thru aa110-Exit
004340              perform  aa104-Post-Leave-Breakdown thru aa104-Exit
004350     end-if.
004360 aa103-Exit.  exit      section.
004370*
004380 aa104-Post-Leave-Breakdown section.
004390************************************
004400*
004410*  Business Rule 11's control break - one occurs row per distinct
004420*  leave type seen so far this month, same small-table lookup the
004430*  old deduction-code table used on the hours proof.
004440*
004450     move     zero to WS-Break-Sub.
004460     perform  aa104-Find-Breakdown-Row
004470              thru aa104-Find-Breakdown-Row-Exit
004480              varying WS-Break-Sub from 1 by 1
004490              until WS-Break-Sub > TSS-Breakdown-Used.
004500     if       WS-Break-Sub > TSS-Breakdown-Used
004510        and   TSS-Breakdown-Used < 16
004520              add      1 to TSS-Breakdown-Used
004530              move     TSE-Entry-Type
004540                       to TSS-Leave-Type-Code (TSS-Breakdown-Used)
004550              move     WS-Name-Out
004560                       to TSS-Leave-Type-Name (TSS-Breakdown-Used)
004570              move     1 to TSS-Leave-Count (TSS-Breakdown-Used)
004580     end-if.
004590 aa104-Exit.  exit      section.
004600*
004610 aa104-Find-Breakdown-Row section.
004620**********************************
004630     if       TSS-Leave-Type-Code (WS-Break-Sub) = TSE-Entry-Type
004640              add      1 to TSS-Leave-Count (WS-Break-Sub)
004650     end-if.
004660 aa104-Find-Breakdown-Row-Exit.  exit  section.
004670*
004680 aa110-Format-Leave-Type-Name section.
004690**************************************
004700*
004710*  Business Rule 11 - snake_case code to Title Case name, word by
004720*  word on the underscores.
004730*
004740     move     TSE-Entry-Type to WS-Name-In.
004750     move     spaces         to WS-Name-Out.
004760     move     1              to WS-Name-Pos.
004770     move     1              to WS-Name-Sub.
004780     perform  aa111-Format-One-Word thru aa111-Exit
004790              until WS-Name-Pos > 24
004800              or    WS-Name-In (WS-Name-Pos:1) = space.
004810 aa110-Exit.  exit      section.
004820*
004830 aa111-Format-One-Word   section.
004840*********************************
004850*
004860*  Copies one underscore-delimited word across, upper-casing its
004870*  first letter and lower-casing the rest, then a single space.
004880*
004890     if       WS-Name-In (WS-Name-Pos:1) = "_"
004900              move     " " to WS-Name-Out (WS-Name-Sub:1)
004910              add      1 to WS-Name-Sub
004920              add      1 to WS-Name-Pos
004930     else
004940              if       WS-Name-Sub = 1
004950                 or    WS-Name-Out (WS-Name-Sub - 1:1) = space
004960                       move     WS-Name-In (WS-Name-Pos:1)
004970                                to WS-Name-Out (WS-Name-Sub:1)
004980                       inspect  WS-Name-Out (WS-Name-Sub:1)
004990                                converting
005000                                "abcdefghijklmnopqrstuvwxyz"
005010                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005020              else
005030                       move     WS-Name-In (WS-Name-Pos:1)
005040                                to WS-Name-Out (WS-Name-Sub:1)
005050              end-if
005060              add      1 to WS-Name-Sub
005070              add      1 to WS-Name-Pos
005080     end-if.
005090 aa111-Exit.  exit      section.
005100*
005110 aa120-Compute-Available-Months section.
005120****************************************
005130*
005140*  Business Rule 5/6 support - always the current month, plus the
005150*  previous month when we are still inside the first 10 days and
005160*  that earlier month is still open (no row, draft, or rejected).
005170*
005180     move     1 to TSS-Month-List-Count.
005190     move     TSR-Target-Year  to TSS-ML-Year (1).
005200     move     TSR-Target-Month to TSS-ML-Month (1).
005210     move     WS-Month-Name-Entry (TSR-Target-Month)
005220                       to TSS-ML-Month-Name (1).
005230     move     "Y" to TSS-ML-Is-Current (1).
005240     if       Month-Was-Found
005250        and   not TSM-Status-Draft
005260              move     "Y" to TSS-ML-Is-Submitted (1)
005270     else
005280              move     "N" to TSS-ML-Is-Submitted (1)
005290     end-if.
005300*
005310     move     To-Day (1:4) to WS-Roll-Year.
005320     move     To-Day (6:2) to WS-Roll-Month.
005330     if       To-Day (9:2) <= "10"
005340              move     TSR-Target-Year  to WS-Prev-Year
005350              move     TSR-Target-Month to WS-Prev-Month
005360              if       WS-Prev-Month = 1
005370                       move     12 to WS-Prev-Month
005380                       subtract 1 from WS-Prev-Year
005390              else
005400                       subtract 1 from WS-Prev-Month
005410              end-if
005420              perform  aa121-Check-Prev-Month thru aa121-Exit
005430     end-if.
005440 aa120-Exit.  exit      section.
005450*
005460 aa121-Check-Prev-Month  section.
005470*********************************
005480     move     "N" to WS-Prev-Month-Found.
005490     move     "N" to WS-Prev-Month-Eof.
005500     open     input TS-Month-File.
005510     if       TS-Month-Status not = "00"
005520              move     "Y" to WS-Prev-Month-Eof
005530     end-if.
005540     perform  aa122-Read-Prev-Month thru aa122-Read-Prev-Month-Exit
005550              until Prev-Month-Was-Found or Prev-Month-At-Eof.
005560     close    TS-Month-File.
005570     if       not Prev-Month-Was-Found
005580        or    TSM-Status-Draft
005590        or    TSM-Status-Rejected
005600              move     2 to TSS-Month-List-Count
005610              move     TSS-ML-Year (1)       to TSS-ML-Year (2)
005620              move     TSS-ML-Month (1)      to TSS-ML-Month (2)
005630              move     TSS-ML-Month-Name (1) to TSS-ML-Month-Name (2)
005640              move     TSS-ML-Is-Current (1) to TSS-ML-Is-Current (2)
005650              move     TSS-ML-Is-Submitted (1)
005660                                to TSS-ML-Is-Submitted (2)
005670              move     WS-Prev-Year  to TSS-ML-Year (1)
005680              move     WS-Prev-Month to TSS-ML-Month (1)
005690              move     WS-Month-Name-Entry (WS-Prev-Month)
005700                                to TSS-ML-Month-Name (1)
005710              move     "N" to TSS-ML-Is-Current (1)
005720              if       Prev-Month-Was-Found
005730                 and   not TSM-Status-Draft
005740                       move     "Y" to TSS-ML-Is-Submitted (1)
005750              else
005760                       move     "N" to TSS-ML-Is-Submitted (1)
005770              end-if
005780     end-if.
005790 aa121-Exit.  exit      section.
005800*
005810 aa122-Read-Prev-Month   section.
005820*********************************
005830     read     TS-Month-File next record.
005840     if       TS-Month-Status not = "00"
005850              move     "Y" to WS-Prev-Month-Eof
005860     else
005870              move     TS-Month-File-Record to TS-Month-Record
005880              if       TSM-User-Id = TSR-User-Id
005890                 and   TSM-Year = WS-Prev-Year
005900                 and   TSM-Month = WS-Prev-Month
005910                       move     "Y" to WS-Prev-Month-Found
005920              end-if
005930     end-if.
005940 aa122-Read-Prev-Month-Exit.  exit  section.
005950*
005960 aa200-Submit-Timesheet  section.
005970*********************************
005980*
005990*  BATCH FLOW 4 - gated by the submission window (rule 5, folded
006000*  into resubmission rule 6 for a rejected month) and the non-empty
006010*  rule (rule 8).
006020*
006030     perform  aa210-Can-Submit thru aa210-Exit.
006040     if       not TSZ-Accepted
006050              go to    aa200-Exit
006060     end-if.
006070     if       TSS-Total-Entries = zero
006080              move     TSZ-Empty-Timesheet to TSZ-Return-Code
006090              move     "Cannot submit an empty timesheet"
006100                       to TSZ-Message
006110              go to    aa200-Exit
006120     end-if.
006130*
006140     move     TSR-User-Id      to TSM-User-Id.
006150     move     TSR-Target-Year  to TSM-Year.
006160     move     TSR-Target-Month to TSM-Month.
006170     move     "submitted"      to TSM-Status.
006180     move     To-Day           to TSM-Submitted-At.
006190     move     "N"              to TSM-Submitted-Blank.
006200     move     zero             to TSM-Approved-By-User-Id.
006210     move     zero             to TSM-Approved-At.
006220     move     spaces           to TSM-Approval-Comments.
006230*
006240     perform  zz095-Merge-Month-File thru zz095-Exit.
006250     move     TS-Month-Record  to TS-Month-Out-Record.
006260     write    TS-Month-Out-Record.
006270     close    TS-Month-Out-File.
006280     add      1 to WS-Recs-Written.
006290 aa200-Exit.  exit      section.
006300*
006310 aa210-Can-Submit        section.
006320*********************************
006330*
006340*  Business Rule 5 - always eligible for the current calendar
006350*  month; eligible for the month before only up to the 10th; no
006360*  other month is ever eligible.  Business Rule 6 layers on top -
006370*  a month that has already been decided may only go round again
006380*  while its status is still "rejected".
006390*
006400     if       Month-Was-Found
006410        and   not TSM-Status-Draft
006420        and   not TSM-Status-Rejected
006430              move     TSZ-Not-Resubmittable to TSZ-Return-Code
006440              move     "Timesheet already submitted or decided"
006450                       to TSZ-Message
006460              go to    aa210-Exit
006470     end-if.
006480*
006490     if       TSR-Target-Year = WS-Roll-Year
006500        and   TSR-Target-Month = WS-Roll-Month
006510              go to    aa210-Exit
006520     end-if.
006530*
006540     move     WS-Roll-Year  to WS-Prev-Year.
006550     move     WS-Roll-Month to WS-Prev-Month.
006560     if       WS-Prev-Month = 1
006570              move     12 to WS-Prev-Month
006580              subtract 1 from WS-Prev-Year
006590     else
006600              subtract 1 from WS-Prev-Month
006610     end-if.
006620     if       TSR-Target-Year = WS-Prev-Year
006630        and   TSR-Target-Month = WS-Prev-Month
006640        and   To-Day (9:2) <= "10"
006650              go to    aa210-Exit
006660     end-if.
006670*
006680     move     TSZ-Window-Closed to TSZ-Return-Code.
006690     move     "Submission window for that month is closed"
006700                       to TSZ-Message.
006710 aa210-Exit.  exit      section.
006720*
006730 zz095-Merge-Month-File  section.
006740*********************************
006750*
006760*  Same old-master/new-master technique ts100 uses - copies every
006770*  row through except the one for this user/period, the caller
006780*  appends the updated row before closing the output file.
006790*
006800     move     "N" to WS-Month-Eof.
006810     open     input  TS-Month-File.
006820     open     output TS-Month-Out-File.
006830     perform  zz096-Copy-Month-Row thru zz096-Exit
006840              until Month-At-Eof.
006850     close    TS-Month-File.
006860 zz095-Exit.  exit      section.
006870*
006880 zz096-Copy-Month-Row    section.
006890*********************************
006900     read     TS-Month-File next record.
006910     if       TS-Month-Status not = "00"
006920              move     "Y" to WS-Month-Eof
006930     else
006940              move     TS-Month-File-Record to WS-Month-Scan
006950              if       WS-Scan-User-Id = TSR-User-Id
006960                 and   WS-Scan-Year = TSR-Target-Year
006970                 and   WS-Scan-Month = TSR-Target-Month
006980                       continue
006990              else
007000                       move     TS-Month-File-Record
007010                                to TS-Month-Out-Record
007020                       write    TS-Month-Out-Record
007030              end-if
007040     end-if.
007050 zz096-Exit.  exit      section.
007060*
