000100********************************************
000110*                                          *
000120*  Record Definition For Monthly           *
000130*   Timesheet File                         *
000140*     One CURRENT row per TSM-User-Id +    *
000150*     TSM-Year + TSM-Month                 *
000160********************************************
000170*  File size 2100 bytes padded to 2112 by filler.
000180*
000190* 03/04/89 rpt - Created for the roll-up/approval posting job.
000200* 19/11/91 mkd - Approved-By-User-Id and Approval-Comments added
000210*                when the supervisor sign-off step was introduced.
000220* 30/01/98 mkd - Y2K. Submitted-At/Approved-At redefined CCYY first.
000230* 08/06/12 jds - Status-Editable / Status-Locked 88s added so
000240*                TS100's edit-lock test reads as one condition
000250*                instead of three ORed literals.
000260* 02/09/19 jds - Status-Decidable 88 added for the approval pass.
000270*
000280 01  TS-Month-Record.
000290     03  TSM-Timesheet-Id      pic 9(9)        comp.
000300     03  TSM-User-Id           pic 9(9)        comp.
000310     03  TSM-Period.
000320         05  TSM-Year          pic 9(4).
000330         05  TSM-Month         pic 99.
000340     03  TSM-Period-Num  redefines TSM-Period  pic 9(6).
000350     03  TSM-Status            pic x(9).
000360         88  TSM-Status-Draft           value "draft    ".
000370         88  TSM-Status-Submitted       value "submitted".
000380         88  TSM-Status-Pending         value "pending  ".
000390         88  TSM-Status-Approved        value "approved ".
000400         88  TSM-Status-Rejected        value "rejected ".
000410         88  TSM-Status-Editable        values
000420                                          "draft    " "rejected ".
000430         88  TSM-Status-Decidable       values
000440                                          "submitted" "pending  ".
000450         88  TSM-Status-Locked          values
000460                                          "submitted" "pending  "
000470                                          "approved ".
000480     03  TSM-Submitted-At      pic 9(8)v9(6).
000490     03  TSM-Submitted-At-X  redefines TSM-Submitted-At.
000500         05  TSM-Submitted-Date pic 9(8).
000510         05  TSM-Submitted-Time pic 9(6).
000520     03  TSM-Submitted-Blank   pic x.
000530         88  TSM-Submitted-Is-Blank     value "Y".
000540     03  TSM-Approved-By-User-Id pic 9(9)      comp.
000550     03  TSM-Approved-At       pic 9(8)v9(6).
000560     03  TSM-Approved-At-X  redefines TSM-Approved-At.
000570         05  TSM-Approved-Date pic 9(8).
000580         05  TSM-Approved-Time pic 9(6).
000590     03  TSM-Approval-Comments pic x(2000).
000600     03  TSM-Rec-Exists        pic x.
000610         88  TSM-Row-Found              value "Y".
000620         88  TSM-Row-Not-Found          value "N".
000630     03  filler                pic x(50).
000640*
