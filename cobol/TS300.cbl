000100********************************************************************
000110*                                                                  *
000120*                  Timesheet    Supervisor Queue                   *
000130*         Lists submitted timesheets for a supervisor's direct     *
000140*            reports and posts the approve/reject decision         *
000150*                                                                  *
000160********************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             ts300.
000220 author.                 R P Thornbury.
000230 installation.           Applewood Computers Accounting System.
000240 date-written.           20/04/89.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 and later,
000270                          Applewood Computers Accounting System.
000280*
000290*    Remarks.            Read side prints the supervisor's queue of
000300*                         subordinates' timesheets - pending, all, or
000310*                         one named status - oldest-first for the
000320*                         pending work queue, newest-first otherwise.
000330*                         Write side posts an approve/reject decision
000340*                         onto one MONTHLY-TIMESHEET row once the
000350*                         authorisation and state checks both pass,
000360*                         then recomputes that month's stats block for
000370*                         the caller's response.  Runs unattended,
000380*                         called from ts000.
000390*
000400*    Called modules.     None.
000410*
000420*    Error messages used.
000430*                         TS010.
000440*
000450* Changes:
000460* 20/04/89 rpt - Created, following the Check Register chassis.
000470* 19/11/91 mkd - All/Status filter modes added alongside the original
000480*                Pending-only queue.
000490* 30/01/98 mkd - Y2K. Submitted-At/Approved-At carried CCYY first
000500*                throughout, as per the rest of the suite.
000510* 11/05/04 jds - Subordinate check added (rule moved out of the
000520*                front end once a supervisor could see more than
000530*                their own team in the old flat queue).
000540* 08/06/12 jds - Decision response widened to re-send the month's
000550*                full stats block, not just the posted status.
000560* 27/03/26 rpt - Rebuilt from the Payroll check-register program for
000570*                the Timesheet suite; check amounts replaced by the
000580*                queue listing and decision-posting logic.
000590* 02/08/26 jds - Page-Lines counter was missing from Working-Storage -
000600*                the report ran off the check-register copybook's own
000610*                page-size field, which never made the trip across;
000620*                declared locally same as ts210 does.
000630*
000640********************************************************************
000650*
000660 environment             division.
000670*================================
000680*
000690 configuration           section.
000700 special-names.
000710     c01      is top-of-form.
000720     class    ts-numeric-class  is "0" thru "9".
000730     upsi-0   on  status is ts-rerun-requested
000740              off status is ts-normal-run.
000750*
000760 input-output            section.
000770 file-control.
000780     copy "seltsmonth.cob".
000790     copy "seltsemp.cob".
000800     copy "seltsentry.cob".
000810     copy "selprint.cob".
000820*
000830*  Scratch output side of the month-file merge - see zz095.
000840*
000850     select   TS-Month-Out-File  assign   TS-Month-Out-Dsn
000860                       organization line sequential
000870                       status       TS-Month-Out-Status.
000880*
000890*  Sort work files - one for the queue listing (3 filter modes, each
000900*  its own key order), one for the Entry-Date ordered stats recompute
000910*  that feeds the decision response.
000920*
000930     select   TS-Month-Sort-File assign    "SORTWK1".
000940     select   TS-Entry-Sort-File assign    "SORTWK2".
000950*
000960 data                    division.
000970*================================
000980*
000990 file section.
001000*------------
001010 copy "fdtsmonth.cob".
001020 copy "fdtsemp.cob".
001030 copy "fdtsentry.cob".
001040*
001050 fd  TS-Month-Out-File.
001060 01  TS-Month-Out-Record     pic x(2112).
001070*
001080 fd  Print-File
001090     report is Supervisor-Queue-Report.
001100*
001110*  Queue-listing sort record - one MONTHLY-TIMESHEET row's key fields
001120*  plus the subordinate's projected EMPLOYEE fields, picked up at
001130*  selection time so the detail line needs no second file read.
001140*
001150 sd  TS-Month-Sort-File.
001160 01  TS-Month-Sort-Record.
001170     03  QR-User-Id            pic 9(9)        comp.
001180     03  QR-Year               pic 9(4).
001190     03  QR-Month              pic 99.
001200     03  QR-Status             pic x(9).
001210     03  QR-Submitted-At       pic 9(8)v9(6).
001220     03  QR-Full-Name          pic x(100).
001230     03  QR-Employee-Id        pic x(20).
001240     03  QR-Position           pic x(100).
001250     03  QR-Project-Site       pic x(100).
001260     03  filler                pic x(40).
001270*
001280*  Mirrors TS-Day-Entry-Record field for field (tsentry.cob) - same
001290*  note as ts200's and ts210's own copies of this sort record.
001300*
001310 sd  TS-Entry-Sort-File.
001320 01  TS-Entry-Sort-Record.
001330     03  SRT-Entry-Id          pic 9(9)        comp.
001340     03  SRT-User-Id           pic 9(9)        comp.
001350     03  SRT-Entry-Date        pic 9(8).
001360     03  SRT-Entry-Type        pic x(24).
001370     03  SRT-Start-Time        pic 9(4).
001380     03  SRT-Start-Time-Blank  pic x.
001390     03  SRT-End-Time          pic 9(4).
001400     03  SRT-End-Time-Blank    pic x.
001410     03  SRT-Half-Day-Period   pic x(2).
001420     03  SRT-Date-Earned       pic 9(8).
001430     03  SRT-Date-Earned-Blank pic x.
001440     03  SRT-Primary-Doc-Day   pic 9(8).
001450     03  SRT-Is-Primary-Doc    pic x.
001460     03  SRT-Notes             pic x(2000).
001470     03  SRT-Created-At        pic 9(8)v9(6).
001480     03  SRT-Updated-At        pic 9(8)v9(6).
001490     03  SRT-Rec-Status        pic x.
001500     03  filler                pic x(40).
001510*
001520 working-storage section.
001530*-----------------------
001540 77  Prog-Name           pic x(15) value "TS300 (1.0.03)".
001550*
001560 copy "tsentry.cob".
001570 copy "tsmonth.cob".
001580 copy "tsemp.cob".
001590*
001600 01  WS-Switches.
001610     03  WS-Month-Found      pic x           value "N".
001620         88  Month-Was-Found        value "Y".
001630     03  WS-Emp-Found        pic x           value "N".
001640         88  Emp-Was-Found          value "Y".
001650     03  WS-Old-Month-Eof    pic x           value "N".
001660         88  Old-Month-At-Eof       value "Y".
001670     03  WS-Old-Entry-Eof    pic x           value "N".
001680         88  Old-Entry-At-Eof       value "Y".
001690*
001700 01  TS-Month-Dsn            pic x(20).
001710 01  TS-Employee-Dsn         pic x(20).
001720 01  TS-Entry-Dsn            pic x(20).
001730 01  Print-Dsn               pic x(20).
001740 01  Print-Status            pic xx.
001750 01  TS-Month-Out-Dsn        pic x(20)   value "TSMONTH.NEW".
001760 01  TS-Month-Out-Status     pic xx.
001770*
001780 01  WS-Counters             comp.
001790     03  WS-Page-Lines       pic 9(3)        value 58.
001800     03  WS-Rec-Cnt          pic 9(5)        value zero.
001810     03  WS-Break-Sub        pic 99          value zero.
001820     03  WS-Name-Pos         pic 99          value zero.
001830     03  WS-Name-Sub         pic 99          value zero.
001840     03  WS-Start-Minutes    pic s9(5)       value zero.
001850     03  WS-End-Minutes      pic s9(5)       value zero.
001860*
001870* Stats block recomputed after a decision is posted - same shape and
001880* counting logic as ts200's own roll-up, restated here rather than
001890* called across, per the suite's habit on the payroll print programs.
001900*
001910 01  WS-Stats-Work.
001920     03  WS-Total-Entries    pic 9(4)        comp  value zero.
001930     03  WS-Working-Days     pic 9(4)        comp  value zero.
001940     03  WS-Leave-Days       pic 9(4)        comp  value zero.
001950     03  WS-Total-Minutes    pic 9(7)        comp  value zero.
001960     03  WS-Breakdown-Used   pic 99          comp  value zero.
001970*
001980 01  WS-Time-Work.
001990     03  WS-Time-Value       pic 9(4).
002000     03  WS-Time-Redef       redefines WS-Time-Value.
002010         05  WS-Time-HH      pic 99.
002020         05  WS-Time-MM      pic 99.
002030*
002040 01  WS-Name-Work.
002050     03  WS-Name-In          pic x(24).
002060     03  WS-Name-Out         pic x(30).
002070     03  WS-Name-Out-Tbl     redefines WS-Name-Out
002080                              occurs 30       pic x.
002090*
002100* Key-only overlay of a month record read during the merge pass in
002110* zz095 - same idiom as ts100/ts200's own WS-Month-Scan.  Scan-Period
002120* carries the same single-field view of Year+Month that TSM-Period-Num
002130* gives the live record, so zz096's key test is the one comparison
002140* TSM-Period-Num itself would use.
002150*
002160 01  WS-Month-Scan.
002170     03  WS-Scan-Timesheet-Id    pic 9(9)    comp.
002180     03  WS-Scan-User-Id         pic 9(9)    comp.
002190     03  WS-Scan-Period.
002200         05  WS-Scan-Year        pic 9(4).
002210         05  WS-Scan-Month       pic 99.
002220     03  WS-Scan-Period-Num  redefines WS-Scan-Period
002230                              pic 9(6).
002240     03  filler                  pic x(2098).
002250*
002260 01  Error-Messages.
002270     03  TS010           pic x(30)
002280                          value "TS010 No Employee Master File".
002290*
002300 01  WS-Eval-Msg         pic x(40).
002310*
002320 linkage section.
002330*===============
002340*
002350 01  To-Day              pic x(10).
002360 copy "tscall.cob".
002370 copy "tsnames.cob".
002380 copy "tsreq.cob".
002390 copy "tsresult.cob".
002400 copy "tsstats.cob".
002410*
002420 report section.
002430*===============
002440*
002450 RD  Supervisor-Queue-Report
002460     control      final
002470     page limit   WS-Page-Lines
002480     heading      1
002490     first detail 5
002500     last  detail WS-Page-Lines.
002510*
002520 01  SQ-Head-1  type page heading.
002530     03  line  1.
002540         05  col   1     pic x(15)   source Prog-Name.
002550         05  col  40     pic x(29)   value
002560                          "Supervisor Approval Queue".
002570         05  col 100     pic x(10)   source To-Day.
002580         05  col 120     pic x(5)    value "Page ".
002590         05  col 125     pic zz9     source Page-Counter.
002600     03  line  3.
002610         05  col   1                 value
002620                          "Employee             Pos/Site";
002630         05  col  45                 value
002640                          "Year Mo  Status     Submitted".
002650*
002660 01  SQ-Detail type detail.
002670     03  line + 1.
002680         05  col   1     pic x(20)   source QR-Employee-Id.
002690         05  col  22     pic x(20)   source QR-Full-Name.
002700         05  col  45     pic 9(4)    source QR-Year.
002710         05  col  50     pic 99      source QR-Month.
002720         05  col  54     pic x(9)    source QR-Status.
002730         05  col  65     pic 9(8)    source QR-Submitted-At.
002740     03  line + 1.
002750         05  col  22     pic x(100)  source QR-Position.
002760         05  col  65     pic x(100)  source QR-Project-Site.
002770*
002780 01  SQ-Footing type control footing final.
002790     03  line plus 2.
002800         05  col   1                 value "Timesheets Listed -".
002810         05  col  21     pic zzz9    source WS-Rec-Cnt.
002820*
002830 procedure division using WS-Calling-Data
002840                           To-Day
002850                           File-Defs
002860                           TS-Request-Record
002870                           TS-Result-Record
002880                           TS-Stats-Record.
002890*=================================================
002900*
002910 aa000-Main              section.
002920*********************************
002930     move     zero  to TSZ-Return-Code.
002940     move     spaces to TSZ-Message.
002950     move     file-03 to TS-Month-Dsn.
002960     move     file-04 to TS-Employee-Dsn.
002970     move     file-01 to TS-Entry-Dsn.
002980     move     file-05 to Print-Dsn.
002990*
003000     evaluate true
003010       when   TSR-Req-List
003020              perform  aa500-List-Queue thru aa500-Exit
003030       when   TSR-Req-Decide
003040              perform  aa600-Post-Decision thru aa600-Exit
003050     end-evaluate.
003060     goback.
003070*
003080 aa500-List-Queue        section.
003090*********************************
003100*
003110*  BATCH FLOW 5 read side - three filter modes, each its own key
003120*  order, same SORT-with-procedures trick the rest of the suite uses.
003130*
003140     move     zero to WS-Rec-Cnt.
003150     open     output Print-File.
003160     initiate Supervisor-Queue-Report.
003170     evaluate true
003180       when   TSR-Filter-Pending
003190              sort     TS-Month-Sort-File
003200                       on ascending key QR-Submitted-At
003210                       input  procedure aa501-Select-Pending-Rows
003220                              thru aa501-Exit
003230                       output procedure aa502-Detail-One-Row
003240                              thru aa502-Exit
003250       when   TSR-Filter-All
003260              sort     TS-Month-Sort-File
003270                       on descending key QR-Year
003280                          descending key QR-Month
003290                          descending key QR-Submitted-At
003300                       input  procedure aa511-Select-All-Rows
003310                              thru aa511-Exit
003320                       output procedure aa502-Detail-One-Row
003330                              thru aa502-Exit
003340       when   TSR-Filter-Status
003350              sort     TS-Month-Sort-File
003360                       on ascending key QR-Submitted-At
003370                       input  procedure aa521-Select-Status-Rows
003380                              thru aa521-Exit
003390                       output procedure aa502-Detail-One-Row
003400                              thru aa502-Exit
003410     end-evaluate.
003420     terminate Supervisor-Queue-Report.
003430     close    Print-File.
003440 aa500-Exit.  exit      section.
003450*
003460 aa501-Select-Pending-Rows section.
003470***********************************
003480     move     "N" to WS-Old-Month-Eof.
003490     open     input  TS-Month-File.
003500     if       TS-Month-Status not = "00"
003510              move     "Y" to WS-Old-Month-Eof
003520     end-if.
003530     perform  aa530-Read-One-Month thru aa530-Read-One-Month-Exit
003540              until Old-Month-At-Eof.
003550     close    TS-Month-File.
003560 aa501-Exit.  exit      section.
003570*
003580 aa511-Select-All-Rows   section.
003590*********************************
003600     move     "N" to WS-Old-Month-Eof.
003610     open     input  TS-Month-File.
003620     if       TS-Month-Status not = "00"
003630              move     "Y" to WS-Old-Month-Eof
003640     end-if.
003650     perform  aa531-Read-One-Month thru aa531-Read-One-Month-Exit
003660              until Old-Month-At-Eof.
003670     close    TS-Month-File.
003680 aa511-Exit.  exit      section.
003690*
003700 aa521-Select-Status-Rows section.
003710**********************************
003720     move     "N" to WS-Old-Month-Eof.
003730     open     input  TS-Month-File.
003740     if       TS-Month-Status not = "00"
003750              move     "Y" to WS-Old-Month-Eof
003760     end-if.
003770     perform  aa532-Read-One-Month thru aa532-Read-One-Month-Exit
003780              until Old-Month-At-Eof.
003790     close    TS-Month-File.
003800 aa521-Exit.  exit      section.
003810*
003820 aa530-Read-One-Month    section.
003830*********************************
003840     read     TS-Month-File next record.
003850     if       TS-Month-Status not = "00"
003860              move     "Y" to WS-Old-Month-Eof
003870     else
003880              move     TS-Month-File-Record to TS-Month-Record
003890              if       TSM-Status-Submitted
003900                       perform  aa540-Check-Subordinate
003910                                thru aa540-Exit
003920              end-if
003930     end-if.
003940 aa530-Read-One-Month-Exit.  exit  section.
003950*
003960 aa531-Read-One-Month    section.
003970*********************************
003980     read     TS-Month-File next record.
003990     if       TS-Month-Status not = "00"
004000              move     "Y" to WS-Old-Month-Eof
004010     else
004020              move     TS-Month-File-Record to TS-Month-Record
004030              if       TSM-Status-Submitted
004040                 or    TSM-Status-Pending
004050                 or    TSM-Status-Approved
004060                 or    TSM-Status-Rejected
004070                       perform  aa540-Check-Subordinate
004080                                thru aa540-Exit
004090              end-if
004100     end-if.
004110 aa531-Read-One-Month-Exit.  exit  section.
004120*
004130 aa532-Read-One-Month    section.
004140*********************************
004150     read     TS-Month-File next record.
004160     if       TS-Month-Status not = "00"
004170              move     "Y" to WS-Old-Month-Eof
004180     else
004190              move     TS-Month-File-Record to TS-Month-Record
004200              if       TSM-Status = TSR-Filter-Status-Value
004210                       perform  aa540-Check-Subordinate
004220                                thru aa540-Exit
004230              end-if
004240     end-if.
004250 aa532-Read-One-Month-Exit.  exit  section.
004260*
004270 aa540-Check-Subordinate section.
004280*********************************
004290*
004300*  Rule 9's subordinate test, applied on the read side so a
004310*  supervisor never sees a row outside their own team - one small
004320*  scan of Employee per candidate row, same approach as ts210's
004330*  per-row history re-count.
004340*
004350     move     "N" to WS-Emp-Found.
004360     open     input  TS-Employee-File.
004370     perform  aa541-Find-One-Employee
004380              thru aa541-Find-One-Employee-Exit
004390              until Emp-Was-Found or TS-Emp-Status not = "00".
004400     close    TS-Employee-File.
004410     if       Emp-Was-Found
004420        and   TSX-Supervisor-User-Id = TSR-User-Id
004430              move     TSM-User-Id      to QR-User-Id
004440              move     TSM-Year         to QR-Year
004450              move     TSM-Month        to QR-Month
004460              move     TSM-Status       to QR-Status
004470              move     TSM-Submitted-At to QR-Submitted-At
004480              move     TSX-Full-Name    to QR-Full-Name
004490              move     TSX-Employee-Id  to QR-Employee-Id
004500              move     TSX-Position     to QR-Position
004510              move     TSX-Project-Site to QR-Project-Site
004520              release  TS-Month-Sort-Record
004530     end-if.
004540 aa540-Exit.  exit      section.
004550*
004560 aa541-Find-One-Employee section.
004570*********************************
004580     read     TS-Employee-File next record.
004590     if       TS-Emp-Status = "00"
004600              move     TS-Employee-File-Record to TS-Employee-Record
004610              if       TSX-User-Id = TSM-User-Id
004620                       move     "Y" to WS-Emp-Found
004630              end-if
004640     end-if.
004650 aa541-Find-One-Employee-Exit.  exit  section.
004660*
004670 aa502-Detail-One-Row    section.
004680*********************************
004690     move     "N" to WS-Old-Month-Eof.
004700     perform  aa503-Return-One-Row
004710              thru aa503-Return-One-Row-Exit
004720              until Old-Month-At-Eof.
004730 aa502-Exit.  exit      section.
004740*
004750 aa503-Return-One-Row    section.
004760*********************************
004770     return   TS-Month-Sort-File
004780              at end
004790                       move     "Y" to WS-Old-Month-Eof
004800              not at end
004810                       add      1 to WS-Rec-Cnt
004820                       generate SQ-Detail
004830     end-return.
004840 aa503-Return-One-Row-Exit.  exit  section.
004850*
004860 aa600-Post-Decision     section.
004870*********************************
004880*
004890*  BATCH FLOW 5 write side - authorise, check state, apply, then
004900*  recompute the month's stats for the response.
004910*
004920     perform  aa605-Find-Target-Month thru aa605-Exit.
004930     if       not Month-Was-Found
004940              move     TSZ-Entry-Not-Found to TSZ-Return-Code
004950              move     "Timesheet not found" to TSZ-Message
004960              go to aa600-Exit
004970     end-if.
004980     perform  aa610-Check-Authorized thru aa610-Exit.
004990     if       TSZ-Return-Code not = zero
005000              go to aa600-Exit
005010     end-if.
005020     perform  aa620-Check-Approvable-State thru aa620-Exit.
005030     if       TSZ-Return-Code not = zero
005040              go to aa600-Exit
005050     end-if.
005060     if       not TSR-Decision-Approved and not TSR-Decision-Rejected
005070              move     TSZ-Bad-Decision to TSZ-Return-Code
005080              move     "Decision must be approved or rejected"
005090                       to TSZ-Message
005100              go to aa600-Exit
005110     end-if.
005120     perform  aa630-Apply-Decision thru aa630-Exit.
005130     perform  aa640-Compute-Stats-For-Response thru aa640-Exit.
005140 aa600-Exit.  exit      section.
005150*
005160 aa605-Find-Target-Month section.
005170*********************************
005180*
005190*  Keyed the same way ts100/ts200 find a month row - by User-Id plus
005200*  Year/Month.  Timesheet-Id stays a spare surrogate on the request
005210*  and on TSM-Timesheet-Id; nothing in the suite addresses a row by
005220*  it yet.
005230*
005240     move     "N" to WS-Month-Found.
005250     open     input TS-Month-File.
005260     perform  aa606-Read-Month thru aa606-Read-Month-Exit
005270              until Month-Was-Found or TS-Month-Status not = "00".
005280     close    TS-Month-File.
005290 aa605-Exit.  exit      section.
005300*
005310 aa606-Read-Month        section.
005320*********************************
005330     read     TS-Month-File next record.
005340     if       TS-Month-Status = "00"
005350              move     TS-Month-File-Record to TS-Month-Record
005360              if       TSM-User-Id = TSR-User-Id
005370                 and   TSM-Year = TSR-Target-Year
005380                 and   TSM-Month = TSR-Target-Month
005390                       move     "Y" to WS-Month-Found
005400              end-if
005410     end-if.
005420 aa606-Read-Month-Exit.  exit  section.
005430*
005440 aa610-Check-Authorized  section.
005450*********************************
005460*
005470*  Rule 9 - the acting supervisor must be this employee's own
005480*  SUPERVISOR-USER-ID.  TSR-User-Id carries the acting supervisor on
005490*  a Decide request, the same linkage field Stats/Submit use for the
005500*  employee on those requests.
005510*
005520     move     "N" to WS-Emp-Found.
005530     open     input  TS-Employee-File.
005540     perform  aa611-Find-One-Employee
005550              thru aa611-Find-One-Employee-Exit
005560              until Emp-Was-Found or TS-Emp-Status not = "00".
005570     close    TS-Employee-File.
005580     if       not Emp-Was-Found
005590        or    TSX-Supervisor-User-Id not = TSR-User-Id
005600              move     TSZ-Not-Authorized to TSZ-Return-Code
005610              move     "Not authorized for this employee" to TSZ-Message
005620     end-if.
005630 aa610-Exit.  exit      section.
005640*
005650 aa611-Find-One-Employee section.
005660*********************************
005670     read     TS-Employee-File next record.
005680     if       TS-Emp-Status = "00"
005690              move     TS-Employee-File-Record to TS-Employee-Record
005700              if       TSX-User-Id = TSM-User-Id
005710                       move     "Y" to WS-Emp-Found
005720              end-if
005730     end-if.
005740 aa611-Find-One-Employee-Exit.  exit  section.
005750*
005760 aa620-Check-Approvable-State section.
005770**************************************
005780     if       not TSM-Status-Decidable
005790              move     TSZ-Bad-Approval-State to TSZ-Return-Code
005800              move     "Timesheet not awaiting a decision"
005810                       to TSZ-Message
005820     end-if.
005830 aa620-Exit.  exit      section.
005840*
005850 aa630-Apply-Decision    section.
005860*********************************
005870     if       TSR-Decision-Approved
005880              move     "approved " to TSM-Status
005890     else
005900              move     "rejected " to TSM-Status
005910     end-if.
005920     move     TSR-User-Id   to TSM-Approved-By-User-Id.
005930     move     To-Day        to TSM-Approved-At.
005940     move     TSR-Approval-Comments to TSM-Approval-Comments.
005950     open     input  TS-Month-File.
005960     perform  zz095-Merge-Month-File thru zz095-Exit.
005970     close    TS-Month-File.
005980 aa630-Exit.  exit      section.
005990*
006000 aa640-Compute-Stats-For-Response section.
006010******************************************
006020*
006030*  Same Entry-Date sort/roll-up ts200's aa100 uses, restated here so
006040*  the decision response carries the month's fresh totals without a
006050*  CALL across to the statistics program.
006060*
006070     move     zero to WS-Total-Entries WS-Working-Days WS-Leave-Days
006080                       WS-Total-Minutes WS-Breakdown-Used
006090                       TSS-Total-Entries TSS-Working-Days
006100                       TSS-Leave-Days TSS-Total-Minutes
006110                       TSS-Breakdown-Used.
006120     move     zero to TSS-Total-Hours.
006130     sort     TS-Entry-Sort-File
006140              on ascending key SRT-Entry-Date
006150              input  procedure  aa641-Select-Month-Entries
006160                     thru aa641-Exit
006170              output procedure  aa642-Accumulate-One-Entry
006180                     thru aa642-Exit.
006190     compute  TSS-Total-Hours rounded = WS-Total-Minutes / 60.
006200     move     WS-Total-Entries to TSS-Total-Entries.
006210     move     WS-Working-Days  to TSS-Working-Days.
006220     move     WS-Leave-Days    to TSS-Leave-Days.
006230     move     WS-Breakdown-Used to TSS-Breakdown-Used.
006240 aa640-Exit.  exit      section.
006250*
006260 aa641-Select-Month-Entries section.
006270************************************
006280     move     "N" to WS-Old-Entry-Eof.
006290     open     input  TS-Entry-File.
006300     if       TS-Entry-Status not = "00"
006310              move     "Y" to WS-Old-Entry-Eof
006320     end-if.
006330     perform  aa641-Read-One-Entry thru aa641-Read-One-Entry-Exit
006340              until Old-Entry-At-Eof.
006350     close    TS-Entry-File.
006360 aa641-Exit.  exit      section.
006370*
006380 aa641-Read-One-Entry    section.
006390*********************************
006400     read     TS-Entry-File next record.
006410     if       TS-Entry-Status not = "00"
006420              move     "Y" to WS-Old-Entry-Eof
006430     else
006440              move     TS-Entry-File-Record to TS-Day-Entry-Record
006450              if       TSE-User-Id = TSM-User-Id
006460                 and   TSE-Entry-CCYY = TSM-Year
006470                 and   TSE-Entry-MM = TSM-Month
006480                 and   TSE-Rec-Active
006490                       move     TS-Day-Entry-Record
006500                                to TS-Entry-Sort-Record
006510                       release  TS-Entry-Sort-Record
006520              end-if
006530     end-if.
006540 aa641-Read-One-Entry-Exit.  exit  section.
006550*
006560 aa642-Accumulate-One-Entry section.
006570************************************
006580     move     "N" to WS-Old-Entry-Eof.
006590     perform  aa643-Return-One-Entry
006600              thru aa643-Return-One-Entry-Exit
006610              until Old-Entry-At-Eof.
006620 aa642-Exit.  exit      section.
006630*
006640 aa643-Return-One-Entry  section.
006650*********************************
006660     return   TS-Entry-Sort-File
006670              at end
006680                       move     "Y" to WS-Old-Entry-Eof
006690              not at end
006700                       move     TS-Entry-Sort-Record
006710                                to TS-Day-Entry-Record
006720                       perform  aa644-Tally-One-Entry
006730                                thru aa644-Exit
006740     end-return.
006750 aa643-Return-One-Entry-Exit.  exit  section.
006760*
006770 aa644-Tally-One-Entry   section.
006780*********************************
006790     add      1 to WS-Total-Entries.
006800     if       TSE-Type-Working-Hours
006810              add      1 to WS-Working-Days
006820              if       not TSE-Start-Time-Is-Blank
006830                 and   not TSE-End-Time-Is-Blank
006840                       move     TSE-Start-Time to WS-Time-Value
006850                       compute  WS-Start-Minutes =
006860                                WS-Time-HH * 60 + WS-Time-MM
006870                       move     TSE-End-Time to WS-Time-Value
006880                       compute  WS-End-Minutes =
006890                                WS-Time-HH * 60 + WS-Time-MM
006900                       if       WS-End-Minutes <= WS-Start-Minutes
006910                                add      1440 to WS-End-Minutes
006920                       end-if
006930                       add      WS-End-Minutes to WS-Total-Minutes
006940                       subtract WS-Start-Minutes
006950                                from WS-Total-Minutes
006960              end-if
006970     else
006980              add      1 to WS-Leave-Days
006990              move     TSE-Entry-Type to WS-Name-In
007000              perform  aa645-Format-Leave-Type-Name thru aa645-Exit
007010              perform  aa646-Post-Leave-Breakdown thru aa646-Exit
007020     end-if.
007030 aa644-Exit.  exit      section.
007040*
007050 aa645-Format-Leave-Type-Name section.
007060**************************************
007070     move     spaces to WS-Name-Out.
007080     move     1      to WS-Name-Pos.
007090     move     1      to WS-Name-Sub.
007100     perform  aa647-Format-One-Word thru aa647-Exit
007110              until WS-Name-Pos > 24
007120              or    WS-Name-In (WS-Name-Pos:1) = space.
007130 aa645-Exit.  exit      section.
007140*
007150 aa646-Post-Leave-Breakdown section.
007160************************************
007170     move     zero to WS-Break-Sub.
007180     perform  aa648-Find-Breakdown-Row
007190              thru aa648-Find-Breakdown-Row-Exit
007200              varying WS-Break-Sub from 1 by 1
007210              until WS-Break-Sub > WS-Breakdown-Used.
007220     if       WS-Break-Sub > WS-Breakdown-Used
007230        and   WS-Breakdown-Used < 16
007240              add      1 to WS-Breakdown-Used
007250              move     TSE-Entry-Type
007260                       to TSS-Leave-Type-Code (WS-Breakdown-Used)
007270              move     WS-Name-Out
007280                       to TSS-Leave-Type-Name (WS-Breakdown-Used)
007290              move     1 to TSS-Leave-Count (WS-Breakdown-Used)
007300     end-if.
007310 aa646-Exit.  exit      section.
007320*
007330 aa647-Format-One-Word   section.
007340*********************************
007350     if       WS-Name-In (WS-Name-Pos:1) = "_"
007360              move     " " to WS-Name-Out (WS-Name-Sub:1)
007370              add      1 to WS-Name-Sub
007380              add      1 to WS-Name-Pos
007390     else
007400              if       WS-Name-Sub = 1
007410                 or    WS-Name-Out (WS-Name-Sub - 1:1) = space
007420                       move     WS-Name-In (WS-Name-Pos:1)
007430                                to WS-Name-Out (WS-Name-Sub:1)
007440                       inspect  WS-Name-Out (WS-Name-Sub:1)
007450                                converting
007460                                "abcdefghijklmnopqrstuvwxyz"
007470                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007480              else
007490                       move     WS-Name-In (WS-Name-Pos:1)
007500                                to WS-Name-Out (WS-Name-Sub:1)
007510              end-if
007520              add      1 to WS-Name-Sub
007530              add      1 to WS-Name-Pos
007540     end-if.
007550 aa647-Exit.  exit      section.
007560*
007570 aa648-Find-Breakdown-Row section.
007580**********************************
007590     if       TSS-Leave-Type-Code (WS-Break-Sub) = TSE-Entry-Type
007600              add      1 to TSS-Leave-Count (WS-Break-Sub)
007610     end-if.
007620 aa648-Find-Breakdown-Row-Exit.  exit  section.
007630*
007640 zz095-Merge-Month-File  section.
007650*********************************
007660*
007670*  Old-master/new-master rewrite of the month file with this one row
007680*  updated - same technique as ts100's and ts200's own zz095, a later
007690*  JCL step is assumed to swap TSMONTH.NEW over the live file.
007700*
007710     open     output TS-Month-Out-File.
007720     move     "N" to WS-Old-Month-Eof.
007730     perform  zz096-Copy-Month-Row thru zz096-Copy-Month-Row-Exit
007740              until Old-Month-At-Eof.
007750     write    TS-Month-Out-Record from TS-Month-Record.
007760     close    TS-Month-Out-File.
007770 zz095-Exit.  exit      section.
007780*
007790 zz096-Copy-Month-Row    section.
007800*********************************
007810     read     TS-Month-File next record.
007820     if       TS-Month-Status not = "00"
007830              move     "Y" to WS-Old-Month-Eof
007840     else
007850              move     TS-Month-File-Record to WS-Month-Scan
007860              if       WS-Scan-User-Id = TSM-User-Id
007870                 and   WS-Scan-Period-Num = TSM-Period-Num
007880                       continue
007890              else
007900                       write    TS-Month-Out-Record
007910                                from TS-Month-File-Record
007920              end-if
007930     end-if.
007940 zz096-Copy-Month-Row-Exit.  exit  section.
007950*
