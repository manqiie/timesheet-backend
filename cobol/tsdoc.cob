000100********************************************
000110*                                          *
000120*  Record Definition For Supporting        *
000130*   Document File                          *
000140*     Uses TSD-Document-Id as key          *
000150*     Rides the parent day entry's own     *
000160*     User-Id + Entry-Date - the entry     *
000170*     file carries no durable surrogate    *
000180*     key between runs, so the doc file    *
000190*     does not try to FK against one.      *
000200********************************************
000210*  File size 420 bytes padded to 448 by filler.
000220*
000230* 02/03/89 rpt - Created, one row per attached proof of leave.
000240* 17/08/95 mkd - Allowed-extension 88s added; previously only
000250*                checked on the screen side, never in the batch.
000260* 30/01/98 mkd - Y2K. Uploaded-At redefined CCYY first.
000270* 14/02/07 jds - File-Size upper bound enforced here too (5 meg)
000280*                as a belt-and-braces 88, not just in TS100.
000290* 27/03/26 rpt - Day-Entry-Id FK dropped in favour of User-Id +
000300*                Entry-Date, matching the way TS100 matches entry
000310*                and document rows during a save/delete pass.
000320* 02/08/26 jds - Document-Header group removed - left over from the
000330*                same abandoned run-to-run counter as tsentry.cob's
000340*                header record, never read or written by TS100.
000350*
000360 01  TS-Document-Record.
000370     03  TSD-Document-Id       pic 9(9)        comp.
000380     03  TSD-User-Id           pic 9(9)        comp.
000390     03  TSD-Entry-Date        pic 9(8).
000400     03  TSD-Original-Filename pic x(255).
000410     03  TSD-Mime-Type         pic x(100).
000420     03  TSD-File-Size         pic 9(9)        comp.
000430     03  TSD-File-Size-Ok      pic x.
000440         88  TSD-File-Size-In-Range     value "Y".
000450         88  TSD-File-Size-Too-Big      value "N".
000460     03  TSD-Ext-Code          pic x(5).
000470         88  TSD-Ext-Pdf                value "PDF  ".
000480         88  TSD-Ext-Jpg                value "JPG  ".
000490         88  TSD-Ext-Jpeg               value "JPEG ".
000500         88  TSD-Ext-Png                value "PNG  ".
000510         88  TSD-Ext-Doc                value "DOC  ".
000520         88  TSD-Ext-Docx               value "DOCX ".
000530         88  TSD-Ext-Allowed            values
000540                                          "PDF  " "JPG  " "JPEG "
000550                                          "PNG  " "DOC  " "DOCX ".
000560     03  TSD-Uploaded-At       pic 9(8)v9(6).
000570     03  TSD-Uploaded-At-X  redefines TSD-Uploaded-At.
000580         05  TSD-Uploaded-Date pic 9(8).
000590         05  TSD-Uploaded-Time pic 9(6).
000600     03  filler                pic x(30).
000610*
