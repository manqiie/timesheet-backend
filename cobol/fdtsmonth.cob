000100* 03/04/89 rpt - Created.
000110*
000120 fd  TS-Month-File.
000130 01  TS-Month-File-Record     pic x(2112).
000140*
