000100********************************************************************
000110*                                                                  *
000120*                  Timesheet    Validate/Save/Delete              *
000130*        Applies one day-entry request (or a whole month's        *
000140*            worth in one batch) against the entry file           *
000150*                                                                  *
000160********************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             ts100.
000220 author.                 R P Thornbury.
000230 installation.           Applewood Computers Accounting System.
000240 date-written.           09/21/88.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 and later,
000270                          Applewood Computers Accounting System.
000280*
000290*    Remarks.            Edits an incoming day entry (or, for the
000300*                         month-end "save the lot" request, every
000310*                         day entry in the month) and, if the edit
000320*                         passes, rewrites the entry and document
000330*                         files to carry the change.  Also handles
000340*                         the delete-entry request.  Runs unattended,
000350*                         called from ts000.
000360*
000370*                         The entry file is not kept in key order on
000380*                         disk - an update just drops the old copy
000390*                         of a changed record and appends the new
000400*                         one.  ts200 sorts the file into Entry-Date
000410*                         order before it builds the month's figures,
000420*                         same as the old hours file was always
000430*                         sorted before the proof run.
000440*
000450*    Called modules.     None.
000460*
000470*    Error messages used.
000480*                         TS010.
000490*
000500* Changes:
000510* 21/09/88 rpt - Created, following the Payroll hours-edit chassis.
000520* 14/11/89 mkd - Off-in-lieu date-earned rule added.
000530* 19/11/91 mkd - Supporting document checks added when documents
000540*                were first allowed on a day entry.
000550* 08/03/94 jds - Half-day AM/PM rule added for the new half-day
000560*                leave types.
000570* 30/01/98 mkd - Y2K. Entry-Date and Date-Earned widened from
000580*                6 to 8 digits (ccyymmdd) throughout.
000590* 17/06/02 jds - Overnight shift rule: an End-Time at or before
000600*                Start-Time now wraps to the next day instead of
000610*                being rejected outright.
000620* 11/05/04 jds - Minimum working-hours duration dropped from one
000630*                hour to 30 minutes on Payroll's say-so.
000640* 04/02/13 rpt - Header record (Entry-Id / Doc-Id counters) added
000650*                to the entry file so ids survive across runs.
000660* 27/03/26 rpt - Rebuilt from the Payroll hours-edit program for
000670*                the Timesheet suite; net-pay and GL posting logic
000680*                removed, document extension/size checks added.
000690* 02/08/26 jds - A save or delete against a submitted/pending month
000700*                now drops that month back to draft and clears
000710*                Submitted-At, instead of leaving a stale approval
000720*                sitting over changed entries.
000730* 09/08/26 jds - Date and Entry-Type were never actually checked -
000740*                an unknown type went straight into the entry file
000750*                and a bad calendar date (31 Feb and the like) only
000760*                got caught downstream, if at all.  Added the
000770*                calendar-day check and the known-code check ahead
000780*                of the type-specific rules.
000790*
000800********************************************************************
000810*
000820 environment             division.
000830*================================
000840*
000850 configuration           section.
000860 special-names.
000870     class    ts-numeric-class  is "0" thru "9".
000880     upsi-0   on  status is ts-rerun-requested
000890              off status is ts-normal-run.
000900*
000910 input-output            section.
000920 file-control.
000930     copy "seltsentry.cob".
000940     copy "seltsdoc.cob".
000950     copy "seltsmonth.cob".
000960     copy "seltsemp.cob".
000970*
000980*  Scratch output sides of the entry/doc merge - see zz080/zz090.
000990*  The close-of-day JCL step that follows this program copies each
001000*  .NEW file back over its .DAT, same trick the hours file used
001010*  between proof runs.
001020*
001030     select   TS-Entry-Out-File  assign   TS-Entry-Out-Dsn
001040                       organization line sequential
001050                       status       TS-Entry-Out-Status.
001060     select   TS-Doc-Out-File    assign   TS-Doc-Out-Dsn
001070                       organization line sequential
001080                       status       TS-Doc-Out-Status.
001090     select   TS-Month-Out-File  assign   TS-Month-Out-Dsn
001100                       organization line sequential
001110                       status       TS-Month-Out-Status.
001120*
001130 data                    division.
001140*================================
001150*
001160 file section.
001170*------------
001180 copy "fdtsentry.cob".
001190 copy "fdtsdoc.cob".
001200 copy "fdtsmonth.cob".
001210 copy "fdtsemp.cob".
001220*
001230 fd  TS-Entry-Out-File.
001240 01  TS-Entry-Out-Record     pic x(2160).
001250*
001260 fd  TS-Doc-Out-File.
001270 01  TS-Doc-Out-Record       pic x(448).
001280*
001290 fd  TS-Month-Out-File.
001300 01  TS-Month-Out-Record     pic x(2112).
001310*
001320 working-storage section.
001330*-----------------------
001340 77  Prog-Name           pic x(15) value "TS100 (1.0.08)".
001350*
001360*  Working copies of the four record shapes this program moves
001370*  data through - the FD records above only hold the raw image.
001380*
001390 copy "tsentry.cob".
001400 copy "tsdoc.cob".
001410 copy "tsmonth.cob".
001420 copy "tsemp.cob".
001430 copy "tsfinal.cob".
001440*
001450 01  WS-Switches.
001460     03  WS-Emp-Found        pic x           value "N".
001470         88  Emp-Was-Found          value "Y".
001480     03  WS-Month-Found      pic x           value "N".
001490         88  Month-Was-Found        value "Y".
001500     03  WS-Old-Entry-Found  pic x           value "N".
001510         88  Old-Entry-Was-Found    value "Y".
001520     03  WS-Old-Entry-Eof    pic x           value "N".
001530         88  Old-Entry-At-Eof       value "Y".
001540     03  WS-Old-Doc-Eof      pic x           value "N".
001550         88  Old-Doc-At-Eof         value "Y".
001560     03  WS-Emp-Eof          pic x           value "N".
001570         88  Emp-At-Eof             value "Y".
001580     03  WS-Month-Eof        pic x           value "N".
001590         88  Month-At-Eof           value "Y".
001600*
001610 01  TS-Entry-Dsn            pic x(20).
001620 01  TS-Doc-Dsn              pic x(20).
001630 01  TS-Month-Dsn            pic x(20).
001640 01  TS-Employee-Dsn         pic x(20).
001650*
001660 01  TS-Entry-Out-Dsn        pic x(20)   value "TSENTRY.NEW".
001670 01  TS-Entry-Out-Status     pic xx.
001680 01  TS-Doc-Out-Dsn          pic x(20)   value "TSDOC.NEW".
001690 01  TS-Doc-Out-Status       pic xx.
001700 01  TS-Month-Out-Dsn        pic x(20)   value "TSMONTH.NEW".
001710 01  TS-Month-Out-Status     pic xx.
001720*
001730 01  WS-Counters             comp.
001740     03  WS-Line-Sub         pic 9(4)        value zero.
001750     03  WS-Doc-Sub          pic 9(4)        value zero.
001760     03  WS-Start-Minutes    pic s9(5)       value zero.
001770     03  WS-End-Minutes      pic s9(5)       value zero.
001780     03  WS-Duration-Minutes pic s9(5)       value zero.
001790     03  WS-Recs-Read        pic 9(7)        value zero.
001800     03  WS-Recs-Written     pic 9(7)        value zero.
001810     03  WS-Recs-Rejected    pic 9(7)        value zero.
001820     03  WS-Recs-Deleted     pic 9(7)        value zero.
001830     03  WS-Month-Sub        pic 99          value zero.
001840     03  WS-Max-Day          pic 99          value zero.
001850     03  WS-Date-Quotient    pic 9(4)        value zero.
001860     03  WS-Date-Remainder   pic 9(3)        value zero.
001870*
001880* Days-in-month table, one row per calendar month - same shape as
001890* the month-name table ts200 carries for the roll-up report, picked
001900* apart by subscript for the date-validity check below.
001910*
001920 01  WS-Days-In-Month-Table.
001930     03  filler              pic x(24)   value
001940         "312831303130313130313031".
001950 01  WS-Days-In-Month  redefines WS-Days-In-Month-Table.
001960     03  WS-Days-In-Month-Entry     occurs 12  pic 99.
001970*
001980 01  WS-Leap-Switch          pic x       value "N".
001990     88  WS-Leap-Year                value "Y".
002000*
002010 01  WS-Target-Key.
002020     03  WS-Target-User-Id   pic 9(9)        comp.
002030     03  WS-Target-Date      pic 9(8).
002040*
002050 01  WS-Ext-Work.
002060     03  WS-Dot-Pos          pic 99          comp.
002070     03  WS-Ext-Text         pic x(10).
002080*
002090* Working time breakdown - one of the period's required redefines.
002100*
002110 01  WS-Time-Work.
002120     03  WS-Time-Value       pic 9(4).
002130     03  WS-Time-Redef       redefines WS-Time-Value.
002140         05  WS-Time-HH      pic 99.
002150         05  WS-Time-MM      pic 99.
002160*
002170* Working copy of the month key carried into the header footer.
002180*
002190 01  WS-Month-Key-Work       redefines WS-Target-Key.
002200     03  filler              pic 9(9).
002210     03  filler              pic 9(8).
002220*
002230* Key-only overlay of a month record read during the merge pass in
002240* zz095 - kept separate from TS-Month-Record because that area is
002250* still holding the updated row waiting to be written.
002260*
002270 01  WS-Month-Scan.
002280     03  WS-Scan-Timesheet-Id    pic 9(9)    comp.
002290     03  WS-Scan-User-Id         pic 9(9)    comp.
002300     03  WS-Scan-Year            pic 9(4).
002310     03  WS-Scan-Month           pic 99.
002320     03  filler                  pic x(2098).
002330*
002340 01  Error-Messages.
002350     03  TS010           pic x(30)
002360                          value "TS010 No Employee Master File".
002370*
002380 01  WS-Eval-Msg         pic x(40).
002390*
002400 linkage section.
002410*===============
002420*
002430 01  To-Day              pic x(10).
002440 copy "tscall.cob".
002450 copy "tsnames.cob".
002460 copy "tsreq.cob".
002470 copy "tsresult.cob".
002480*
002490 procedure division using WS-Calling-Data
002500                           To-Day
002510                           File-Defs
002520                           TS-Request-Record
002530                           TS-Result-Record.
002540*=================================================
002550*
002560 aa000-Main              section.
002570*********************************
002580     move     zero  to TSZ-Return-Code.
002590     move     spaces to TSZ-Message.
002600     move     zero  to WS-Recs-Read WS-Recs-Written
002610                        WS-Recs-Rejected WS-Recs-Deleted.
002620     move     file-01 to TS-Entry-Dsn.
002630     move     file-02 to TS-Doc-Dsn.
002640     move     file-03 to TS-Month-Dsn.
002650     move     file-04 to TS-Employee-Dsn.
002660*
002670     open     input  TS-Employee-File.
002680     if       TS-Emp-Status not = "00"
002690              display  TS010
002700              move     TSZ-Entry-Not-Found to TSZ-Return-Code
002710              move     "Employee master will not open" to TSZ-Message
002720              close    TS-Employee-File
002730              goback
002740     end-if.
002750     perform  aa005-Find-Employee thru aa005-Exit.
002760     close    TS-Employee-File.
002770     if       not Emp-Was-Found
002780              move     TSZ-Entry-Not-Found to TSZ-Return-Code
002790              move     "Employee not on file" to TSZ-Message
002800              goback
002810     end-if.
002820*
002830     perform  aa006-Find-Month thru aa006-Exit.
002840*
002850     if       TSR-Req-Delete
002860              perform  aa040-Delete-Entry thru aa040-Exit
002870     else
002880              perform  aa010-Validate-Request thru aa010-Exit
002890              if       TSZ-Accepted
002900                       perform  aa030-Save-Entries thru aa030-Exit
002910              end-if
002920     end-if.
002930     if       TSZ-Accepted
002940              perform  aa021-Reset-If-Submitted thru aa021-Exit
002950     end-if.
002960*
002970     move     WS-Recs-Read     to TSF-Recs-Read.
002980     move     WS-Recs-Written  to TSF-Recs-Written.
002990     move     WS-Recs-Rejected to TSF-Recs-Rejected.
003000     move     WS-Recs-Deleted  to TSF-Recs-Deleted.
003010     goback.
003020*
003030 aa005-Find-Employee     section.
003040*********************************
003050*
003060*  Small file, scanned top to bottom - same approach the vacation
003070*  report used on the old employee master.
003080*
003090     move     "N" to WS-Emp-Found.
003100     move     "N" to WS-Emp-Eof.
003110     perform  aa005-Read-Employee thru aa005-Read-Employee-Exit
003120              until Emp-Was-Found or Emp-At-Eof.
003130 aa005-Exit.  exit      section.
003140*
003150 aa005-Read-Employee     section.
003160*********************************
003170     read     TS-Employee-File next record.
003180     if       TS-Emp-Status not = "00"
003190              move     "Y" to WS-Emp-Eof
003200     else
003210              move     TS-Employee-File-Record to TS-Employee-Record
003220              if       TSX-User-Id = TSR-User-Id
003230                       move     "Y" to WS-Emp-Found
003240              end-if
003250     end-if.
003260 aa005-Read-Employee-Exit.  exit  section.
003270*
003280 aa006-Find-Month        section.
003290*********************************
003300     move     "N" to WS-Month-Found.
003310     move     "N" to WS-Month-Eof.
003320     open     input TS-Month-File.
003330     perform  aa006-Read-Month thru aa006-Read-Month-Exit
003340              until Month-Was-Found or Month-At-Eof.
003350     close    TS-Month-File.
003360     if       not Month-Was-Found
003370              initialize TS-Month-Record
003380              move     TSR-User-Id      to TSM-User-Id
003390              move     TSR-Target-Year  to TSM-Year
003400              move     TSR-Target-Month to TSM-Month
003410              move     "draft    "      to TSM-Status
003420     end-if.
003430 aa006-Exit.  exit      section.
003440*
003450 aa006-Read-Month        section.
003460*********************************
003470     read     TS-Month-File next record.
003480     if       TS-Month-Status not = "00"
003490              move     "Y" to WS-Month-Eof
003500     else
003510              move     TS-Month-File-Record to TS-Month-Record
003520              if       TSM-User-Id = TSR-User-Id
003530                 and   TSM-Year = TSR-Target-Year
003540                 and   TSM-Month = TSR-Target-Month
003550                       move     "Y" to WS-Month-Found
003560              end-if
003570     end-if.
003580 aa006-Read-Month-Exit.  exit  section.
003590*
003600 aa010-Validate-Request  section.
003610*********************************
003620     move     zero  to TSZ-Return-Code.
003630     if       TSR-Req-Batch
003640              perform  aa011-Validate-One-Line
003650                       thru aa011-Exit
003660                       varying WS-Line-Sub from 1 by 1
003670                       until WS-Line-Sub > TSR-Entry-Count
003680                       or    not TSZ-Accepted
003690     else
003700              move     1 to WS-Line-Sub
003710              perform  aa011-Validate-One-Line thru aa011-Exit
003720     end-if.
003730     if       TSZ-Accepted
003740              perform  aa020-Check-Month-Editable
003750                       thru aa020-Exit
003760     end-if.
003770 aa010-Exit.  exit      section.
003780*
003790 aa011-Validate-One-Line section.
003800*********************************
003810     perform  aa012-Validate-Date thru aa012-Exit.
003820     if       TSZ-Accepted
003830              perform  aa019-Validate-Entry-Type thru aa019-Exit
003840     end-if.
003850     if       TSZ-Accepted
003860              if       TSR-Line-Entry-Type (WS-Line-Sub) = "working_hours"
003870                       perform  aa013-Validate-Working-Hours
003880                                thru aa013-Exit
003890              else
003900              if       TSR-Line-Entry-Type (WS-Line-Sub) = "off_in_lieu"
003910                       perform  aa014-Validate-Off-In-Lieu thru aa014-Exit
003920              end-if
003930              end-if
003940     end-if.
003950     if       TSZ-Accepted
003960              perform  aa015-Validate-Half-Day thru aa015-Exit
003970     end-if.
003980     if       TSZ-Accepted
003990              perform  aa016-Validate-Documents thru aa016-Exit
004000     end-if.
004010 aa011-Exit.  exit      section.
004020*
004030 aa012-Validate-Date     section.
004040*********************************
004050*
004060*  Batch Flow 1 step 2 - the date must parse as a real calendar day,
004070*  not just eight digits that happen to fall in range.  Leap years
004080*  follow the usual 4/100/400 century rule.
004090*
004100     if       TSR-Line-Entry-MM (WS-Line-Sub) < 1
004110        or    TSR-Line-Entry-MM (WS-Line-Sub) > 12
004120              move     TSZ-Bad-Date to TSZ-Return-Code
004130              move     "Entry date month is not 01-12" to TSZ-Message
004140              go to    aa012-Exit
004150     end-if.
004160     move     TSR-Line-Entry-MM (WS-Line-Sub) to WS-Month-Sub.
004170     move     WS-Days-In-Month-Entry (WS-Month-Sub) to WS-Max-Day.
004180     move     "N" to WS-Leap-Switch.
004190     divide   TSR-Line-Entry-CCYY (WS-Line-Sub) by 4
004200              giving WS-Date-Quotient
004210              remainder WS-Date-Remainder.
004220     if       WS-Date-Remainder = zero
004230              move     "Y" to WS-Leap-Switch
004240              divide   TSR-Line-Entry-CCYY (WS-Line-Sub) by 100
004250                       giving WS-Date-Quotient
004260                       remainder WS-Date-Remainder
004270              if       WS-Date-Remainder = zero
004280                       move     "N" to WS-Leap-Switch
004290                       divide   TSR-Line-Entry-CCYY (WS-Line-Sub) by 400
004300                                giving WS-Date-Quotient
004310                                remainder WS-Date-Remainder
004320                       if       WS-Date-Remainder = zero
004330                                move     "Y" to WS-Leap-Switch
004340                       end-if
004350              end-if
004360     end-if.
004370     if       WS-Month-Sub = 2
004380        and   WS-Leap-Year
004390              add      1 to WS-Max-Day
004400     end-if.
004410     if       TSR-Line-Entry-DD (WS-Line-Sub) < 1
004420        or    TSR-Line-Entry-DD (WS-Line-Sub) > WS-Max-Day
004430              move     TSZ-Bad-Date to TSZ-Return-Code
004440              move     "Entry date day is not valid for that month"
004450                       to TSZ-Message
004460     end-if.
004470 aa012-Exit.  exit      section.
004480*
004490 aa019-Validate-Entry-Type section.
004500***********************************
004510*
004520*  Batch Flow 1 step 3 - reject any entry type the system does not
004530*  recognise before any of the type-specific rules below get a look
004540*  at it; known codes are the 16 carried as 88-levels on the entry
004550*  file's own Entry-Type field.
004560*
004570     move     TSR-Line-Entry-Type (WS-Line-Sub) to TSE-Entry-Type.
004580     if       not TSE-Type-Known
004590              move     TSZ-Bad-Entry-Type to TSZ-Return-Code
004600              move     "Entry type is not a recognised code"
004610                       to TSZ-Message
004620     end-if.
004630 aa019-Exit.  exit      section.
004640*
004650 aa013-Validate-Working-Hours section.
004660**************************************
004670*
004680*  Business Rule 1 - overnight shifts wrap to the next day, a
004690*  shift must be at least 30 minutes.
004700*
004710     if       TSR-Start-Is-Blank (WS-Line-Sub)
004720        or    TSR-End-Is-Blank (WS-Line-Sub)
004730              move     TSZ-Bad-Working-Hours to TSZ-Return-Code
004740              move     "Start/End time required" to TSZ-Message
004750              go to    aa013-Exit
004760     end-if.
004770     move     TSR-Line-Start-Time (WS-Line-Sub) to WS-Time-Value.
004780     compute  WS-Start-Minutes = WS-Time-HH * 60 + WS-Time-MM.
004790     move     TSR-Line-End-Time (WS-Line-Sub)   to WS-Time-Value.
004800     compute  WS-End-Minutes   = WS-Time-HH * 60 + WS-Time-MM.
004810     if       WS-End-Minutes <= WS-Start-Minutes
004820              add      1440 to WS-End-Minutes
004830     end-if.
004840     compute  WS-Duration-Minutes =
004850                       WS-End-Minutes - WS-Start-Minutes.
004860     if       WS-Duration-Minutes < 30
004870              move     TSZ-Bad-Working-Hours to TSZ-Return-Code
004880              move     "Shift must be at least 30 minutes"
004890                       to TSZ-Message
004900     end-if.
004910 aa013-Exit.  exit      section.
004920*
004930 aa014-Validate-Off-In-Lieu section.
004940************************************
004950*
004960*  Business Rule 2 - the day the lieu time was earned cannot be
004970*  later than the day it is being taken.
004980*
004990     if       TSR-Date-Earned-Is-Blank (WS-Line-Sub)
005000              move     TSZ-Bad-Lieu-Date to TSZ-Return-Code
005010              move     "Date earned required" to TSZ-Message
005020              go to    aa014-Exit
005030     end-if.
005040     if       TSR-Line-Date-Earned (WS-Line-Sub) >
005050              TSR-Line-Entry-Date (WS-Line-Sub)
005060              move     TSZ-Bad-Lieu-Date to TSZ-Return-Code
005070              move     "Date earned is after the day taken"
005080                       to TSZ-Message
005090     end-if.
005100 aa014-Exit.  exit      section.
005110*
005120 aa015-Validate-Half-Day section.
005130*********************************
005140*
005150*  Business Rule 3 - half-day leave types must say morning or
005160*  afternoon.
005170*
005180     if       TSR-Line-Half-Day-Period (WS-Line-Sub) = spaces
005190              go to    aa015-Exit
005200     end-if.
005210     if       TSR-Line-Half-Day-Period (WS-Line-Sub) not = "AM"
005220        and   TSR-Line-Half-Day-Period (WS-Line-Sub) not = "PM"
005230              move     TSZ-Bad-Half-Day to TSZ-Return-Code
005240              move     "Half day period must be AM or PM"
005250                       to TSZ-Message
005260     end-if.
005270 aa015-Exit.  exit      section.
005280*
005290 aa016-Validate-Documents section.
005300**********************************
005310*
005320*  Business Rule 4 - a supporting document must have real content,
005330*  fit the size limit and carry an allowed extension.
005340*
005350     perform  aa018-Validate-One-Doc thru aa018-Exit
005360              varying WS-Doc-Sub from 1 by 1
005370              until WS-Doc-Sub > TSR-Line-Doc-Count (WS-Line-Sub)
005380              or    not TSZ-Accepted.
005390 aa016-Exit.  exit      section.
005400*
005410 aa018-Validate-One-Doc  section.
005420*********************************
005430     if       TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub) = spaces
005440        or    not TSR-Doc-Has-Data (WS-Line-Sub WS-Doc-Sub)
005450        or    TSR-Doc-Size (WS-Line-Sub WS-Doc-Sub) = zero
005460        or    TSR-Doc-Size (WS-Line-Sub WS-Doc-Sub) > 5242880
005470              move     TSZ-Bad-Document to TSZ-Return-Code
005480              move     "Document is empty, oversize or unnamed"
005490                       to TSZ-Message
005500     else
005510              perform  aa017-Check-Extension thru aa017-Exit
005520     end-if.
005530 aa018-Exit.  exit      section.
005540*
005550 aa017-Check-Extension   section.
005560*********************************
005570     move     zero to WS-Dot-Pos.
005580     inspect  TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub)
005590              tallying WS-Dot-Pos for characters
005600              before initial ".".
005610     if       WS-Dot-Pos = zero
005620        or    WS-Dot-Pos >= 245
005630              move     TSZ-Bad-Document to TSZ-Return-Code
005640              move     "Document has no file extension"
005650                       to TSZ-Message
005660              go to    aa017-Exit
005670     end-if.
005680     add      2 to WS-Dot-Pos.
005690     move     TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub)
005700                       (WS-Dot-Pos:10) to WS-Ext-Text.
005710     inspect  WS-Ext-Text converting
005720              "abcdefghijklmnopqrstuvwxyz"
005730              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005740     move     WS-Ext-Text(1:5) to TSD-Ext-Code.
005750     if       not TSD-Ext-Allowed
005760              move     TSZ-Bad-Document to TSZ-Return-Code
005770              move     "Document type is not allowed"
005780                       to TSZ-Message
005790     end-if.
005800 aa017-Exit.  exit      section.
005810*
005820 aa020-Check-Month-Editable section.
005830************************************
005840*
005850*  Business Rule 7 - nothing may be saved against a month that is
005860*  not a draft.
005870*
005880     if       Month-Was-Found
005890        and   not TSM-Status-Editable
005900              move     TSZ-Month-Locked to TSZ-Return-Code
005910              move     "Month is not open for editing"
005920                       to TSZ-Message
005930     end-if.
005940 aa020-Exit.  exit      section.
005950*
005960 aa021-Reset-If-Submitted section.
005970*************************************
005980*
005990*  Batch Flow step 11 (and step 3 of the delete flow) - once a month
006000*  has gone to submitted or pending, touching one of its day entries
006010*  (saving a new one, amending one, or deleting one) invalidates that
006020*  submission - the month drops back to draft with Submitted-At
006030*  cleared so the employee has to resubmit it.
006040*
006050     move     TSR-User-Id      to TSM-User-Id.
006060     move     TSR-Target-Year  to TSM-Year.
006070     move     TSR-Target-Month to TSM-Month.
006080     if       TSM-Status-Submitted
006090        or    TSM-Status-Pending
006100              move     "draft    " to TSM-Status
006110              move     zero        to TSM-Submitted-At
006120              move     "Y"         to TSM-Submitted-Blank
006130              perform  zz095-Merge-Month-File thru zz095-Exit
006140              move     TS-Month-Record  to TS-Month-Out-Record
006150              write    TS-Month-Out-Record
006160              close    TS-Month-Out-File
006170     end-if.
006180 aa021-Exit.  exit      section.
006190*
006200 aa030-Save-Entries      section.
006210*********************************
006220     if       TSR-Req-Batch
006230              perform  aa031-Save-One-Entry
006240                       varying WS-Line-Sub from 1 by 1
006250                       until WS-Line-Sub > TSR-Entry-Count
006260     else
006270              move     1 to WS-Line-Sub
006280              perform  aa031-Save-One-Entry
006290     end-if.
006300     move     TSR-User-Id      to TSM-User-Id.
006310     move     TSR-Target-Year  to TSM-Year.
006320     move     TSR-Target-Month to TSM-Month.
006330     perform  zz095-Merge-Month-File thru zz095-Exit.
006340     move     TS-Month-Record  to TS-Month-Out-Record.
006350     write    TS-Month-Out-Record.
006360     close    TS-Month-Out-File.
006370     move     "Y" to WS-Month-Found.
006380 aa030-Exit.  exit      section.
006390*
006400 aa031-Save-One-Entry    section.
006410*********************************
006420     move     TSR-User-Id                       to WS-Target-User-Id.
006430     move     TSR-Line-Entry-Date (WS-Line-Sub)  to WS-Target-Date.
006440     perform  zz080-Merge-Entry-File thru zz080-Exit.
006450*
006460     initialize TS-Day-Entry-Record.
006470     move     TSR-User-Id                        to TSE-User-Id.
006480     move     TSR-Line-Entry-Date (WS-Line-Sub)   to TSE-Entry-Date.
006490     move     TSR-Line-Entry-Type (WS-Line-Sub)   to TSE-Entry-Type.
006500     move     TSR-Line-Start-Time (WS-Line-Sub)   to TSE-Start-Time.
006510     move     TSR-Line-End-Time (WS-Line-Sub)     to TSE-End-Time.
006520     move     TSR-Line-Half-Day-Period (WS-Line-Sub)
006530                       to TSE-Half-Day-Period.
006540     move     TSR-Line-Date-Earned (WS-Line-Sub)  to TSE-Date-Earned.
006550     move     TSR-Line-Notes (WS-Line-Sub)        to TSE-Notes.
006560     move     To-Day                              to TSE-Created-At.
006570     move     To-Day                              to TSE-Updated-At.
006580     move     "A"                                 to TSE-Rec-Status.
006590     write    TS-Entry-Out-Record from TS-Day-Entry-Record.
006600     close    TS-Entry-Out-File.
006610     add      1 to WS-Recs-Written.
006620*
006630     perform  zz090-Merge-Doc-File thru zz090-Exit.
006640     perform  aa032-Save-Documents.
006650     close    TS-Doc-Out-File.
006660 aa031-Exit.  exit      section.
006670*
006680 aa032-Save-Documents    section.
006690*********************************
006700     perform  aa033-Save-One-Doc thru aa033-Exit
006710              varying WS-Doc-Sub from 1 by 1
006720              until WS-Doc-Sub > TSR-Line-Doc-Count (WS-Line-Sub).
006730 aa032-Exit.  exit      section.
006740*
006750 aa033-Save-One-Doc      section.
006760*********************************
006770     initialize TS-Document-Record.
006780     move     TSR-User-Id to TSD-User-Id.
006790     move     WS-Target-Date to TSD-Entry-Date.
006800     move     TSR-Doc-Filename (WS-Line-Sub WS-Doc-Sub)
006810                       to TSD-Original-Filename.
006820     move     TSR-Doc-Mime-Type (WS-Line-Sub WS-Doc-Sub)
006830                       to TSD-Mime-Type.
006840     move     TSR-Doc-Size (WS-Line-Sub WS-Doc-Sub)
006850                       to TSD-File-Size.
006860     move     To-Day to TSD-Uploaded-At.
006870     write    TS-Doc-Out-Record from TS-Document-Record.
006880 aa033-Exit.  exit      section.
006890*
006900 aa040-Delete-Entry      section.
006910*********************************
006920*
006930*  Batch Flow step 2 - delete a day entry and any documents riding
006940*  on it, the month must still be open.
006950*
006960     perform  aa020-Check-Month-Editable thru aa020-Exit.
006970     if       not TSZ-Accepted
006980              go to    aa040-Exit
006990     end-if.
007000     move     TSR-User-Id            to WS-Target-User-Id.
007010     move     TSR-Single-Entry-Date  to WS-Target-Date.
007020     perform  zz080-Merge-Entry-File thru zz080-Exit.
007030     close    TS-Entry-Out-File.
007040     if       not Old-Entry-Was-Found
007050              move     TSZ-Entry-Not-Found to TSZ-Return-Code
007060              move     "No such day entry" to TSZ-Message
007070              go to    aa040-Exit
007080     end-if.
007090     perform  zz090-Merge-Doc-File thru zz090-Exit.
007100     close    TS-Doc-Out-File.
007110     add      1 to WS-Recs-Deleted.
007120 aa040-Exit.  exit      section.
007130*
007140 zz080-Merge-Entry-File  section.
007150*********************************
007160*
007170*  Copies the entry file forward, record by record, leaving out
007180*  whatever was on file for the target user/date - the caller
007190*  appends the replacement before closing TS-Entry-Out-File, or
007200*  leaves it out entirely for a delete.  Same small-file technique
007210*  the old hours file used between proof runs, just without an
007220*  indexed file to do the matching for us.
007230*
007240     move     "N" to WS-Old-Entry-Found.
007250     move     "N" to WS-Old-Entry-Eof.
007260     open     input  TS-Entry-File.
007270     if       TS-Entry-Status not = "00"
007280*
007290*             First run for this site - no entries on file yet.
007300*
007310              move     "Y" to WS-Old-Entry-Eof
007320     end-if.
007330     open     output TS-Entry-Out-File.
007340     perform  zz081-Copy-Entry-Row thru zz081-Exit
007350              until Old-Entry-At-Eof.
007360     close    TS-Entry-File.
007370 zz080-Exit.  exit      section.
007380*
007390 zz081-Copy-Entry-Row    section.
007400*********************************
007410     read     TS-Entry-File next record.
007420     if       TS-Entry-Status not = "00"
007430              move     "Y" to WS-Old-Entry-Eof
007440     else
007450              add      1 to WS-Recs-Read
007460              move     TS-Entry-File-Record to TS-Day-Entry-Record
007470              if       TSE-User-Id = WS-Target-User-Id
007480                 and   TSE-Entry-Date = WS-Target-Date
007490                       move     "Y" to WS-Old-Entry-Found
007500              else
007510                       write    TS-Entry-Out-Record
007520                                from TS-Entry-File-Record
007530              end-if
007540     end-if.
007550 zz081-Exit.  exit      section.
007560*
007570 zz090-Merge-Doc-File    section.
007580*********************************
007590     move     "N" to WS-Old-Doc-Eof.
007600     open     input  TS-Doc-File.
007610     if       TS-Doc-Status not = "00"
007620              move     "Y" to WS-Old-Doc-Eof
007630     end-if.
007640     open     output TS-Doc-Out-File.
007650     perform  zz091-Copy-Doc-Row thru zz091-Exit
007660              until Old-Doc-At-Eof.
007670     close    TS-Doc-File.
007680 zz090-Exit.  exit      section.
007690*
007700 zz091-Copy-Doc-Row      section.
007710*********************************
007720     read     TS-Doc-File next record.
007730     if       TS-Doc-Status not = "00"
007740              move     "Y" to WS-Old-Doc-Eof
007750     else
007760              move     TS-Doc-File-Record
007770                       to TS-Document-Record
007780              if       TSD-User-Id = WS-Target-User-Id
007790                 and   TSD-Entry-Date = WS-Target-Date
007800                       continue
007810              else
007820                       write    TS-Doc-Out-Record
007830                                from TS-Doc-File-Record
007840              end-if
007850     end-if.
007860 zz091-Exit.  exit      section.
007870*
007880 zz095-Merge-Month-File  section.
007890*********************************
007900*
007910*  Same technique as zz080, applied to the one-row-per-employee-
007920*  per-month file - copies every row through except the one for
007930*  this user/period, the caller appends the updated row.
007940*
007950     move     "N" to WS-Month-Eof.
007960     open     input  TS-Month-File.
007970     open     output TS-Month-Out-File.
007980     perform  zz096-Copy-Month-Row thru zz096-Exit
007990              until Month-At-Eof.
008000     close    TS-Month-File.
008010 zz095-Exit.  exit      section.
008020*
008030 zz096-Copy-Month-Row    section.
008040*********************************
008050     read     TS-Month-File next record.
008060     if       TS-Month-Status not = "00"
008070              move     "Y" to WS-Month-Eof
008080     else
008090              move     TS-Month-File-Record to WS-Month-Scan
008100              if       WS-Scan-User-Id = TSR-User-Id
008110                 and   WS-Scan-Year = TSR-Target-Year
008120                 and   WS-Scan-Month = TSR-Target-Month
008130                       continue
008140              else
008150                       move     TS-Month-File-Record
008160                                to TS-Month-Out-Record
008170                       write    TS-Month-Out-Record
008180              end-if
008190     end-if.
008200 zz096-Exit.  exit      section.
008210*
