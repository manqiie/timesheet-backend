000100* 14/09/88 rpt - Created, passed down the chain py000-style so
000110*                every program in the suite knows who/what called it.
000120* 14/11/25 rpt - Chg WS-Term-Code from 9 to 99 to match the rest
000130*                of the suite after the py-chassis merge.
000140*
000150 01  WS-Calling-Data.
000160     03  WS-Called       pic x(8).
000170     03  WS-Caller       pic x(8).
000180     03  WS-Del-Link     pic x(8).
000190     03  WS-Term-Code    pic 99.
000200     03  WS-Process-Func pic 9.
000210     03  WS-Sub-Function pic 9.
000220     03  WS-CD-Args      pic x(13).
000230*
