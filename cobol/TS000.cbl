000100********************************************************************
000110*                                                                  *
000120*                  Timesheet      Start Of Day                    *
000130*         Sets up To-Day and chains to the requested step         *
000140*                 of the roll-up/approval suite                   *
000150*                                                                  *
000160********************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             ts000.
000220 author.                 R P Thornbury.
000230 installation.           Applewood Computers Accounting System.
000240 date-written.           09/14/88.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 and later,
000270                          Applewood Computers Accounting System.
000280*
000290*    Remarks.            Timesheet Suite Start Of Day program.
000300*                         Establishes today's date in the site's
000310*                         chosen date form and chains, via
000320*                         WS-Process-Func, to whichever step of
000330*                         the roll-up/approval suite was asked for.
000340*
000350*    Called modules.     ts100. (Validate/Save/Delete Day Entry)
000360*                         ts200. (Statistics/Submit)
000370*                         ts210. (Report/History)
000380*                         ts300. (Supervisor Approval Pass)
000390*
000400*    Error messages used.
000410*                         TS005.
000420*
000430* Changes:
000440* 14/09/88 rpt - Created, following the Payroll SOJ chassis.
000450* 21/02/89 rpt - Added WS-Process-Func dispatch table so one SOJ
000460*                serves all four steps instead of four copies.
000470* 30/01/98 mkd - Y2K. WSA-Date test changed from 000000 to
000480*                00000000, same bug the Payroll copy had.
000490* 11/05/04 jds - Date-Form now defaults to International (3) for
000500*                new installs; UK/USA still selectable.
000510* 06/08/13 jds - Dropped the green-screen date re-prompt loop -
000520*                this SOJ now runs unattended from the scheduler
000530*                so a bad system clock aborts the run instead of
000540*                asking someone to retype it.
000550* 20/09/25 rpt - Version marker bumped for the 3.3.00 suite build.
000560* 14/10/25 rpt - Taken from py000 and cut down to size for the
000570*                Timesheet suite; payroll-only fields removed.
000580* 27/03/26 rpt - Request/Result records now passed straight through
000590*                the dispatch instead of being built down in ts100/
000600*                ts200/ts210/ts300 themselves - one copy of the
000610*                calling convention for the whole suite.
000620* 27/03/26 rpt - Stats record added to the dispatch too, so ts200's
000630*                computed month figures reach ts210's report without
000640*                a second linkage shape for the suite to maintain.
000650*
000660********************************************************************
000670*
000680 environment             division.
000690*================================
000700*
000710 configuration           section.
000720 special-names.
000730     class    ts-alpha-class  is "A" thru "Z".
000740     upsi-0   on  status is ts-rerun-requested
000750              off status is ts-normal-run.
000760*
000770 input-output            section.
000780 file-control.
000790*
000800 data                    division.
000810*================================
000820*
000830 working-storage section.
000840*-----------------------
000850 77  Prog-Name           pic x(15) value "TS000 (1.0.05)".
000860*
000870 01  WS-Data.
000880     03  Menu-Reply      pic 9.
000890     03  WS-Reply        pic x.
000900     03  WSA-Date.
000910         05  WSA-cc      pic 99.
000920         05  WSA-yy      pic 99.
000930         05  WSA-mm      pic 99.
000940         05  WSA-dd      pic 99.
000950     03  WS-Date-Form    pic 9           comp.
000960         88  Date-UK               value 1.
000970         88  Date-USA              value 2.
000980         88  Date-Intl             value 3.
000990     03  filler          pic x(10).
001000*
001010 01  WS-Date-Formats.
001020     03  WS-Swap             pic xx.
001030     03  WS-Date             pic x(10).
001040     03  WS-UK  redefines WS-Date.
001050         05  WS-Days         pic xx.
001060         05  filler          pic x.
001070         05  WS-Month        pic xx.
001080         05  filler          pic x.
001090         05  WS-Year         pic x(4).
001100     03  WS-USA  redefines WS-Date.
001110         05  WS-USA-Month    pic xx.
001120         05  filler          pic x.
001130         05  WS-USA-Days     pic xx.
001140         05  filler          pic x.
001150         05  filler          pic x(4).
001160     03  WS-Intl  redefines WS-Date.
001170         05  WS-Intl-Year    pic x(4).
001180         05  filler          pic x.
001190         05  WS-Intl-Month   pic xx.
001200         05  filler          pic x.
001210         05  WS-Intl-Days    pic xx.
001220*
001230 01  Error-Messages.
001240     03  TS005           pic x(26) value "TS005 Invalid System Date".
001250*
001260 01  Error-Code          pic 999.
001270*
001280 linkage section.
001290*==============
001300*
001310 01  To-Day              pic x(10).
001320 copy "tscall.cob".
001330 copy "tsnames.cob".
001340 copy "tsreq.cob".
001350 copy "tsresult.cob".
001360 copy "tsstats.cob".
001370*
001380 procedure division using WS-Calling-Data
001390                           To-Day
001400                           File-Defs
001410                           TS-Request-Record
001420                           TS-Result-Record
001430                           TS-Stats-Record.
001440*========================================
001450*
001460 aa000-Main              section.
001470*********************************
001480     move     3 to WS-Date-Form.
001490     accept   WSA-Date from date yyyymmdd.
001500     if       WSA-Date = "00000000"
001510              display  TS005
001520              move     99 to WS-Term-Code
001530              goback
001540     end-if.
001550     move     WSA-cc   to WS-Intl-Year (1:2).
001560     move     WSA-yy   to WS-Intl-Year (3:2).
001570     move     WSA-mm   to WS-Intl-Month.
001580     move     WSA-dd   to WS-Intl-Days.
001590     move     "ccyy/mm/dd" to WS-Date.
001600     move     WS-Date to To-Day.
001610     move     zero to WS-Term-Code.
001620*
001630 aa010-Dispatch          section.
001640*********************************
001650     evaluate WS-Process-Func
001660         when 1
001670              call     "ts100" using WS-Calling-Data To-Day File-Defs
001680                       TS-Request-Record TS-Result-Record
001690                       TS-Stats-Record
001700         when 2
001710              call     "ts200" using WS-Calling-Data To-Day File-Defs
001720                       TS-Request-Record TS-Result-Record
001730                       TS-Stats-Record
001740         when 3
001750              call     "ts210" using WS-Calling-Data To-Day File-Defs
001760                       TS-Request-Record TS-Result-Record
001770                       TS-Stats-Record
001780         when 4
001790              call     "ts300" using WS-Calling-Data To-Day File-Defs
001800                       TS-Request-Record TS-Result-Record
001810                       TS-Stats-Record
001820         when other
001830              move     99 to WS-Term-Code
001840     end-evaluate.
001850*
001860 aa000-Exit.  exit      section.
001870*
