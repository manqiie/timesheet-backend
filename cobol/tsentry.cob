000100********************************************
000110*                                          *
000120*  Record Definition For Day Entry         *
000130*           File                           *
000140*     Uses TSE-User-Id + TSE-Entry-Date    *
000150*     as the unique key                    *
000160********************************************
000170*  File size 2120 bytes padded to 2160 by filler.
000180*
000190* 14/09/88 rpt - Created for the new attendance roll-up job.
000200* 22/02/89 rpt - Added Date-Earned for the lieu-day rule.
000210* 19/11/91 mkd - Added Primary-Document-Day / Is-Primary-Document
000220*                so a shared sick-note only prints once.
000230* 30/01/98 mkd - Y2K. Entry-Date, Date-Earned and Primary-Document-Day
000240*                redefined CCYY first; no 2-digit year left anywhere
000250*                in this copybook.
000260* 11/05/04 jds - Reservist and Compassionate-Leave codes added to the
000270*                88-level list below.
000280* 06/08/13 jds - Notes expanded from x(400) to x(2000) - HR wanted the
000290*                full incident text kept with the entry, not just a
000300*                summary line.
000310* 27/03/26 rpt - Half-day-eligible 88 added (Annual/Childcare/Nopay)
000320*                for TS100's half-day edit.
000330* 02/08/26 jds - Header record (Entry-Id / Doc-Id run-to-run counters)
000340*                taken back out - TS100 never read or wrote it, so the
000350*                ids just sat at zero; the file is keyed on User-Id +
000360*                Entry-Date same as tsdoc.cob already says, Entry-Id is
000370*                carried as a spare identity slot, not a live key.
000380*
000390 01  TS-Day-Entry-Record.
000400     03  TSE-Entry-Id          pic 9(9)        comp.
000410     03  TSE-User-Id           pic 9(9)        comp.
000420     03  TSE-Entry-Date        pic 9(8).
000430     03  TSE-Entry-Date-X  redefines TSE-Entry-Date.
000440         05  TSE-Entry-CCYY    pic 9(4).
000450         05  TSE-Entry-MM      pic 99.
000460         05  TSE-Entry-DD      pic 99.
000470     03  TSE-Entry-Type        pic x(24).
000480         88  TSE-Type-Working-Hours          value "working_hours".
000490         88  TSE-Type-Annual-Leave           value "annual_leave".
000500         88  TSE-Type-Annual-Leave-Halfday   value
000510                                          "annual_leave_halfday".
000520         88  TSE-Type-Medical-Leave          value "medical_leave".
000530         88  TSE-Type-Off-In-Lieu            value "off_in_lieu".
000540         88  TSE-Type-Childcare-Leave        value "childcare_leave".
000550         88  TSE-Type-Childcare-Leave-Half   value
000560                                          "childcare_leave_halfday".
000570         88  TSE-Type-Shared-Parental        value
000580                                          "shared_parental_leave".
000590         88  TSE-Type-Nopay-Leave            value "nopay_leave".
000600         88  TSE-Type-Nopay-Leave-Halfday    value
000610                                          "nopay_leave_halfday".
000620         88  TSE-Type-Hospitalization        value
000630                                          "hospitalization_leave".
000640         88  TSE-Type-Reservist              value "reservist".
000650         88  TSE-Type-Paternity-Leave        value "paternity_leave".
000660         88  TSE-Type-Compassionate-Leave    value
000670                                          "compassionate_leave".
000680         88  TSE-Type-Maternity-Leave        value "maternity_leave".
000690         88  TSE-Type-Day-Off                value "day_off".
000700         88  TSE-Type-Half-Day-Eligible      values
000710                                          "annual_leave_halfday"
000720                                          "childcare_leave_halfday"
000730                                          "nopay_leave_halfday".
000740         88  TSE-Type-Known                  values
000750                                          "working_hours"
000760                                          "annual_leave"
000770                                          "annual_leave_halfday"
000780                                          "medical_leave"
000790                                          "off_in_lieu"
000800                                          "childcare_leave"
000810                                          "childcare_leave_halfday"
000820                                          "shared_parental_leave"
000830                                          "nopay_leave"
000840                                          "nopay_leave_halfday"
000850                                          "hospitalization_leave"
000860                                          "reservist"
000870                                          "paternity_leave"
000880                                          "compassionate_leave"
000890                                          "maternity_leave"
000900                                          "day_off".
000910     03  TSE-Start-Time        pic 9(4).
000920     03  TSE-Start-Time-X  redefines TSE-Start-Time.
000930         05  TSE-Start-HH      pic 99.
000940         05  TSE-Start-MM      pic 99.
000950     03  TSE-Start-Time-Blank  pic x.
000960         88  TSE-Start-Time-Is-Blank    value "Y".
000970     03  TSE-End-Time          pic 9(4).
000980     03  TSE-End-Time-X  redefines TSE-End-Time.
000990         05  TSE-End-HH        pic 99.
001000         05  TSE-End-MM        pic 99.
001010     03  TSE-End-Time-Blank    pic x.
001020         88  TSE-End-Time-Is-Blank      value "Y".
001030     03  TSE-Half-Day-Period   pic x(2).
001040         88  TSE-Half-Day-AM            value "AM".
001050         88  TSE-Half-Day-PM            value "PM".
001060     03  TSE-Date-Earned       pic 9(8).
001070     03  TSE-Date-Earned-Blank pic x.
001080         88  TSE-Date-Earned-Is-Blank   value "Y".
001090     03  TSE-Primary-Doc-Day   pic 9(8).
001100     03  TSE-Is-Primary-Doc    pic x.
001110         88  TSE-Is-Primary-Doc-Yes     value "Y".
001120         88  TSE-Is-Primary-Doc-No      value "N".
001130     03  TSE-Notes             pic x(2000).
001140     03  TSE-Created-At        pic 9(8)v9(6).
001150     03  TSE-Updated-At        pic 9(8)v9(6).
001160     03  TSE-Rec-Status        pic x.
001170         88  TSE-Rec-Active             value "A".
001180         88  TSE-Rec-Deleted            value "D".
001190     03  filler                pic x(40).
001200*
