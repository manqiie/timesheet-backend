000100* 03/04/89 rpt - Created.
000110*
000120     select   TS-Month-File   assign       TS-Month-Dsn
000130                       organization line sequential
000140                       status       TS-Month-Status.
000150*
