000100********************************************
000110*                                          *
000120*  Working Storage For The Computed        *
000130*   Month Statistics Block                 *
000140*     Built by TS200, consumed by TS210    *
000150*     NOT a file record - control totals   *
000160*     only, never written to disk.         *
000170********************************************
000180* 680 bytes.
000190*
000200* 11/05/04 jds - Created when the control-break leave-breakdown
000210*                report replaced the old single leave-day count.
000220* 06/08/13 jds - Occurs table widened from 12 to 16 to match the
000230*                full entry-type list in tsentry.cob.
000240*
000250 01  TS-Stats-Record.
000260     03  TSS-Total-Entries     pic 9(4)        comp.
000270     03  TSS-Working-Days      pic 9(4)        comp.
000280     03  TSS-Leave-Days        pic 9(4)        comp.
000290     03  TSS-Total-Minutes     pic 9(7)        comp.
000300     03  TSS-Total-Hours       pic 9(5)v99     comp-3.
000310     03  TSS-Breakdown-Used    pic 99          comp.
000320     03  TSS-Leave-Breakdown                   occurs 16.
000330         05  TSS-Leave-Type-Code   pic x(24).
000340         05  TSS-Leave-Type-Name   pic x(30).
000350         05  TSS-Leave-Count       pic 9(4)    comp.
000360     03  TSS-Month-List                        occurs 2.
000370         05  TSS-ML-Year           pic 9(4).
000380         05  TSS-ML-Month          pic 99.
000390         05  TSS-ML-Month-Name     pic x(9).
000400         05  TSS-ML-Is-Current     pic x.
000410             88  TSS-ML-Current          value "Y".
000420         05  TSS-ML-Is-Submitted   pic x.
000430             88  TSS-ML-Submitted        value "Y".
000440     03  TSS-Month-List-Count  pic 9           comp.
000450     03  filler                pic x(20).
000460*
