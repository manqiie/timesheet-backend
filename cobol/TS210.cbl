000100********************************************************************
000110*                                                                  *
000120*                  Timesheet    Monthly Report                     *
000130*         Prints one employee's day entries for a month and        *
000140*              their timesheet history, Report Writer              *
000150*                                                                  *
000160********************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             ts210.
000220 author.                 R P Thornbury.
000230 installation.           Applewood Computers Accounting System.
000240 date-written.           12/04/89.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 and later,
000270                          Applewood Computers Accounting System.
000280*
000290*    Remarks.            Prints the day-entry detail for one employee's
000300*                         month, with a totals/leave-breakdown footing
000310*                         and the supervisor's decision if one has been
000320*                         posted, followed by that employee's timesheet
000330*                         history - one line per earlier month, most
000340*                         recent first, drafts left off the list.
000350*                         Runs unattended, called from ts000.
000360*
000370*                         Both sections sort their own source file
000380*                         first - the detail pass needs Entry-Date
000390*                         order, the history pass needs Year/Month
000400*                         descending - same SORT-with-procedures trick
000410*                         ts200 uses to roll up a month's figures.
000420*
000430*    Called modules.     None.
000440*
000450*    Error messages used.
000460*                         TS010.
000470*
000480* Changes:
000490* 12/04/89 rpt - Created, following the Vacation Report chassis.
000500* 19/11/91 mkd - Leave-breakdown footing lines added.
000510* 30/01/98 mkd - Y2K. History sort key widened to hold a 4-digit year.
000520* 11/05/04 jds - Approval footer (by/at/comments) added once the
000530*                supervisor sign-off step existed to report on.
000540* 08/06/12 jds - History section added for the month-picker's "past
000550*                timesheets" screen.
000560* 27/03/26 rpt - Rebuilt from the Payroll vacation-report program for
000570*                the Timesheet suite; vacation/sick columns replaced
000580*                by the day-entry detail and leave-breakdown footing.
000590* 02/08/26 jds - Detail heading widened to carry Employee-Id, Position,
000600*                Project-Site and the month's Status - Supervisor asked
000610*                why those only showed up on the approval footer.  History
000620*                line widened to carry the submitted/decided audit trail
000630*                (HRT-Submitted-At, Approved-By, Approved-At, Comments)
000640*                so a superseded approval is not lost off the page.
000650* 09/08/26 jds - Approval footer was missing Approved-By-User-Id - the
000660*                history report prints it, this one never did.  Added
000670*                an Approved-by line ahead of Decided, Comments moved
000680*                to its own line to make room.
000690*
000700********************************************************************
000710*
000720 environment             division.
000730*================================
000740*
000750 configuration           section.
000760 special-names.
000770     c01      is top-of-form.
000780     class    ts-numeric-class  is "0" thru "9".
000790     upsi-0   on  status is ts-rerun-requested
000800              off status is ts-normal-run.
000810*
000820 input-output            section.
000830 file-control.
000840     copy "seltsentry.cob".
000850     copy "seltsmonth.cob".
000860     copy "seltsemp.cob".
000870     copy "selprint.cob".
000880*
000890*  Sort work files - one for the Entry-Date ordered detail pass, one
000900*  for the Year/Month descending history pass.
000910*
000920     select   TS-Entry-Sort-File assign    "SORTWK1".
000930     select   TS-Month-Sort-File assign    "SORTWK2".
000940*
000950 data                    division.
000960*================================
000970*
000980 file section.
000990*------------
001000 copy "fdtsentry.cob".
001010 copy "fdtsmonth.cob".
001020 copy "fdtsemp.cob".
001030*
001040*  Mirrors TS-Day-Entry-Record field for field (tsentry.cob) - see
001050*  the note in ts200's copy of this same sort record.
001060*
001070 sd  TS-Entry-Sort-File.
001080 01  TS-Entry-Sort-Record.
001090     03  SRT-Entry-Id          pic 9(9)        comp.
001100     03  SRT-User-Id           pic 9(9)        comp.
001110     03  SRT-Entry-Date        pic 9(8).
001120     03  SRT-Entry-Type        pic x(24).
001130     03  SRT-Start-Time        pic 9(4).
001140     03  SRT-Start-Time-Blank  pic x.
001150     03  SRT-End-Time          pic 9(4).
001160     03  SRT-End-Time-Blank    pic x.
001170     03  SRT-Half-Day-Period   pic x(2).
001180     03  SRT-Date-Earned       pic 9(8).
001190     03  SRT-Date-Earned-Blank pic x.
001200     03  SRT-Primary-Doc-Day   pic 9(8).
001210     03  SRT-Is-Primary-Doc    pic x.
001220     03  SRT-Notes             pic x(2000).
001230     03  SRT-Created-At        pic 9(8)v9(6).
001240     03  SRT-Updated-At        pic 9(8)v9(6).
001250     03  SRT-Rec-Status        pic x.
001260     03  filler                pic x(40).
001270*
001280*  Mirrors TS-Month-Record field for field (tsmonth.cob).
001290*
001300 sd  TS-Month-Sort-File.
001310 01  TS-Month-Sort-Record.
001320     03  HRT-Timesheet-Id      pic 9(9)        comp.
001330     03  HRT-User-Id           pic 9(9)        comp.
001340     03  HRT-Year              pic 9(4).
001350     03  HRT-Month             pic 99.
001360     03  HRT-Status            pic x(9).
001370     03  HRT-Submitted-At      pic 9(8)v9(6).
001380     03  HRT-Submitted-At-X  redefines HRT-Submitted-At.
001390         05  HRT-Submitted-Date pic 9(8).
001400         05  HRT-Submitted-Time pic 9(6).
001410     03  HRT-Submitted-Blank   pic x.
001420         88  HRT-Submitted-Is-Blank     value "Y".
001430     03  HRT-Approved-By-User-Id pic 9(9)      comp.
001440     03  HRT-Approved-At       pic 9(8)v9(6).
001450     03  HRT-Approved-At-X  redefines HRT-Approved-At.
001460         05  HRT-Approved-Date pic 9(8).
001470         05  HRT-Approved-Time pic 9(6).
001480     03  HRT-Approval-Comments pic x(2000).
001490     03  HRT-Rec-Exists        pic x.
001500     03  filler                pic x(50).
001510*
001520 fd  Print-File
001530     report is Timesheet-Detail-Report
001540               Timesheet-History-Report.
001550*
001560 working-storage section.
001570*-----------------------
001580 77  Prog-Name           pic x(15) value "TS210 (1.0.05)".
001590*
001600 copy "tsentry.cob".
001610 copy "tsmonth.cob".
001620 copy "tsemp.cob".
001630*
001640 01  WS-Switches.
001650     03  WS-Emp-Found        pic x           value "N".
001660         88  Emp-Was-Found          value "Y".
001670     03  WS-Emp-Eof          pic x           value "N".
001680         88  Emp-At-Eof             value "Y".
001690     03  WS-Month-Found      pic x           value "N".
001700         88  Month-Was-Found        value "Y".
001710     03  WS-Old-Entry-Eof    pic x           value "N".
001720         88  Old-Entry-At-Eof       value "Y".
001730     03  WS-Old-Month-Eof    pic x           value "N".
001740         88  Old-Month-At-Eof       value "Y".
001750*
001760 01  TS-Entry-Dsn            pic x(20).
001770 01  TS-Month-Dsn            pic x(20).
001780 01  TS-Employee-Dsn         pic x(20).
001790 01  Print-Dsn               pic x(20).
001800 01  Print-Status            pic xx.
001810*
001820 01  WS-Counters             comp.
001830     03  WS-Page-Lines       pic 9(3)        value 58.
001840     03  WS-Break-Sub        pic 99          value zero.
001850     03  WS-Rec-Cnt          pic 9(5)        value zero.
001860     03  WS-Start-Minutes    pic s9(5)       value zero.
001870     03  WS-End-Minutes      pic s9(5)       value zero.
001880     03  WS-Duration-Minutes pic s9(5)       value zero.
001890*
001900 01  WS-Stats-Work.
001910     03  WS-Total-Entries    pic 9(4)        comp  value zero.
001920     03  WS-Working-Days     pic 9(4)        comp  value zero.
001930     03  WS-Leave-Days       pic 9(4)        comp  value zero.
001940     03  WS-Total-Minutes    pic 9(7)        comp  value zero.
001950     03  WS-Total-Hours      pic 9(5)v99     comp-3 value zero.
001960     03  WS-Breakdown-Used   pic 99          comp  value zero.
001970     03  WS-Leave-Breakdown                 occurs 16.
001980         05  WS-Break-Code       pic x(24).
001990         05  WS-Break-Name       pic x(30).
002000         05  WS-Break-Count      pic 9(4)    comp.
002010*
002020* Working time breakdown - one of the period's required redefines.
002030*
002040 01  WS-Time-Work.
002050     03  WS-Time-Value       pic 9(4).
002060     03  WS-Time-Redef       redefines WS-Time-Value.
002070         05  WS-Time-HH      pic 99.
002080         05  WS-Time-MM      pic 99.
002090*
002100* Snake-case -> Title Case leave-type name work area, same idiom as
002110* ts200 uses on the month's own leave breakdown.
002120*
002130 01  WS-Name-Work.
002140     03  WS-Name-In          pic x(24).
002150     03  WS-Name-Out         pic x(30).
002160*
002170 01  WS-Name-Counters        comp.
002180     03  WS-Name-Pos         pic 99          value zero.
002190     03  WS-Name-Sub         pic 99          value zero.
002200*
002210* Month-name table, same 12 x 9 literal block as ts200's copy.
002220*
002230 01  WS-Month-Name-Table.
002240     03  filler              pic x(108)  value
002250         "January  February March    April    May      June     "
002260         "July     August   SeptemberOctober  November December ".
002270 01  WS-Month-Names  redefines WS-Month-Name-Table.
002280     03  WS-Month-Name-Entry        occurs 12  pic x(9).
002290*
002300* Formatted day/month display line for the detail heading.
002310*
002320 01  WS-Heading-Period.
002330     03  WS-Heading-Month    pic x(9).
002340     03  filler              pic x(1)    value space.
002350     03  WS-Heading-Year     pic 9(4).
002360 01  WS-Heading-Period-Num  redefines WS-Heading-Period  pic x(14).
002370*
002380 01  Error-Messages.
002390     03  TS010           pic x(30)
002400                          value "TS010 No Employee Master File".
002410*
002420 01  WS-Eval-Msg         pic x(40).
002430*
002440 linkage section.
002450*===============
002460*
002470 01  To-Day              pic x(10).
002480 copy "tscall.cob".
002490 copy "tsnames.cob".
002500 copy "tsreq.cob".
002510 copy "tsresult.cob".
002520 copy "tsstats.cob".
002530*
002540 report section.
002550*===============
002560*
002570 RD  Timesheet-Detail-Report
002580     control      final
002590     page limit   WS-Page-Lines
002600     heading      1
002610     first detail 7
002620     last  detail WS-Page-Lines.
002630*
002640 01  TD-Head-1  type page heading.
002650     03  line  1.
002660         05  col   1     pic x(15)   source Prog-Name.
002670         05  col  40     pic x(29)   value
002680                          "Applewood Timesheet System".
002690         05  col 100     pic x(10)   source To-Day.
002700         05  col 120     pic x(5)    value "Page ".
002710         05  col 125     pic zz9     source Page-Counter.
002720     03  line  3.
002730         05  col   1     pic x(20)   value "Monthly Timesheet -".
002740         05  col  22     pic x(9)    source WS-Heading-Month.
002750         05  col  32     pic 9(4)    source WS-Heading-Year.
002760         05  col  40     pic x(9)    value "Status -".
002770         05  col  50     pic x(9)    source TSM-Status.
002780     03  line  4.
002790         05  col   1     pic x(12)   value "Employee -".
002800         05  col  13     pic x(20)   source TSX-Employee-Id.
002810         05  col  34     pic x(100)  source TSX-Full-Name.
002820     03  line  5.
002830         05  col   1     pic x(12)   value "Position -".
002840         05  col  13     pic x(100)  source TSX-Position.
002850     03  line  6.
002860         05  col   1     pic x(12)   value "Site -".
002870         05  col  13     pic x(100)  source TSX-Project-Site.
002880     03  line  7.
002890         05  col   1                 value "Date       Entry Type".
002900         05  col  28                 value "Start  End  Half  Notes".
002910*
002920 01  TD-Detail type detail.
002930     03  line + 1.
002940         05  col   1     pic 9(8)    source TSE-Entry-Date.
002950         05  col  12     pic x(24)   source TSE-Entry-Type.
002960         05  col  37     pic 9(4)    source TSE-Start-Time
002970                          present when not TSE-Start-Time-Is-Blank.
002980         05  col  44     pic 9(4)    source TSE-End-Time
002990                          present when not TSE-End-Time-Is-Blank.
003000         05  col  51     pic x(2)    source TSE-Half-Day-Period.
003010         05  col  55     pic x(60)   source TSE-Notes.
003020*
003030 01  TD-Break-Line type detail.
003040     03  line + 1.
003050         05  col   5     pic x(30)   source
003060                          WS-Break-Name (WS-Break-Sub).
003070         05  col  40                 value "entries -".
003080         05  col  50     pic zzz9    source
003090                          WS-Break-Count (WS-Break-Sub).
003100*
003110 01  TD-Footing type control footing final.
003120     03  line plus 2.
003130         05  col   1                 value "Total Entries -".
003140         05  col  17     pic zzz9    source WS-Total-Entries.
003150         05  col  25                 value "Working Days -".
003160         05  col  40     pic zzz9    source WS-Working-Days.
003170         05  col  48                 value "Leave Days -".
003180         05  col  61     pic zzz9    source WS-Leave-Days.
003190     03  line plus 1.
003200         05  col   1                 value "Total Hours -".
003210         05  col  15     pic zzz9.99 source WS-Total-Hours.
003220     03  line plus 2.
003230         05  col   1     pic x(13)   value "Status -"
003240                          present when not TSM-Status-Draft.
003250         05  col  15     pic x(9)    source TSM-Status
003260                          present when not TSM-Status-Draft.
003270     03  line plus 1.
003280         05  col   1     pic x(16)   value "Submitted -"
003290                          present when not TSM-Submitted-Is-Blank.
003300         05  col  18     pic 9(8)    source TSM-Submitted-Date
003310                          present when not TSM-Submitted-Is-Blank.
003320     03  line plus 1.
003330         05  col   1     pic x(16)   value "Approved by -"
003340                          present when TSM-Status-Approved
003350                                    or TSM-Status-Rejected.
003360         05  col  18     pic 9(9)
003370                          source TSM-Approved-By-User-Id
003380                          present when TSM-Status-Approved
003390                                    or TSM-Status-Rejected.
003400         05  col  30     pic x(16)   value "Decided -"
003410                          present when TSM-Status-Approved
003420                                    or TSM-Status-Rejected.
003430         05  col  48     pic 9(8)    source TSM-Approved-Date
003440                          present when TSM-Status-Approved
003450                                    or TSM-Status-Rejected.
003460     03  line plus 1.
003470         05  col   1     pic x(16)   value "Comments -"
003480                          present when TSM-Status-Approved
003490                                    or TSM-Status-Rejected.
003500         05  col  18     pic x(2000) source TSM-Approval-Comments
003510                          present when TSM-Status-Approved
003520                                    or TSM-Status-Rejected.
003530*
003540 RD  Timesheet-History-Report
003550     control      final
003560     page limit   WS-Page-Lines
003570     heading      1
003580     first detail 5
003590     last  detail WS-Page-Lines.
003600*
003610 01  TH-Head-1  type page heading.
003620     03  line  1.
003630         05  col   1     pic x(15)   source Prog-Name.
003640         05  col  40     pic x(29)   value
003650                          "Timesheet History".
003660         05  col 120     pic x(5)    value "Page ".
003670         05  col 125     pic zz9     source Page-Counter.
003680     03  line  3.
003690         05  col   1     pic x(12)   value "Employee -".
003700         05  col  13     pic x(100)  source TSX-Full-Name.
003710     03  line  5.
003720         05  col   1                 value
003730                          "Year Mo  Status     Entries  Working  Leave".
003740*
003750 01  TH-Detail type detail.
003760     03  line + 1.
003770         05  col   1     pic 9(4)    source HRT-Year.
003780         05  col   6     pic 99      source HRT-Month.
003790         05  col  10     pic x(9)    source HRT-Status.
003800         05  col  22     pic zzz9    source WS-Total-Entries.
003810         05  col  31     pic zzz9    source WS-Working-Days.
003820         05  col  40     pic zzz9    source WS-Leave-Days.
003830     03  line + 1.
003840         05  col   3     pic x(12)   value "Submitted -"
003850                          present when not HRT-Submitted-Is-Blank.
003860         05  col  16     pic 9(8)    source HRT-Submitted-Date
003870                          present when not HRT-Submitted-Is-Blank.
003880         05  col  28     pic x(14)   value "Approved by -"
003890                          present when HRT-Approved-By-User-Id
003900                                    not = zero.
003910         05  col  43     pic 9(9)    source HRT-Approved-By-User-Id
003920                          present when HRT-Approved-By-User-Id
003930                                    not = zero.
003940         05  col  56     pic x(10)   value "Decided -"
003950                          present when HRT-Approved-By-User-Id
003960                                    not = zero.
003970         05  col  67     pic 9(8)    source HRT-Approved-Date
003980                          present when HRT-Approved-By-User-Id
003990                                    not = zero.
004000     03  line + 1.
004010         05  col   3     pic x(11)   value "Comments -"
004020                          present when HRT-Approval-Comments
004030                                    not = spaces.
004040         05  col  15     pic x(80)   source HRT-Approval-Comments
004050                          present when HRT-Approval-Comments
004060                                    not = spaces.
004070*
004080 01  TH-Footing type control footing final.
004090     03  line plus 2.
004100         05  col   1                 value "Months Listed -".
004110         05  col  17     pic zzz9    source WS-Rec-Cnt.
004120*
004130 procedure division using WS-Calling-Data
004140                           To-Day
004150                           File-Defs
004160                           TS-Request-Record
004170                           TS-Result-Record
004180                           TS-Stats-Record.
004190*=================================================
004200*
004210 aa000-Main              section.
004220*********************************
004230     move     zero  to TSZ-Return-Code.
004240     move     spaces to TSZ-Message.
004250     move     file-01 to TS-Entry-Dsn.
004260     move     file-03 to TS-Month-Dsn.
004270     move     file-04 to TS-Employee-Dsn.
004280     move     file-05 to Print-Dsn.
004290*
004300     open     input  TS-Employee-File.
004310     if       TS-Emp-Status not = "00"
004320              display  TS010
004330              move     TSZ-Entry-Not-Found to TSZ-Return-Code
004340              move     "Employee master will not open" to TSZ-Message
004350              close    TS-Employee-File
004360              goback
004370     end-if.
004380     perform  aa005-Find-Employee thru aa005-Exit.
004390     close    TS-Employee-File.
004400     if       not Emp-Was-Found
004410              move     TSZ-Entry-Not-Found to TSZ-Return-Code
004420              move     "Employee not on file" to TSZ-Message
004430              goback
004440     end-if.
004450*
004460     perform  aa006-Find-Month thru aa006-Exit.
004470     move     WS-Month-Name-Entry (TSR-Target-Month)
004480                       to WS-Heading-Month.
004490     move     TSR-Target-Year to WS-Heading-Year.
004500*
004510     open     output Print-File.
004520     perform  aa300-Report-Timesheet thru aa300-Exit.
004530     perform  aa400-Report-History   thru aa400-Exit.
004540     close    Print-File.
004550     goback.
004560*
004570 aa005-Find-Employee     section.
004580*********************************
004590     move     "N" to WS-Emp-Found.
004600     move     "N" to WS-Emp-Eof.
004610     perform  aa005-Read-Employee thru aa005-Read-Employee-Exit
004620              until Emp-Was-Found or Emp-At-Eof.
004630 aa005-Exit.  exit      section.
004640*
004650 aa005-Read-Employee     section.
004660*********************************
004670     read     TS-Employee-File next record.
004680     if       TS-Emp-Status not = "00"
004690              move     "Y" to WS-Emp-Eof
004700     else
004710              move     TS-Employee-File-Record to TS-Employee-Record
004720              if       TSX-User-Id = TSR-User-Id
004730                       move     "Y" to WS-Emp-Found
004740              end-if
004750     end-if.
004760 aa005-Read-Employee-Exit.  exit  section.
004770*
004780 aa006-Find-Month        section.
004790*********************************
004800     move     "N" to WS-Month-Found.
004810     open     input TS-Month-File.
004820     perform  aa006-Read-Month thru aa006-Read-Month-Exit
004830              until Month-Was-Found or TS-Month-Status not = "00".
004840     close    TS-Month-File.
004850     if       not Month-Was-Found
004860              initialize TS-Month-Record
004870              move     TSR-User-Id      to TSM-User-Id
004880              move     TSR-Target-Year  to TSM-Year
004890              move     TSR-Target-Month to TSM-Month
004900              move     "draft    "      to TSM-Status
004910     end-if.
004920 aa006-Exit.  exit      section.
004930*
004940 aa006-Read-Month        section.
004950*********************************
004960     read     TS-Month-File next record.
004970     if       TS-Month-Status = "00"
004980              move     TS-Month-File-Record to TS-Month-Record
004990              if       TSM-User-Id = TSR-User-Id
005000                 and   TSM-Year = TSR-Target-Year
005010                 and   TSM-Month = TSR-Target-Month
005020                       move     "Y" to WS-Month-Found
005030              end-if
005040     end-if.
005050 aa006-Read-Month-Exit.  exit  section.
005060*
005070 aa300-Report-Timesheet section.
005080********************************
005090*
005100*  REPORTS "Per-employee monthly timesheet report" - the target
005110*  month's day entries, Entry-Date order, with a totals/leave
005120*  breakdown/approval footing.
005130*
005140     move     zero to WS-Total-Entries WS-Working-Days WS-Leave-Days
005150                       WS-Total-Minutes WS-Breakdown-Used.
005160     move     zero to WS-Total-Hours.
005170     initiate Timesheet-Detail-Report.
005180     sort     TS-Entry-Sort-File
005190              on ascending key SRT-Entry-Date
005200              input  procedure  aa301-Select-Month-Entries
005210                     thru aa301-Exit
005220              output procedure  aa302-Detail-One-Entry
005230                     thru aa302-Exit.
005240     compute  WS-Total-Hours rounded = WS-Total-Minutes / 60.
005250     perform  aa310-Print-Breakdown
005260              thru aa310-Exit
005270              varying WS-Break-Sub from 1 by 1
005280              until WS-Break-Sub > WS-Breakdown-Used.
005290     terminate Timesheet-Detail-Report.
005300 aa300-Exit.  exit      section.
005310*
005320 aa301-Select-Month-Entries section.
005330************************************
005340     move     "N" to WS-Old-Entry-Eof.
005350     open     input  TS-Entry-File.
005360     if       TS-Entry-Status not = "00"
005370              move     "Y" to WS-Old-Entry-Eof
005380     end-if.
005390     perform  aa301-Read-One-Entry thru aa301-Read-One-Entry-Exit
005400              until Old-Entry-At-Eof.
005410     close    TS-Entry-File.
005420 aa301-Exit.  exit      section.
005430*
005440 aa301-Read-One-Entry    section.
005450*********************************
005460     read     TS-Entry-File next record.
005470     if       TS-Entry-Status not = "00"
005480              move     "Y" to WS-Old-Entry-Eof
005490     else
005500              move     TS-Entry-File-Record to TS-Day-Entry-Record
005510              if       TSE-User-Id = TSR-User-Id
005520                 and   TSE-Entry-CCYY = TSR-Target-Year
005530                 and   TSE-Entry-MM = TSR-Target-Month
005540                 and   TSE-Rec-Active
005550                       move     TS-Day-Entry-Record
005560                                to TS-Entry-Sort-Record
005570                       release  TS-Entry-Sort-Record
005580              end-if
005590     end-if.
005600 aa301-Read-One-Entry-Exit.  exit  section.
005610*
005620 aa302-Detail-One-Entry  section.
005630*********************************
005640     move     "N" to WS-Old-Entry-Eof.
005650     perform  aa303-Return-One-Entry
005660              thru aa303-Return-One-Entry-Exit
005670              until Old-Entry-At-Eof.
005680 aa302-Exit.  exit      section.
005690*
005700 aa303-Return-One-Entry  section.
005710*********************************
005720     return   TS-Entry-Sort-File
005730              at end
005740                       move     "Y" to WS-Old-Entry-Eof
005750              not at end
005760                       move     TS-Entry-Sort-Record
005770                                to TS-Day-Entry-Record
005780                       generate TD-Detail
005790                       perform  aa304-Tally-One-Entry
005800                                thru aa304-Exit
005810     end-return.
005820 aa303-Return-One-Entry-Exit.  exit  section.
005830*
005840 aa304-Tally-One-Entry   section.
005850*********************************
005860     add      1 to WS-Total-Entries.
005870     if       TSE-Type-Working-Hours
005880              add      1 to WS-Working-Days
005890              if       not TSE-Start-Time-Is-Blank
005900                 and   not TSE-End-Time-Is-Blank
005910                       move     TSE-Start-Time to WS-Time-Value
005920                       compute  WS-Start-Minutes =
005930                                WS-Time-HH * 60 + WS-Time-MM
005940                       move     TSE-End-Time to WS-Time-Value
005950                       compute  WS-End-Minutes =
005960                                WS-Time-HH * 60 + WS-Time-MM
005970                       if       WS-End-Minutes <= WS-Start-Minutes
005980                                add      1440 to WS-End-Minutes
005990                       end-if
006000                       add      WS-End-Minutes to WS-Total-Minutes
006010                       subtract WS-Start-Minutes
006020                                from WS-Total-Minutes
006030              end-if
006040     else
006050              add      1 to WS-Leave-Days
006060              move     TSE-Entry-Type to WS-Name-In
006070              perform  aa305-Format-Leave-Type-Name thru aa305-Exit
006080              perform  aa306-Post-Leave-Breakdown thru aa306-Exit
006090     end-if.
006100 aa304-Exit.  exit      section.
006110*
006120 aa305-Format-Leave-Type-Name section.
006130**************************************
006140*
006150*  Same snake_case -> Title Case idiom as ts200's aa110.
006160*
006170     move     spaces to WS-Name-Out.
006180     move     1      to WS-Name-Pos.
006190     move     1      to WS-Name-Sub.
006200     perform  aa307-Format-One-Word thru aa307-Exit
006210              until WS-Name-Pos > 24
006220              or    WS-Name-In (WS-Name-Pos:1) = space.
006230 aa305-Exit.  exit      section.
006240*
006250 aa306-Post-Leave-Breakdown section.
006260************************************
006270     move     zero to WS-Break-Sub.
006280     perform  aa308-Find-Breakdown-Row
006290              thru aa308-Find-Breakdown-Row-Exit
006300              varying WS-Break-Sub from 1 by 1
006310              until WS-Break-Sub > WS-Breakdown-Used.
006320     if       WS-Break-Sub > WS-Breakdown-Used
006330        and   WS-Breakdown-Used < 16
006340              add      1 to WS-Breakdown-Used
006350              move     TSE-Entry-Type
006360                       to WS-Break-Code (WS-Breakdown-Used)
006370              move     WS-Name-Out
006380                       to WS-Break-Name (WS-Breakdown-Used)
006390              move     1 to WS-Break-Count (WS-Breakdown-Used)
006400     end-if.
006410 aa306-Exit.  exit      section.
006420*
006430 aa307-Format-One-Word   section.
006440*********************************
006450     if       WS-Name-In (WS-Name-Pos:1) = "_"
006460              move     " " to WS-Name-Out (WS-Name-Sub:1)
006470              add      1 to WS-Name-Sub
006480              add      1 to WS-Name-Pos
006490     else
006500              if       WS-Name-Sub = 1
006510                 or    WS-Name-Out (WS-Name-Sub - 1:1) = space
006520                       move     WS-Name-In (WS-Name-Pos:1)
006530                                to WS-Name-Out (WS-Name-Sub:1)
006540                       inspect  WS-Name-Out (WS-Name-Sub:1)
006550                                converting
006560                                "abcdefghijklmnopqrstuvwxyz"
006570                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006580              else
006590                       move     WS-Name-In (WS-Name-Pos:1)
006600                                to WS-Name-Out (WS-Name-Sub:1)
006610              end-if
006620              add      1 to WS-Name-Sub
006630              add      1 to WS-Name-Pos
006640     end-if.
006650 aa307-Exit.  exit      section.
006660*
006670 aa308-Find-Breakdown-Row section.
006680**********************************
006690     if       WS-Break-Code (WS-Break-Sub) = TSE-Entry-Type
006700              add      1 to WS-Break-Count (WS-Break-Sub)
006710     end-if.
006720 aa308-Find-Breakdown-Row-Exit.  exit  section.
006730*
006740 aa310-Print-Breakdown   section.
006750*********************************
006760     generate TD-Break-Line.
006770 aa310-Exit.  exit      section.
006780*
006790 aa400-Report-History    section.
006800*********************************
006810*
006820*  BATCH FLOW 6 - every earlier month on file for this employee,
006830*  most recent first, drafts left off the list, 3 counts recomputed
006840*  per row the same way aa300 counts the current month.
006850*
006860     move     zero to WS-Rec-Cnt.
006870     initiate Timesheet-History-Report.
006880     sort     TS-Month-Sort-File
006890              on descending key HRT-Year
006900                 descending key HRT-Month
006910              input  procedure  aa401-Select-History-Months
006920                     thru aa401-Exit
006930              output procedure  aa402-Detail-One-Month
006940                     thru aa402-Exit.
006950     terminate Timesheet-History-Report.
006960 aa400-Exit.  exit      section.
006970*
006980 aa401-Select-History-Months section.
006990*************************************
007000     move     "N" to WS-Old-Month-Eof.
007010     open     input  TS-Month-File.
007020     if       TS-Month-Status not = "00"
007030              move     "Y" to WS-Old-Month-Eof
007040     end-if.
007050     perform  aa401-Read-One-Month thru aa401-Read-One-Month-Exit
007060              until Old-Month-At-Eof.
007070     close    TS-Month-File.
007080 aa401-Exit.  exit      section.
007090*
007100 aa401-Read-One-Month    section.
007110*********************************
007120     read     TS-Month-File next record.
007130     if       TS-Month-Status not = "00"
007140              move     "Y" to WS-Old-Month-Eof
007150     else
007160              move     TS-Month-File-Record to TS-Month-Record
007170              if       TSM-User-Id = TSR-User-Id
007180                 and   not TSM-Status-Draft
007190                       move     TS-Month-Record to TS-Month-Sort-Record
007200                       release  TS-Month-Sort-Record
007210              end-if
007220     end-if.
007230 aa401-Read-One-Month-Exit.  exit  section.
007240*
007250 aa402-Detail-One-Month  section.
007260*********************************
007270     move     "N" to WS-Old-Month-Eof.
007280     perform  aa403-Return-One-Month
007290              thru aa403-Return-One-Month-Exit
007300              until Old-Month-At-Eof.
007310 aa402-Exit.  exit      section.
007320*
007330 aa403-Return-One-Month  section.
007340*********************************
007350     return   TS-Month-Sort-File
007360              at end
007370                       move     "Y" to WS-Old-Month-Eof
007380              not at end
007390                       add      1 to WS-Rec-Cnt
007400                       perform  aa404-Count-One-Month thru aa404-Exit
007410                       generate TH-Detail
007420     end-return.
007430 aa403-Return-One-Month-Exit.  exit  section.
007440*
007450 aa404-Count-One-Month   section.
007460*********************************
007470*
007480*  Re-reads the entry file for just this one historic month - small
007490*  file, scanned top to bottom, same approach aa005 uses on Employee.
007500*
007510     move     zero to WS-Total-Entries WS-Working-Days WS-Leave-Days.
007520     move     "N" to WS-Old-Entry-Eof.
007530     open     input  TS-Entry-File.
007540     if       TS-Entry-Status not = "00"
007550              move     "Y" to WS-Old-Entry-Eof
007560     end-if.
007570     perform  aa405-Count-One-Entry thru aa405-Count-One-Entry-Exit
007580              until Old-Entry-At-Eof.
007590     close    TS-Entry-File.
007600 aa404-Exit.  exit      section.
007610*
007620 aa405-Count-One-Entry   section.
007630*********************************
007640     read     TS-Entry-File next record.
007650     if       TS-Entry-Status not = "00"
007660              move     "Y" to WS-Old-Entry-Eof
007670     else
007680              move     TS-Entry-File-Record to TS-Day-Entry-Record
007690              if       TSE-User-Id = HRT-User-Id
007700                 and   TSE-Entry-CCYY = HRT-Year
007710                 and   TSE-Entry-MM = HRT-Month
007720                 and   TSE-Rec-Active
007730                       add      1 to WS-Total-Entries
007740                       if       TSE-Type-Working-Hours
007750                                add      1 to WS-Working-Days
007760                       else
007770                                add      1 to WS-Leave-Days
007780                       end-if
007790              end-if
007800     end-if.
007810 aa405-Count-One-Entry-Exit.  exit  section.
007820*
