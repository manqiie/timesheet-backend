000100* Generic 132 col print file select, shared by the two Report
000110* Writer programs in the suite (TS210 and TS300).
000120* 02/02/26 rpt - Created (carried over from the py-suite print set).
000130*
000140     select   Print-File      assign       Print-Dsn
000150                       organization line sequential
000160                       status       Print-Status.
000170*
