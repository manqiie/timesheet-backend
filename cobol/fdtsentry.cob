000100* 14/09/88 rpt - Created.
000110*
000120 fd  TS-Entry-File.
000130 01  TS-Entry-File-Record     pic x(2160).
000140*
