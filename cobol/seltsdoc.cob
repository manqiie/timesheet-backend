000100* 02/03/89 rpt - Created.
000110*
000120     select   TS-Doc-File     assign       TS-Doc-Dsn
000130                       organization line sequential
000140                       status       TS-Doc-Status.
000150*
