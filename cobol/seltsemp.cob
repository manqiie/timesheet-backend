000100* 14/09/88 rpt - Created.
000110*
000120     select   TS-Employee-File   assign    TS-Employee-Dsn
000130                       organization line sequential
000140                       status       TS-Emp-Status.
000150*
