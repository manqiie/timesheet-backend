000100********************************************
000110*                                          *
000120*   Working Storage For The Timesheet      *
000130*   Run-Level Control Total Record         *
000140*                                          *
000150********************************************
000160* 128 bytes.
000170*
000180* 11/05/04 jds - Created so every program in the suite reports
000190*                read/write/reject counts the same way at EOJ.
000200*
000210 01  TS-Final-Record.
000220     03  TSF-Recs-Read         pic 9(7)        comp.
000230     03  TSF-Recs-Written      pic 9(7)        comp.
000240     03  TSF-Recs-Rejected     pic 9(7)        comp.
000250     03  TSF-Recs-Deleted      pic 9(7)        comp.
000260     03  filler                pic x(92).
000270*
