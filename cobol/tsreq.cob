000100********************************************
000110*                                          *
000120*  Linkage Record For An Incoming Day      *
000130*   Entry Save/Delete Request              *
000140*     Built by the calling JCL/front end,  *
000150*     passed into TS100 - occurs table     *
000160*     carries the bulk-save variant, one   *
000170*     line per calendar day in the month.  *
000180********************************************
000190* 14/09/88 rpt - Created.
000200* 19/11/91 mkd - Doc sub-table added when supporting documents
000210*                were allowed on a day entry.
000220* 27/03/26 rpt - Doc-Base64-Present flag added; the request no
000230*                longer carries the actual file bytes in from
000240*                TS100's point of view, only whether some content
000250*                was supplied - see the suite's Non-Goals note
000260*                on document storage in the change folder.
000270* 27/03/26 rpt - Stats/Submit/List/Decide request types and the
000280*                fields ts200/ts300 need added below the day-entry
000290*                fields, so one request shape now serves all four
000300*                programs in the suite instead of four incompatible
000310*                linkage records.
000320* 09/08/26 jds - Entry-Date broken out CCYY/MM/DD so TS100 can check
000330*                a bad calendar date (31 Feb and the like) coming in
000340*                off the front end instead of trusting it blind.
000350*
000360 01  TS-Request-Record.
000370     03  TSR-Request-Type      pic x(6).
000380         88  TSR-Req-Save              value "SAVE  ".
000390         88  TSR-Req-Delete            value "DELETE".
000400         88  TSR-Req-Batch             value "BATCH ".
000410         88  TSR-Req-Stats             value "STATS ".
000420         88  TSR-Req-Submit            value "SUBMIT".
000430         88  TSR-Req-List              value "LIST  ".
000440         88  TSR-Req-Decide            value "DECIDE".
000450     03  TSR-User-Id           pic 9(9)        comp.
000460     03  TSR-Target-Year       pic 9(4).
000470     03  TSR-Target-Month      pic 99.
000480     03  TSR-Single-Entry-Date pic 9(8).
000490     03  TSR-Entry-Count       pic 99          comp.
000500     03  TSR-Entry-Lines                       occurs 31.
000510         05  TSR-Line-Entry-Date       pic 9(8).
000520         05  TSR-Line-Entry-Date-X  redefines TSR-Line-Entry-Date.
000530             07  TSR-Line-Entry-CCYY   pic 9(4).
000540             07  TSR-Line-Entry-MM     pic 99.
000550             07  TSR-Line-Entry-DD     pic 99.
000560         05  TSR-Line-Entry-Type       pic x(24).
000570         05  TSR-Line-Start-Time       pic 9(4).
000580         05  TSR-Line-Start-Blank      pic x.
000590             88  TSR-Start-Is-Blank        value "Y".
000600         05  TSR-Line-End-Time         pic 9(4).
000610         05  TSR-Line-End-Blank        pic x.
000620             88  TSR-End-Is-Blank          value "Y".
000630         05  TSR-Line-Half-Day-Period  pic x(2).
000640         05  TSR-Line-Date-Earned      pic 9(8).
000650         05  TSR-Line-Date-Earned-Blank pic x.
000660             88  TSR-Date-Earned-Is-Blank  value "Y".
000670         05  TSR-Line-Notes            pic x(2000).
000680         05  TSR-Line-Doc-Count        pic 9   comp.
000690         05  TSR-Line-Docs                     occurs 5.
000700             07  TSR-Doc-Filename      pic x(255).
000710             07  TSR-Doc-Mime-Type     pic x(100).
000720             07  TSR-Doc-Size          pic 9(9) comp.
000730             07  TSR-Doc-Base64-Present pic x.
000740                 88  TSR-Doc-Has-Data      value "Y".
000750             07  TSR-Doc-Is-Primary    pic x.
000760                 88  TSR-Doc-Is-Primary-Yes value "Y".
000770     03  filler                pic x(30).
000780*
000790*  Fields below serve ts200 (Stats/Submit) and ts300 (List/Decide)
000800*  only - left blank/zero on a day-entry save or delete request.
000810*
000820     03  TSR-Timesheet-Id      pic 9(9)        comp.
000830     03  TSR-List-Filter       pic x(10).
000840         88  TSR-Filter-Pending        value "PENDING   ".
000850         88  TSR-Filter-All            value "ALL       ".
000860         88  TSR-Filter-Status         value "STATUS    ".
000870     03  TSR-Filter-Status-Value pic x(9).
000880     03  TSR-Decision          pic x(9).
000890         88  TSR-Decision-Approved     value "approved ".
000900         88  TSR-Decision-Rejected     value "rejected ".
000910     03  TSR-Approval-Comments pic x(2000).
000920     03  filler                pic x(20).
000930*
